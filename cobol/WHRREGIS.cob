000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             WHRREGIS.
000300 AUTHOR.                                 MATHEUS H MEDEIROS.
000400 INSTALLATION.                           FOURSYS.
000500 DATE-WRITTEN.                           15 / 03 / 1989.
000600 DATE-COMPILED.
000700 SECURITY.                               CONFIDENCIAL - USO
000800                                          INTERNO FOURSYS.
000900*=================================================================*
001000*    PROGRAMA.... : WHRREGIS
001100*    PROGRAMADOR.: MATHEUS H MEDEIROS
001200*    ANALISTA....: IVAN SANCHES
001300*    CONSULTORIA.: FOURSYS
001400*    DATA........: 15 / 03 / 1989
001500*-----------------------------------------------------------------*
001600*    OBJETIVO....: LIMPAR, DEDUPLICAR E ENRIQUECER O RELATORIO DE
001700*                  INSCRITOS (REGISTRATION) DE 1 WEBINAR, GERANDO
001800*                  O EXTRATO LIMPO E OS EXTRATOS DE PERFIL/EVENTO
001900*                  PARA A FERRAMENTA DE CAMPANHA DE MARKETING.
002000*                  IRMAO DO WHRATTND - MESMA CASCA, SEM JOIN/LEAVE
002100*                  TIME NEM TEMPO EM SESSAO (SO DATA DE INSCRICAO).
002200*-----------------------------------------------------------------*
002300*    ARQUIVOS               I/O                  INCLUDE/BOOK
002400*    ARQTOPICO              INPUT                WHRTOPIC
002500*    ARQREGI                INPUT                WHRREGI
002600*    ARQREGO                OUTPUT               WHRREGO
002700*    ARQUPRO                OUTPUT               WHRUPRO
002800*    ARQEVT                 OUTPUT               WHREVT
002900*    ARQLOG                 OUTPUT
003000*    WORK-REG (SD)          TRABALHO
003100*-----------------------------------------------------------------*
003200*    MODULOS..... : WHRNORM (NORMALIZACAO DE CAMPO)
003300*                    WHRDATE (DATA/HORA)
003400*=================================================================*
003500*                          ALTERACOES
003600*-----------------------------------------------------------------*
003700*    PROGRAMADOR.: MATHEUS H MEDEIROS      DATA: 15 / 03 / 1989
003800*    CHAMADO.....: CH-4002
003900*    OBJETIVO....: VERSAO INICIAL - LIMPEZA E DEDUPLICACAO DE
004000*                  REGISTRATION
004100*-----------------------------------------------------------------*
004200*    PROGRAMADOR.: S.DWIVEDI               DATA: 08 / 07 / 1993   ALT1
004300*    CHAMADO.....: CH-4621                                        .
004400*    OBJETIVO....: ENRIQUECIMENTO DE METADADOS DO WEBINAR (DATA,  ALT1
004500*                  ID, NOME) LIGADO NA ROTINA                     ALT1
004600*-----------------------------------------------------------------*
004700*    PROGRAMADOR.: K.GERA                  DATA: 30 / 01 / 1996   ALT2
004800*    CHAMADO.....: CH-5362                                        .
004900*    OBJETIVO....: EXTRATOS DE PERFIL E EVENTO PARA A FERRAMENTA  ALT2
005000*                  DE CAMPANHA PASSARAM A SER GERADOS NESTE PROG- ALT2
005100*                  RAMA                                           ALT2
005200*-----------------------------------------------------------------*
005300*    PROGRAMADOR.: S.MONGA                  DATA: 19 / 06 / 1998  ALT3
005400*    CHAMADO.....: CH-6604 (AJUSTE ANO 2000)                      .
005500*    OBJETIVO....: TODAS AS DATAS DO EXTRATO PASSARAM A TRAFEGAR  ALT3
005600*                  COM ANO DE 4 DIGITOS (CHAVES DE ORDENACAO      ALT3
005700*                  INCLUSIVE)                                     ALT3
005800*-----------------------------------------------------------------*
005900*    PROGRAMADOR.: I.SANCHES               DATA: 14 / 02 / 1999   ALT4
006000*    CHAMADO.....: CH-6710                                        .
006100*    OBJETIVO....: PERFIL PASSOU A SER PARAMETRIZAVEL VIA TABELA  ALT4
006200*                  WHRPROF (WHR-PARAMETRO-PRODUTO) EM VEZ DE FIXO ALT4
006300*-----------------------------------------------------------------*
006400*    PROGRAMADOR.: S.DWIVEDI               DATA: 12 / 02 / 2001   ALT5
006500*    CHAMADO.....: CH-6810                                        .
006600*    OBJETIVO....: LACOS PERFORM ... END-PERFORM REESCRITOS EM    ALT5
006700*                  PERFORM ... THRU CONFORME PADRAO CORPORATIVO   ALT5
006800*                  DE 2001 - SEM ALTERACAO DE REGRA               ALT5
006900*=================================================================*
007000 ENVIRONMENT                             DIVISION.
007100*=================================================================*
007200 CONFIGURATION                           SECTION.
007300*-----------------------------------------------------------------*
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     CLASS WHR-DIGITO   IS "0" THRU "9"
007700     CLASS WHR-ALFABETO IS "A" THRU "Z" "a" THRU "z".
007800*-----------------------------------------------------------------*
007900 INPUT-OUTPUT                            SECTION.
008000*-----------------------------------------------------------------*
008100 FILE-CONTROL.
008200     SELECT ARQTOPICO ASSIGN TO "ARQTOPICO"
008300         FILE STATUS IS FS-ARQTOPICO.
008400
008500     SELECT ARQREGI   ASSIGN TO "ARQREGI"
008600         FILE STATUS IS FS-ARQREGI.
008700
008800     SELECT ARQREGO   ASSIGN TO "ARQREGO"
008900         FILE STATUS IS FS-ARQREGO.
009000
009100     SELECT ARQUPRO   ASSIGN TO "ARQUPRO"
009200         FILE STATUS IS FS-ARQUPRO.
009300
009400     SELECT ARQEVT    ASSIGN TO "ARQEVT"
009500         FILE STATUS IS FS-ARQEVT.
009600
009700     SELECT ARQLOG    ASSIGN TO "ARQLOG"
009800         FILE STATUS IS FS-ARQLOG.
009900
010000     SELECT WORK-REG  ASSIGN TO "WRKREG".
010100*=================================================================*
010200 DATA                                    DIVISION.
010300*=================================================================*
010400 FILE                                    SECTION.
010500*-----------------------------------------------------------------*
010600 FD  ARQTOPICO.
010700 COPY "WHRTOPIC.cpy".
010800*-----------------------------------------------------------------*
010900 FD  ARQREGI.
011000 COPY "WHRREGI.cpy".
011100*-----------------------------------------------------------------*
011200 FD  ARQREGO.
011300 COPY "WHRREGO.cpy".
011400*-----------------------------------------------------------------*
011500 FD  ARQUPRO.
011600 COPY "WHRUPRO.cpy".
011700*-----------------------------------------------------------------*
011800 FD  ARQEVT.
011900 COPY "WHREVT.cpy".
012000*-----------------------------------------------------------------*
012100 FD  ARQLOG.
012200 01  REG-ARQLOG                   PIC X(132).
012300*-----------------------------------------------------------------*
012400*    ARQUIVO DE TRABALHO DO SORT (AGRUPAMENTO POR TELEFONE)
012500*-----------------------------------------------------------------*
012600 SD  WORK-REG.
012700 01  REG-WORK-REG.
012800     05 WR-SEQ-GRUPO              PIC 9(06).
012900     05 WR-SEQ-ORIGEM             PIC 9(06).
013000     05 WR-CHAVE-INSCRICAO        PIC X(014).
013100     05 WR-DETALHE                PIC X(360).
013200*-----------------------------------------------------------------*
013300*    LAYOUT DOS CAMPOS NORMALIZADOS DENTRO DE WR-DETALHE (VISAO
013400*    USADA PELO PARAGRAFO DE AGRUPAMENTO - VIDE CH-4002).
013500*-----------------------------------------------------------------*
013600 01  WR-DETALHE-REDEF REDEFINES REG-WORK-REG.
013700     05 FILLER                    PIC X(026).
013800     05 NRM-NOME-USUARIO          PIC X(060).
013900     05 NRM-PRIMEIRO-NOME         PIC X(030).
014000     05 NRM-ULTIMO-NOME           PIC X(030).
014100     05 NRM-EMAIL                 PIC X(060).
014200     05 NRM-TELEFONE              PIC X(012).
014300     05 NRM-DT-INSCRICAO          PIC X(022).
014400     05 NRM-DT-INSCRICAO-BRUTO    PIC X(025).
014500     05 NRM-SITUACAO-APROV        PIC X(015).
014600     05 NRM-NOME-FONTE            PIC X(040).
014700     05 NRM-TIPO-PRESENCA         PIC X(020).
014800     05 NRM-USER-ID               PIC X(012).
014900     05 FILLER                    PIC X(008).
015000*=================================================================*
015100 WORKING-STORAGE                         SECTION.
015200*-----------------------------------------------------------------*
015300 01  FILLER                      PIC X(050)          VALUE
015400         "***** INICIO DA WORKING - WHRREGIS *****".
015500*-----------------------------------------------------------------*
015600 01  WHR-STATUS-ARQUIVOS.
015700     05 FS-ARQTOPICO              PIC X(02)          VALUE SPACES.
015800     05 FS-ARQREGI                PIC X(02)          VALUE SPACES.
015900     05 FS-ARQREGO                PIC X(02)          VALUE SPACES.
016000     05 FS-ARQUPRO                PIC X(02)          VALUE SPACES.
016100     05 FS-ARQEVT                 PIC X(02)          VALUE SPACES.
016200     05 FS-ARQLOG                 PIC X(02)          VALUE SPACES.
016300*-----------------------------------------------------------------*
016400 01  WHR-CHAVES-DE-ESTADO.
016500     05 WRK-FIM-ARQREGI           PIC X(01)          VALUE "N".
016600         88 ARQREGI-ACABOU                             VALUE "S".
016700     05 WRK-FIM-SORT              PIC X(01)          VALUE "N".
016800         88 SORT-ACABOU                               VALUE "S".
016900*-----------------------------------------------------------------*
017000*    CONTADORES DE DIAGNOSTICO (U10)
017100*-----------------------------------------------------------------*
017200 01  WHR-CONTADORES-U10.
017300     05 ACU-LIDOS                PIC 9(07) COMP-3    VALUE ZEROS.
017400     05 ACU-NORMALIZADOS         PIC 9(07) COMP-3    VALUE ZEROS.
017500     05 ACU-DEDUPLICADOS         PIC 9(07) COMP-3    VALUE ZEROS.
017600     05 ACU-FONE-INVALIDO        PIC 9(07) COMP-3    VALUE ZEROS.
017700     05 ACU-INSCR-PARSE-OK       PIC 9(07) COMP-3    VALUE ZEROS.
017800     05 ACU-INSCR-NAO-BRANCO     PIC 9(07) COMP-3    VALUE ZEROS.
017900     05 ACU-EVT-REGISTRO         PIC 9(07) COMP-3    VALUE ZEROS.
018000     05 WRK-PCT-INSCRICAO        PIC 9(03)V99 COMP-3 VALUE ZEROS.
018100*-----------------------------------------------------------------*
018200*    TABELA DE APOIO A DEDUPLICACAO - MAPA E-MAIL -> TELEFONE E
018300*    ORDEM DE 1A OCORRENCIA DE CADA GRUPO (TELEFONE).
018400*-----------------------------------------------------------------*
018500 01  WHR-CONTADORES-DEDUP.
018600     05 IX-MAPA                   PIC 9(05) COMP     VALUE ZEROS.
018700     05 WRK-QTD-MAPA              PIC 9(05) COMP     VALUE ZEROS.
018800     05 IX-GRUPO                  PIC 9(05) COMP     VALUE ZEROS.
018900     05 WRK-QTD-GRUPOS            PIC 9(05) COMP     VALUE ZEROS.
019000     05 WRK-SEQ-ORIGEM-ATUAL      PIC 9(06) COMP-3   VALUE ZEROS.
019100*-----------------------------------------------------------------*
019200 01  WHR-TAB-MAPA-FONE.
019300     05 MAPA-ENTRADA OCCURS 2000 TIMES
019400                        INDEXED BY IX-TABMAPA.
019500         10 MAPA-EMAIL             PIC X(060)         VALUE SPACES.
019600         10 MAPA-TELEFONE          PIC X(012)         VALUE SPACES.
019700*-----------------------------------------------------------------*
019800 01  WHR-TAB-GRUPOS.
019900     05 GRUPO-ENTRADA OCCURS 2000 TIMES
020000                        INDEXED BY IX-TABGRUPO.
020100         10 GRUPO-CHAVE            PIC X(012)         VALUE SPACES.
020200         10 GRUPO-SEQ              PIC 9(06) COMP-3   VALUE ZEROS.
020300*-----------------------------------------------------------------*
020400*    CHAVE DE COMPARACAO AAAAMMDDHHMISS (24H) - VIDE 0241.
020500*-----------------------------------------------------------------*
020600 01  WRK-CHAVE-24H.
020700     05 WRK-C24-ANO               PIC 9(004)         VALUE ZEROS.
020800     05 WRK-C24-MES               PIC 9(002)         VALUE ZEROS.
020900     05 WRK-C24-DIA               PIC 9(002)         VALUE ZEROS.
021000     05 WRK-C24-HORA              PIC 9(002)         VALUE ZEROS.
021100     05 WRK-C24-MIN               PIC 9(002)         VALUE ZEROS.
021200     05 WRK-C24-SEG               PIC 9(002)         VALUE ZEROS.
021300*-----------------------------------------------------------------*
021400 01  WHR-CHAVE-GRUPO-ATUAL.
021500     05 WRK-CHAVE-GRUPO           PIC X(012)         VALUE SPACES.
021600 01  WHR-CHAVE-GRUPO-REDEF REDEFINES WHR-CHAVE-GRUPO-ATUAL.
021700     05 WRK-CHAVE-FONE            PIC X(012).
021800*-----------------------------------------------------------------*
021900*    AREA DE LIGACAO PARA CALL DINAMICO (IDIOMA CLASSICO DA CASA
022000*    - VIDE PROGCALL) - O NOME DO MODULO FICA NUM DATA-NAME.
022100*-----------------------------------------------------------------*
022200 01  WRK-MODULO-NORM               PIC X(008)         VALUE
022300                                                       "WHRNORM ".
022400 01  WRK-MODULO-DATA               PIC X(008)         VALUE
022500                                                       "WHRDATE ".
022600 COPY "WHRERR.cpy".
022700*-----------------------------------------------------------------*
022800*    AREA DE TRABALHO DA LEITURA CORRENTE DE ARQREGI (LINHA CRUA
022900*    JA COM O MAPA DE PREENCHIMENTO DE TELEFONE APLICADO).
023000*-----------------------------------------------------------------*
023100 01  WHR-REG-ATUAL.
023200     05 ATU-PRIMEIRO-NOME         PIC X(030)         VALUE SPACES.
023300     05 ATU-ULTIMO-NOME           PIC X(030)         VALUE SPACES.
023400     05 ATU-NOME-USUARIO          PIC X(060)         VALUE SPACES.
023500     05 ATU-EMAIL                 PIC X(060)         VALUE SPACES.
023600     05 ATU-DT-INSCRICAO          PIC X(025)         VALUE SPACES.
023700     05 ATU-SITUACAO-APROV        PIC X(015)         VALUE SPACES.
023800     05 ATU-TELEFONE              PIC X(012)         VALUE SPACES.
023900     05 ATU-NOME-FONTE            PIC X(040)         VALUE SPACES.
024000     05 ATU-TIPO-PRESENCA         PIC X(020)         VALUE SPACES.
024100*-----------------------------------------------------------------*
024200*    AREA DE APOIO A AGREGACAO (VALORES DO GRUPO CORRENTE)
024300*-----------------------------------------------------------------*
024400 01  WHR-GRUPO-CORRENTE.
024500     05 GRP-SEQ                   PIC 9(06)          VALUE ZEROS.
024600     05 GRP-CHAVE-INSCRICAO-MIN   PIC X(014)         VALUE HIGH-VALUES.
024700     05 GRP-DT-INSCRICAO-FMT      PIC X(022)         VALUE SPACES.
024800     05 GRP-DT-INSCRICAO-BRUTO    PIC X(025)         VALUE SPACES.
024900     05 GRP-NOME-USUARIO          PIC X(060)         VALUE SPACES.
025000     05 GRP-PRIMEIRO-NOME         PIC X(030)         VALUE SPACES.
025100     05 GRP-ULTIMO-NOME           PIC X(030)         VALUE SPACES.
025200     05 GRP-EMAIL                 PIC X(060)         VALUE SPACES.
025300     05 GRP-TELEFONE              PIC X(012)         VALUE SPACES.
025400     05 GRP-SITUACAO-APROV        PIC X(015)         VALUE SPACES.
025500     05 GRP-NOME-FONTE            PIC X(040)         VALUE SPACES.
025600     05 GRP-TIPO-PRESENCA         PIC X(020)         VALUE SPACES.
025700     05 GRP-USER-ID               PIC X(012)         VALUE SPACES.
025800*-----------------------------------------------------------------*
025900*    CAMPOS DE METADADO DO WEBINAR (ENRIQUECIMENTO - U5). FLUXO
026000*    DE REGISTRATION SO CARIMBA NOME/DATA/ID (SEM CATEGORIA NEM
026100*    CONDUTOR - VIDE MANUAL DE ENRIQUECIMENTO).
026200*-----------------------------------------------------------------*
026300 01  WHR-METADADO-WEBINAR.
026400     05 MET-DT-WEBINAR            PIC X(010)         VALUE SPACES.
026500     05 MET-WEBINAR-ID            PIC X(020)         VALUE SPACES.
026600     05 MET-WEBINAR-NOME          PIC X(100)         VALUE SPACES.
026700*-----------------------------------------------------------------*
026800*    PERFIL DO PRODUTO SELECIONADO PARA ESTA CORRIDA (U9)
026900*-----------------------------------------------------------------*
027000 COPY "WHRPROF.cpy".
027100 01  WHR-PARAMETRO-PRODUTO        PIC X(010)         VALUE
027200                                                       "TLS       ".
027300 01  WHR-PERFIL-ATUAL.
027400     05 ATU-TIPO-FLUXO            PIC X(020)         VALUE SPACES.
027500         88 FLUXO-INSCREVEU-SOMENTE                  VALUE
027600                                        "INSCREVEU-SOMENTE   ".
027700         88 FLUXO-BOOTCAMP-DUAL                      VALUE
027800                                        "BOOTCAMP-DUAL       ".
027900     05 ATU-EVT-INSCREVEU         PIC X(040)         VALUE SPACES.
028000     05 ATU-PRODUTO-EXTRA         PIC X(020)         VALUE SPACES.
028100     05 ATU-TRILHA-EXTRA          PIC X(040)         VALUE SPACES.
028200*-----------------------------------------------------------------*
028300*    AREAS DE LIGACAO PARA WHRNORM / WHRDATE
028400*-----------------------------------------------------------------*
028500 01  LK-NORM.
028600     05 LK-OPERACAO              PIC X(010)          VALUE SPACES.
028700     05 LK-ENTRADA-1             PIC X(100)          VALUE SPACES.
028800     05 LK-ENTRADA-2             PIC X(100)          VALUE SPACES.
028900     05 LK-SAIDA                 PIC X(100)          VALUE SPACES.
029000     05 LK-STATUS-NORM           PIC X(002)          VALUE SPACES.
029100 01  LK-DATA.
029200     05 LK-OPERACAO-DT           PIC X(012)          VALUE SPACES.
029300     05 LK-ENTRADA-DT-1          PIC X(100)          VALUE SPACES.
029400     05 LK-ENTRADA-DT-2          PIC X(100)          VALUE SPACES.
029500     05 LK-SAIDA-DT              PIC X(100)          VALUE SPACES.
029600     05 LK-STATUS-DT             PIC X(002)          VALUE SPACES.
029700*-----------------------------------------------------------------*
029800*    REGISTRO DE SAIDA CLEAN-REGISTRATION MONTADO EM MEMORIA ANTES
029900*    DA GRAVACAO (EVITA GRAVAR DIRETO NA AREA DA FD DURANTE
030000*    CALCULO).
030100*-----------------------------------------------------------------*
030200 01  WHR-SAIDA-REGISTRO.
030300     05 SAI-NOME-USUARIO          PIC X(060)         VALUE SPACES.
030400     05 SAI-PRIMEIRO-NOME         PIC X(030)         VALUE SPACES.
030500     05 SAI-ULTIMO-NOME           PIC X(030)         VALUE SPACES.
030600     05 SAI-EMAIL                 PIC X(060)         VALUE SPACES.
030700     05 SAI-DT-INSCRICAO          PIC X(022)         VALUE SPACES.
030800     05 SAI-SITUACAO-APROV        PIC X(015)         VALUE SPACES.
030900     05 SAI-TELEFONE              PIC X(012)         VALUE SPACES.
031000     05 SAI-NOME-FONTE            PIC X(040)         VALUE SPACES.
031100     05 SAI-TIPO-PRESENCA         PIC X(020)         VALUE SPACES.
031200     05 SAI-USER-ID               PIC X(012)         VALUE SPACES.
031300     05 SAI-WEBINAR-ID            PIC X(020)         VALUE SPACES.
031400     05 SAI-NOME-WEBINAR          PIC X(100)         VALUE SPACES.
031500     05 SAI-DT-WEBINAR            PIC X(010)         VALUE SPACES.
031600*-----------------------------------------------------------------*
031700*    99-LEVEL REDEFINE DE APOIO A EDICAO DO CONTADOR DE LINHAS DO
031800*    RELATORIO (0900-RELATORIO)
031900*-----------------------------------------------------------------*
032000 01  WHR-LINHA-EDITADA            PIC X(132)          VALUE SPACES.
032100 01  WHR-LINHA-EDITADA-NUM REDEFINES WHR-LINHA-EDITADA.
032200     05 FILLER                    PIC X(040).
032300     05 LED-NUMERO-ED             PIC ZZZ.ZZ9.
032400     05 FILLER                    PIC X(088).
032500 01  WHR-PCT-EDITADO              PIC ZZ9.99.
032600*-----------------------------------------------------------------*
032700 01  FILLER                      PIC X(050)          VALUE
032800         "***** FIM DA WORKING - WHRREGIS *****".
032900*=================================================================*
033000 PROCEDURE                               DIVISION.
033100*-----------------------------------------------------------------*
033200 0000-PRINCIPAL                          SECTION.
033300
033400     PERFORM 0040-CARREGAR-TABELAS.
033500     PERFORM 0050-CARREGAR-PERFIL.
033600     PERFORM 0100-INICIAR.
033700     PERFORM 0150-CARREGAR-MAPA-TELEFONE.
033800     SORT WORK-REG
033900         ON ASCENDING KEY WR-SEQ-GRUPO
034000         ON ASCENDING KEY WR-SEQ-ORIGEM
034100         INPUT PROCEDURE  IS 0200-NORMALIZAR
034200                          THRU 0200-NORMALIZAR-FIM
034300         OUTPUT PROCEDURE IS 0500-AGRUPAR
034400                          THRU 0500-AGRUPAR-FIM.
034500     PERFORM 0900-RELATORIO.
034600     PERFORM 0950-FINALIZAR.
034700     STOP RUN.
034800
034900 0000-PRINCIPAL-FIM.EXIT.
035000*-----------------------------------------------------------------*
035100 0040-CARREGAR-TABELAS                   SECTION.
035200*    CARGA EM MEMORIA DO CADASTRO DE PERFIS DE PRODUTO (WHRPROF) -
035300*    NAO HA ARQUIVO DE CADASTRO PARA ISTO AINDA (CH-6301). MESMA
035400*    TABELA DO WHRATTND - CADA PROGRAMA CARREGA A SUA PROPRIA
035500*    COPIA DE TRABALHO (VIDE CH-6710).
035600
035700     MOVE "PLUTUS    "            TO PROF-PRODUTO (1).
035800     MOVE "ATENDEU-SOMENTE     "  TO PROF-TIPO-FLUXO (1).
035900     MOVE "Webinar_Attended"      TO PROF-EVT-ATENDEU (1).
036000     MOVE SPACES                  TO PROF-EVT-INSCREVEU (1).
036100     MOVE "Plutus"                TO PROF-PRODUTO-EXTRA (1).
036200     MOVE SPACES                  TO PROF-TRILHA-EXTRA (1).
036300     MOVE "AUTO "                 TO PROF-MODO-CATEGORIA (1).
036400     MOVE SPACES                  TO PROF-CATEGORIA-FIXA (1).
036500
036600     MOVE "TLS       "            TO PROF-PRODUTO (2).
036700     MOVE "INSCREVEU-SOMENTE   "  TO PROF-TIPO-FLUXO (2).
036800     MOVE SPACES                  TO PROF-EVT-ATENDEU (2).
036900     MOVE "Webinar_Registered"    TO PROF-EVT-INSCREVEU (2).
037000     MOVE "TLS"                   TO PROF-PRODUTO-EXTRA (2).
037100     MOVE SPACES                  TO PROF-TRILHA-EXTRA (2).
037200     MOVE "FIXO "                 TO PROF-MODO-CATEGORIA (2).
037300     MOVE "TLS"                   TO PROF-CATEGORIA-FIXA (2).
037400
037500     MOVE "BOOTCAMP  "            TO PROF-PRODUTO (3).
037600     MOVE "BOOTCAMP-DUAL       "  TO PROF-TIPO-FLUXO (3).
037700     MOVE SPACES                  TO PROF-EVT-ATENDEU (3).
037800     MOVE "Webinar_Registered"    TO PROF-EVT-INSCREVEU (3).
037900     MOVE SPACES                  TO PROF-PRODUTO-EXTRA (3).
038000     MOVE SPACES                  TO PROF-TRILHA-EXTRA (3).
038100     MOVE "FIXO "                 TO PROF-MODO-CATEGORIA (3).
038200     MOVE "Bootcamp"              TO PROF-CATEGORIA-FIXA (3).
038300
038400 0040-CARREGAR-TABELAS-FIM.EXIT.
038500*-----------------------------------------------------------------*
038600 0050-CARREGAR-PERFIL                    SECTION.
038700*    LOCALIZA NA TABELA DE PERFIS (WHRPROF) O PRODUTO PARAMETRI-
038800*    ZADO PARA A CORRIDA (WHR-PARAMETRO-PRODUTO) E COPIA OS SEUS
038900*    ATRIBUTOS PARA A AREA DE TRABALHO DO PERFIL ATUAL. ESTE
039000*    PROGRAMA SO CONSOME O FLUXO INSCREVEU-SOMENTE (REGISTRATION)
039100*    - VIDE 0800-GERAR-EVENTOS PARA OS DEMAIS FLUXOS IGNORADOS.
039200
039300     SET IX-PERFIL TO 1.
039400     SEARCH PROF-ENTRADA VARYING IX-PERFIL
039500         AT END
039600             MOVE "INSCREVEU-SOMENTE   " TO ATU-TIPO-FLUXO
039700             MOVE "Webinar_Registered"   TO ATU-EVT-INSCREVEU
039800         WHEN PROF-PRODUTO (IX-PERFIL) EQUAL
039900                                 WHR-PARAMETRO-PRODUTO
040000             MOVE PROF-TIPO-FLUXO     (IX-PERFIL) TO
040100                                              ATU-TIPO-FLUXO
040200             MOVE PROF-EVT-INSCREVEU  (IX-PERFIL) TO
040300                                              ATU-EVT-INSCREVEU
040400             MOVE PROF-PRODUTO-EXTRA  (IX-PERFIL) TO
040500                                              ATU-PRODUTO-EXTRA
040600             MOVE PROF-TRILHA-EXTRA   (IX-PERFIL) TO
040700                                              ATU-TRILHA-EXTRA
040800     END-SEARCH.
040900
041000 0050-CARREGAR-PERFIL-FIM.EXIT.
041100*-----------------------------------------------------------------*
041200 0100-INICIAR                            SECTION.
041300
041400     OPEN INPUT  ARQTOPICO
041500                 ARQREGI
041600          OUTPUT ARQREGO
041700                 ARQUPRO
041800                 ARQEVT
041900                 ARQLOG.
042000     IF FS-ARQREGI NOT EQUAL "00"
042100         MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
042200         MOVE "ARQREGI"          TO WRK-ARQUIVO-ERRO
042300         PERFORM 9999-TRATA-ERRO
042400     END-IF.
042500     READ ARQTOPICO
042600         AT END MOVE SPACES TO RAW-TOPIC-INFO
042700     END-READ.
042800     PERFORM 0110-DERIVAR-METADADO.
042900     PERFORM 0700-ESCREVER-CABECALHO-REGO.
043000
043100 0100-INICIAR-FIM.EXIT.
043200*-----------------------------------------------------------------*
043300 0110-DERIVAR-METADADO                   SECTION.
043400*    NOME / DATA / ID DO WEBINAR - CALCULADOS 1 VEZ SO, ANTES DE
043500*    PROCESSAR OS INSCRITOS (ALT1 - CH-4621). FLUXO DE REGISTRA-
043600*    TION SO CARIMBA ESTES 3 CAMPOS (SEM CATEGORIA/CONDUTOR).
043700
043800     MOVE TOPIC-TITULO      TO MET-WEBINAR-NOME.
043900     IF TOPIC-ID-ALT NOT EQUAL SPACES
044000         MOVE TOPIC-ID-ALT      TO MET-WEBINAR-ID
044100     ELSE
044200         MOVE TOPIC-WEBINAR-ID  TO MET-WEBINAR-ID
044300     END-IF.
044400
044500     MOVE "WEBDATA"          TO LK-OPERACAO-DT.
044600     EVALUATE TRUE
044700         WHEN TOPIC-DT-INICIO-REAL NOT EQUAL SPACES
044800             MOVE TOPIC-DT-INICIO-REAL TO LK-ENTRADA-DT-1
044900         WHEN TOPIC-DT-AGENDADA NOT EQUAL SPACES
045000             MOVE TOPIC-DT-AGENDADA    TO LK-ENTRADA-DT-1
045100         WHEN OTHER
045200             MOVE TOPIC-DT-INICIO-AGEN TO LK-ENTRADA-DT-1
045300     END-EVALUATE.
045400     CALL WRK-MODULO-DATA USING LK-DATA.
045500     IF LK-STATUS-DT EQUAL "00"
045600         MOVE LK-SAIDA-DT TO MET-DT-WEBINAR
045700     ELSE
045800         MOVE SPACES TO MET-DT-WEBINAR
045900     END-IF.
046000
046100 0110-DERIVAR-METADADO-FIM.EXIT.
046200*-----------------------------------------------------------------*
046300 0150-CARREGAR-MAPA-TELEFONE                SECTION.
046400*    1A PASSADA NO ARQREGI: MONTA O MAPA E-MAIL -> TELEFONE (1A
046500*    OCORRENCIA PREVALECE) PARA O PREENCHIMENTO POR EMAIL.
046600
046700     MOVE ZEROS TO WRK-QTD-MAPA.
046800     PERFORM 0151-A-LER-MAPA THRU 0151-A-LER-MAPA-FIM
046900         UNTIL ARQREGI-ACABOU.
047000     CLOSE ARQREGI.
047100     OPEN INPUT ARQREGI.
047200     MOVE "N" TO WRK-FIM-ARQREGI.
047300
047400 0150-CARREGAR-MAPA-TELEFONE-FIM.EXIT.
047500*-----------------------------------------------------------------*
047600 0151-A-LER-MAPA                            SECTION.
047700
047800     READ ARQREGI
047900         AT END SET ARQREGI-ACABOU TO TRUE
048000         NOT AT END PERFORM 0160-REGISTRAR-MAPA
048100     END-READ.
048200
048300 0151-A-LER-MAPA-FIM.EXIT.
048400*-----------------------------------------------------------------*
048500 0160-REGISTRAR-MAPA                        SECTION.
048600
048700     MOVE "ESPACO" TO LK-OPERACAO.
048800     MOVE REG-EMAIL TO LK-ENTRADA-1.
048900     CALL WRK-MODULO-NORM USING LK-NORM.
049000     MOVE SPACES TO LK-ENTRADA-1.
049100     IF LK-SAIDA NOT EQUAL SPACES AND REG-TELEFONE NOT EQUAL
049200                                                        SPACES
049300         MOVE "TELEFONE" TO LK-OPERACAO
049400         MOVE REG-TELEFONE TO LK-ENTRADA-1
049500         CALL WRK-MODULO-NORM USING LK-NORM
049600         IF LK-STATUS-NORM EQUAL "00"
049700             SET IX-TABMAPA TO 1
049800             SEARCH MAPA-ENTRADA VARYING IX-TABMAPA
049900                 AT END
050000                     ADD 1 TO WRK-QTD-MAPA
050100                     MOVE LK-SAIDA TO MAPA-TELEFONE (WRK-QTD-MAPA)
050200                 WHEN MAPA-EMAIL (IX-TABMAPA) EQUAL SPACES
050300                     CONTINUE
050400             END-SEARCH
050500         END-IF
050600     END-IF.
050700
050800 0160-REGISTRAR-MAPA-FIM.EXIT.
050900*-----------------------------------------------------------------*
051000 0200-NORMALIZAR                            SECTION.
051100*    PROCEDIMENTO DE ENTRADA DO SORT - LE ARQREGI, NORMALIZA,
051200*    PREENCHE TELEFONE POR E-MAIL, DESCARTA TELEFONE INVALIDO E
051300*    LIBERA (RELEASE) O REGISTRO DE TRABALHO NO GRUPO CERTO.
051400
051500     MOVE ZEROS TO WRK-SEQ-ORIGEM-ATUAL WRK-QTD-GRUPOS.
051600     PERFORM 0201-A-LER-NORMALIZAR THRU 0201-A-LER-NORMALIZAR-FIM
051700         UNTIL ARQREGI-ACABOU.
051800     CLOSE ARQREGI.
051900
052000 0200-NORMALIZAR-FIM.EXIT.
052100*-----------------------------------------------------------------*
052200 0201-A-LER-NORMALIZAR                      SECTION.
052300
052400     READ ARQREGI
052500         AT END SET ARQREGI-ACABOU TO TRUE
052600         NOT AT END
052700             ADD 1 TO ACU-LIDOS
052800             ADD 1 TO WRK-SEQ-ORIGEM-ATUAL
052900             PERFORM 0210-NORMALIZAR-CAMPOS
053000             PERFORM 0220-BACKFILL-TELEFONE
053100             IF ATU-TELEFONE (1:10) EQUAL SPACES
053200                OR ATU-TELEFONE EQUAL SPACES
053300                 ADD 1 TO ACU-FONE-INVALIDO
053400             ELSE
053500                 ADD 1 TO ACU-NORMALIZADOS
053600                 PERFORM 0230-ACHAR-GRUPO
053700                 PERFORM 0240-LIBERAR-REGISTRO
053800             END-IF
053900     END-READ.
054000
054100 0201-A-LER-NORMALIZAR-FIM.EXIT.
054200*-----------------------------------------------------------------*
054300 0210-NORMALIZAR-CAMPOS                     SECTION.
054400
054500     MOVE SPACES TO WHR-REG-ATUAL.
054600     MOVE "PROPRIO" TO LK-OPERACAO.
054700     MOVE REG-PRIMEIRO-NOME TO LK-ENTRADA-1.
054800     CALL WRK-MODULO-NORM USING LK-NORM.
054900     MOVE LK-SAIDA TO ATU-PRIMEIRO-NOME.
055000
055100     MOVE REG-ULTIMO-NOME TO LK-ENTRADA-1.
055200     CALL WRK-MODULO-NORM USING LK-NORM.
055300     MOVE LK-SAIDA TO ATU-ULTIMO-NOME.
055400
055500     STRING ATU-PRIMEIRO-NOME DELIMITED BY SPACE
055600            SPACE              DELIMITED BY SIZE
055700            ATU-ULTIMO-NOME    DELIMITED BY SPACE
055800         INTO ATU-NOME-USUARIO.
055900     IF ATU-PRIMEIRO-NOME EQUAL SPACES
056000         MOVE ATU-ULTIMO-NOME TO ATU-NOME-USUARIO
056100     END-IF.
056200     IF ATU-ULTIMO-NOME EQUAL SPACES
056300         MOVE ATU-PRIMEIRO-NOME TO ATU-NOME-USUARIO
056400     END-IF.
056500
056600     MOVE "ESPACO" TO LK-OPERACAO.
056700     MOVE REG-EMAIL TO LK-ENTRADA-1.
056800     CALL WRK-MODULO-NORM USING LK-NORM.
056900     MOVE LK-SAIDA TO ATU-EMAIL.
057000     INSPECT ATU-EMAIL CONVERTING
057100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
057200      TO "abcdefghijklmnopqrstuvwxyz".
057300
057400     MOVE "TELEFONE" TO LK-OPERACAO.
057500     MOVE REG-TELEFONE TO LK-ENTRADA-1.
057600     CALL WRK-MODULO-NORM USING LK-NORM.
057700     MOVE SPACES TO ATU-TELEFONE.
057800     IF LK-STATUS-NORM EQUAL "00"
057900         MOVE LK-SAIDA (1:10) TO ATU-TELEFONE (1:10)
058000     END-IF.
058100
058200     MOVE "ESPACO" TO LK-OPERACAO.
058300     MOVE REG-NOME-FONTE TO LK-ENTRADA-1.
058400     CALL WRK-MODULO-NORM USING LK-NORM.
058500     MOVE LK-SAIDA TO ATU-NOME-FONTE.
058600
058700     MOVE REG-SITUACAO-APROV TO LK-ENTRADA-1.
058800     CALL WRK-MODULO-NORM USING LK-NORM.
058900     MOVE LK-SAIDA TO ATU-SITUACAO-APROV.
059000
059100     MOVE "PROPRIO" TO LK-OPERACAO.
059200     MOVE REG-TIPO-PRESENCA TO LK-ENTRADA-1.
059300     CALL WRK-MODULO-NORM USING LK-NORM.
059400     MOVE LK-SAIDA TO ATU-TIPO-PRESENCA.
059500
059600*    TRATA "--" COMO EM BRANCO NA DATA DE INSCRICAO ANTES DO
059700*    PARSE (MESMA REGRA DO WHRATTND - CH-4201).
059800     MOVE REG-DT-INSCRICAO TO ATU-DT-INSCRICAO.
059900     IF ATU-DT-INSCRICAO (1:2) EQUAL "--"
060000         MOVE SPACES TO ATU-DT-INSCRICAO
060100     END-IF.
060200
060300 0210-NORMALIZAR-CAMPOS-FIM.EXIT.
060400*-----------------------------------------------------------------*
060500 0220-BACKFILL-TELEFONE                     SECTION.
060600
060700     IF ATU-TELEFONE EQUAL SPACES AND ATU-EMAIL NOT EQUAL SPACES
060800         SET IX-TABMAPA TO 1
060900         SEARCH MAPA-ENTRADA VARYING IX-TABMAPA
061000             AT END CONTINUE
061100             WHEN MAPA-EMAIL (IX-TABMAPA) EQUAL ATU-EMAIL
061200                 MOVE MAPA-TELEFONE (IX-TABMAPA) TO ATU-TELEFONE
061300         END-SEARCH
061400     END-IF.
061500
061600 0220-BACKFILL-TELEFONE-FIM.EXIT.
061700*-----------------------------------------------------------------*
061800 0230-ACHAR-GRUPO                           SECTION.
061900*    CHAVE DE AGRUPAMENTO = TELEFONE (SEMPRE PREENCHIDO NESTE
062000*    PONTO - VIDE PASSO 3 DO FLUXO DE LIMPEZA). MANTEM A ORDEM
062100*    DE 1A APARICAO DE CADA GRUPO (WRK-QTD-GRUPOS).
062200
062300     MOVE SPACES TO WHR-CHAVE-GRUPO-ATUAL.
062400     MOVE ATU-TELEFONE TO WRK-CHAVE-FONE.
062500     SET IX-TABGRUPO TO 1.
062600     SEARCH GRUPO-ENTRADA VARYING IX-TABGRUPO
062700         AT END
062800             ADD 1 TO WRK-QTD-GRUPOS
062900             MOVE WRK-CHAVE-GRUPO TO GRUPO-CHAVE (WRK-QTD-GRUPOS)
063000             MOVE WRK-QTD-GRUPOS  TO GRUPO-SEQ  (WRK-QTD-GRUPOS)
063100             MOVE WRK-QTD-GRUPOS  TO WR-SEQ-GRUPO
063200         WHEN GRUPO-CHAVE (IX-TABGRUPO) EQUAL WRK-CHAVE-GRUPO
063300             MOVE GRUPO-SEQ (IX-TABGRUPO) TO WR-SEQ-GRUPO
063400     END-SEARCH.
063500
063600 0230-ACHAR-GRUPO-FIM.EXIT.
063700*-----------------------------------------------------------------*
063800 0240-LIBERAR-REGISTRO                      SECTION.
063900
064000     MOVE WRK-SEQ-ORIGEM-ATUAL TO WR-SEQ-ORIGEM.
064100     MOVE HIGH-VALUES          TO WR-CHAVE-INSCRICAO.
064200     MOVE SPACES TO WR-DETALHE.
064300
064400     MOVE "PARSEDATA" TO LK-OPERACAO-DT.
064500     MOVE ATU-DT-INSCRICAO TO LK-ENTRADA-DT-1.
064600     CALL WRK-MODULO-DATA USING LK-DATA.
064700     IF ATU-DT-INSCRICAO NOT EQUAL SPACES
064800         ADD 1 TO ACU-INSCR-NAO-BRANCO
064900     END-IF.
065000     IF LK-STATUS-DT EQUAL "00"
065100         ADD 1 TO ACU-INSCR-PARSE-OK
065200         MOVE LK-SAIDA-DT TO NRM-DT-INSCRICAO
065300         PERFORM 0241-MONTAR-CHAVE-24H
065400         MOVE WRK-CHAVE-24H TO WR-CHAVE-INSCRICAO
065500     ELSE
065600         MOVE SPACES TO NRM-DT-INSCRICAO
065700     END-IF.
065800     MOVE ATU-DT-INSCRICAO TO NRM-DT-INSCRICAO-BRUTO.
065900
066000     MOVE ATU-NOME-USUARIO   TO NRM-NOME-USUARIO.
066100     MOVE ATU-PRIMEIRO-NOME  TO NRM-PRIMEIRO-NOME.
066200     MOVE ATU-ULTIMO-NOME    TO NRM-ULTIMO-NOME.
066300     MOVE ATU-EMAIL          TO NRM-EMAIL.
066400     MOVE ATU-TELEFONE       TO NRM-TELEFONE.
066500     MOVE ATU-SITUACAO-APROV TO NRM-SITUACAO-APROV.
066600     MOVE ATU-NOME-FONTE     TO NRM-NOME-FONTE.
066700     MOVE ATU-TIPO-PRESENCA  TO NRM-TIPO-PRESENCA.
066800     MOVE "USERID"           TO LK-OPERACAO.
066900     MOVE ATU-TELEFONE       TO LK-ENTRADA-1.
067000     CALL WRK-MODULO-NORM USING LK-NORM.
067100     MOVE LK-SAIDA           TO NRM-USER-ID.
067200
067300     RELEASE REG-WORK-REG.
067400
067500 0240-LIBERAR-REGISTRO-FIM.EXIT.
067600*-----------------------------------------------------------------*
067700 0241-MONTAR-CHAVE-24H                      SECTION.
067800*    RECONSTROI AAAAMMDDHHMISS (24H) A PARTIR DE LK-SAIDA-DT NO
067900*    FORMATO "DD/MM/AAAA HH:MM:SS AM/PM" PARA ACHAR A DATA DE
068000*    INSCRICAO MAIS CEDO DENTRO DO GRUPO.
068100
068200     MOVE SPACES TO WRK-CHAVE-24H.
068300     MOVE LK-SAIDA-DT (7:4)  TO WRK-C24-ANO.
068400     MOVE LK-SAIDA-DT (4:2)  TO WRK-C24-MES.
068500     MOVE LK-SAIDA-DT (1:2)  TO WRK-C24-DIA.
068600     MOVE LK-SAIDA-DT (12:2) TO WRK-C24-HORA.
068700     MOVE LK-SAIDA-DT (15:2) TO WRK-C24-MIN.
068800     MOVE LK-SAIDA-DT (18:2) TO WRK-C24-SEG.
068900     IF LK-SAIDA-DT (21:2) EQUAL "PM" AND WRK-C24-HORA NOT
069000                                                        EQUAL 12
069100         ADD 12 TO WRK-C24-HORA
069200     END-IF.
069300     IF LK-SAIDA-DT (21:2) EQUAL "AM" AND WRK-C24-HORA EQUAL 12
069400         MOVE ZEROS TO WRK-C24-HORA
069500     END-IF.
069600
069700 0241-MONTAR-CHAVE-24H-FIM.EXIT.
069800*-----------------------------------------------------------------*
069900 0500-AGRUPAR                                SECTION.
070000*    PROCEDIMENTO DE SAIDA DO SORT - QUEBRA DE CONTROLE POR
070100*    WR-SEQ-GRUPO, AGREGA E GRAVA 1 LINHA POR GRUPO.
070200
070300     MOVE "N" TO WRK-FIM-SORT.
070400     MOVE ZEROS TO GRP-SEQ.
070500     PERFORM 0510-INICIALIZAR-GRUPO.
070600     RETURN WORK-REG INTO REG-WORK-REG
070700         AT END SET SORT-ACABOU TO TRUE
070800     END-RETURN.
070900     PERFORM 0501-A-QUEBRAR-GRUPO THRU 0501-A-QUEBRAR-GRUPO-FIM
071000         UNTIL SORT-ACABOU.
071100     IF GRP-SEQ NOT EQUAL ZEROS
071200         PERFORM 0520-FECHAR-GRUPO
071300     END-IF.
071400
071500 0500-AGRUPAR-FIM.EXIT.
071600*-----------------------------------------------------------------*
071700 0501-A-QUEBRAR-GRUPO                        SECTION.
071800
071900     IF GRP-SEQ EQUAL ZEROS
072000         MOVE WR-SEQ-GRUPO TO GRP-SEQ
072100     END-IF.
072200     IF WR-SEQ-GRUPO NOT EQUAL GRP-SEQ
072300         PERFORM 0520-FECHAR-GRUPO
072400         PERFORM 0510-INICIALIZAR-GRUPO
072500         MOVE WR-SEQ-GRUPO TO GRP-SEQ
072600     END-IF.
072700     PERFORM 0530-ACUMULAR-MEMBRO.
072800     RETURN WORK-REG INTO REG-WORK-REG
072900         AT END SET SORT-ACABOU TO TRUE
073000     END-RETURN.
073100
073200 0501-A-QUEBRAR-GRUPO-FIM.EXIT.
073300*-----------------------------------------------------------------*
073400 0510-INICIALIZAR-GRUPO                      SECTION.
073500
073600     MOVE HIGH-VALUES TO GRP-CHAVE-INSCRICAO-MIN.
073700     MOVE SPACES TO GRP-DT-INSCRICAO-FMT GRP-DT-INSCRICAO-BRUTO
073800                    GRP-NOME-USUARIO GRP-PRIMEIRO-NOME
073900                    GRP-ULTIMO-NOME GRP-EMAIL GRP-TELEFONE
074000                    GRP-SITUACAO-APROV GRP-NOME-FONTE
074100                    GRP-TIPO-PRESENCA GRP-USER-ID.
074200
074300 0510-INICIALIZAR-GRUPO-FIM.EXIT.
074400*-----------------------------------------------------------------*
074500 0520-FECHAR-GRUPO                           SECTION.
074600
074700     ADD 1 TO ACU-DEDUPLICADOS.
074800     PERFORM 0600-ENRIQUECER.
074900     PERFORM 0700-FINALIZAR-SCHEMA.
075000     PERFORM 0790-GRAVAR-REGO.
075100     PERFORM 0800-GERAR-EVENTOS.
075200
075300 0520-FECHAR-GRUPO-FIM.EXIT.
075400*-----------------------------------------------------------------*
075500 0530-ACUMULAR-MEMBRO                        SECTION.
075600*    ACUMULA 1 MEMBRO DO GRUPO CORRENTE (REGRAS DE AGREGACAO -
075700*    VIDE CH-4002 / MANUAL DE LIMPEZA DE INSCRITOS).
075800
075900     IF WR-CHAVE-INSCRICAO LESS GRP-CHAVE-INSCRICAO-MIN
076000         MOVE WR-CHAVE-INSCRICAO TO GRP-CHAVE-INSCRICAO-MIN
076100         MOVE NRM-DT-INSCRICAO   TO GRP-DT-INSCRICAO-FMT
076200     END-IF.
076300     IF GRP-DT-INSCRICAO-BRUTO EQUAL SPACES
076400         MOVE NRM-DT-INSCRICAO-BRUTO TO GRP-DT-INSCRICAO-BRUTO
076500     END-IF.
076600     IF GRP-NOME-USUARIO   EQUAL SPACES
076700         MOVE NRM-NOME-USUARIO  TO GRP-NOME-USUARIO   END-IF.
076800     IF GRP-PRIMEIRO-NOME  EQUAL SPACES
076900         MOVE NRM-PRIMEIRO-NOME TO GRP-PRIMEIRO-NOME  END-IF.
077000     IF GRP-ULTIMO-NOME    EQUAL SPACES
077100         MOVE NRM-ULTIMO-NOME   TO GRP-ULTIMO-NOME    END-IF.
077200     IF GRP-EMAIL          EQUAL SPACES
077300         MOVE NRM-EMAIL         TO GRP-EMAIL          END-IF.
077400     IF GRP-TELEFONE       EQUAL SPACES
077500         MOVE NRM-TELEFONE      TO GRP-TELEFONE
077600         MOVE NRM-USER-ID       TO GRP-USER-ID         END-IF.
077700     IF GRP-SITUACAO-APROV EQUAL SPACES
077800         MOVE NRM-SITUACAO-APROV TO GRP-SITUACAO-APROV END-IF.
077900     IF GRP-NOME-FONTE     EQUAL SPACES
078000         MOVE NRM-NOME-FONTE    TO GRP-NOME-FONTE     END-IF.
078100     IF GRP-TIPO-PRESENCA  EQUAL SPACES
078200         MOVE NRM-TIPO-PRESENCA TO GRP-TIPO-PRESENCA  END-IF.
078300
078400 0530-ACUMULAR-MEMBRO-FIM.EXIT.
078500*-----------------------------------------------------------------*
078600 0600-ENRIQUECER                             SECTION.
078700*    CARIMBA OS METADADOS DO WEBINAR (JA CALCULADOS 1 VEZ EM
078800*    0110) NO REGISTRO AGREGADO DO GRUPO (U5).
078900
079000     MOVE MET-DT-WEBINAR    TO SAI-DT-WEBINAR.
079100     MOVE MET-WEBINAR-ID    TO SAI-WEBINAR-ID.
079200     MOVE MET-WEBINAR-NOME  TO SAI-NOME-WEBINAR.
079300
079400 0600-ENRIQUECER-FIM.EXIT.
079500*-----------------------------------------------------------------*
079600 0700-FINALIZAR-SCHEMA                       SECTION.
079700*    PROJETA O GRUPO AGREGADO NO ESQUEMA FIXO DE SAIDA (U6) -
079800*    DATA DE INSCRICAO (PARSEADA OU BRUTA) E TELEFONE/USERID JA
079900*    COM O PREFIXO "91".
080000
080100     IF GRP-CHAVE-INSCRICAO-MIN NOT EQUAL HIGH-VALUES
080200         MOVE GRP-DT-INSCRICAO-FMT TO SAI-DT-INSCRICAO
080300     ELSE
080400         MOVE GRP-DT-INSCRICAO-BRUTO (1:22) TO SAI-DT-INSCRICAO
080500     END-IF.
080600     MOVE GRP-NOME-USUARIO   TO SAI-NOME-USUARIO.
080700     MOVE GRP-PRIMEIRO-NOME  TO SAI-PRIMEIRO-NOME.
080800     MOVE GRP-ULTIMO-NOME    TO SAI-ULTIMO-NOME.
080900     MOVE GRP-EMAIL          TO SAI-EMAIL.
081000     MOVE GRP-SITUACAO-APROV TO SAI-SITUACAO-APROV.
081100     MOVE GRP-NOME-FONTE     TO SAI-NOME-FONTE.
081200     MOVE GRP-TIPO-PRESENCA  TO SAI-TIPO-PRESENCA.
081300
081400     IF GRP-TELEFONE EQUAL SPACES
081500         MOVE SPACES TO SAI-TELEFONE SAI-USER-ID
081600     ELSE
081700         STRING "91" DELIMITED BY SIZE
081800                GRP-TELEFONE (1:10) DELIMITED BY SIZE
081900             INTO SAI-TELEFONE
082000         MOVE GRP-USER-ID TO SAI-USER-ID
082100     END-IF.
082200
082300 0700-FINALIZAR-SCHEMA-FIM.EXIT.
082400*-----------------------------------------------------------------*
082500 0700-ESCREVER-CABECALHO-REGO                SECTION.
082600
082700     MOVE SPACES TO CLEAN-REGISTRATION-RECORD.
082800     STRING "User Name (Original Name),First Name,Last Name,"
082900            "Email,Registration Time,Approval Status,Phone,"
083000            "Registration Source,Attendance Type,UserID,"
083100            "Webinar ID,Webinar Name,Webinar Date"
083200         DELIMITED BY SIZE
083300         INTO CRG-NOME-USUARIO
083400     END-STRING.
083500     WRITE CLEAN-REGISTRATION-RECORD.
083600
083700 0700-ESCREVER-CABECALHO-REGO-FIM.EXIT.
083800*-----------------------------------------------------------------*
083900 0790-GRAVAR-REGO                            SECTION.
084000
084100     MOVE SPACES               TO CLEAN-REGISTRATION-RECORD.
084200     MOVE SAI-NOME-USUARIO     TO CRG-NOME-USUARIO.
084300     MOVE SAI-PRIMEIRO-NOME    TO CRG-PRIMEIRO-NOME.
084400     MOVE SAI-ULTIMO-NOME      TO CRG-ULTIMO-NOME.
084500     MOVE SAI-EMAIL            TO CRG-EMAIL.
084600     MOVE SAI-DT-INSCRICAO     TO CRG-DT-INSCRICAO.
084700     MOVE SAI-SITUACAO-APROV   TO CRG-SITUACAO-APROV.
084800     MOVE SAI-TELEFONE         TO CRG-TELEFONE.
084900     MOVE SAI-NOME-FONTE       TO CRG-NOME-FONTE.
085000     MOVE SAI-TIPO-PRESENCA    TO CRG-TIPO-PRESENCA.
085100     MOVE SAI-USER-ID          TO CRG-USER-ID.
085200     MOVE SAI-WEBINAR-ID       TO CRG-WEBINAR-ID.
085300     MOVE SAI-NOME-WEBINAR     TO CRG-NOME-WEBINAR.
085400     MOVE SAI-DT-WEBINAR       TO CRG-DT-WEBINAR.
085500     WRITE CLEAN-REGISTRATION-RECORD.
085600
085700 0790-GRAVAR-REGO-FIM.EXIT.
085800*-----------------------------------------------------------------*
085900 0800-GERAR-EVENTOS                          SECTION.
086000*    GERA O PERFIL DE USUARIO E O EVENTO DE MARKETING DE ACORDO
086100*    COM O TIPO DE FLUXO DO PERFIL (U8 - ALT2). OS FLUXOS DE
086200*    ATENDEU-SOMENTE/BOOTCAMP-DUAL NAO SE APLICAM A REGISTRATION
086300*    E FICAM A CARGO DO WHRATTND.
086400
086500     EVALUATE TRUE
086600         WHEN FLUXO-INSCREVEU-SOMENTE
086700             PERFORM 0810-GRAVAR-PERFIL
086800             PERFORM 0820-GRAVAR-EVENTO-REGISTRO
086900         WHEN OTHER
087000             CONTINUE
087100     END-EVALUATE.
087200
087300 0800-GERAR-EVENTOS-FIM.EXIT.
087400*-----------------------------------------------------------------*
087500 0810-GRAVAR-PERFIL                          SECTION.
087600
087700     MOVE SPACES TO USER-PROFILE-OUTPUT-RECORD.
087800     MOVE SAI-USER-ID       TO UPR-USER-ID.
087900     MOVE SAI-EMAIL         TO UPR-EMAIL.
088000     IF SAI-PRIMEIRO-NOME NOT EQUAL SPACES
088100         MOVE SAI-PRIMEIRO-NOME TO UPR-PRIMEIRO-NOME
088200     ELSE
088300         MOVE SAI-NOME-USUARIO  TO UPR-PRIMEIRO-NOME
088400     END-IF.
088500     MOVE SAI-TELEFONE      TO UPR-TELEFONE.
088600     MOVE "true"            TO UPR-OPTIN-WHATSAPP.
088700     MOVE "true"            TO UPR-OPTIN-EMAIL.
088800     MOVE SAI-NOME-USUARIO  TO UPR-NOME-ORIGINAL.
088900     WRITE USER-PROFILE-OUTPUT-RECORD.
089000
089100 0810-GRAVAR-PERFIL-FIM.EXIT.
089200*-----------------------------------------------------------------*
089300 0820-GRAVAR-EVENTO-REGISTRO                 SECTION.
089400
089500     MOVE SPACES TO EVENT-OUTPUT-RECORD.
089600     MOVE SAI-USER-ID        TO EVT-USER-ID.
089700     MOVE ATU-EVT-INSCREVEU  TO EVT-NOME-EVENTO.
089800     MOVE SAI-NOME-WEBINAR   TO EVT-NOME-WEBINAR.
089900     MOVE SAI-DT-WEBINAR     TO EVT-DT-WEBINAR.
090000     MOVE SAI-DT-INSCRICAO   TO EVT-DT-INSCRICAO.
090100     MOVE SAI-SITUACAO-APROV TO EVT-SITUACAO-APROV.
090200     MOVE SAI-NOME-FONTE     TO EVT-NOME-FONTE.
090300     MOVE SAI-NOME-USUARIO   TO EVT-NOME-USUARIO-ORIG.
090400     MOVE SAI-EMAIL          TO EVT-EMAIL-USUARIO.
090500     MOVE SAI-WEBINAR-ID     TO EVT-WEBINAR-ID.
090600     MOVE ATU-PRODUTO-EXTRA  TO EVT-PRODUTO-EXTRA.
090700     MOVE ATU-TRILHA-EXTRA   TO EVT-TRILHA-EXTRA.
090800     WRITE EVENT-OUTPUT-RECORD.
090900     ADD 1 TO ACU-EVT-REGISTRO.
091000
091100 0820-GRAVAR-EVENTO-REGISTRO-FIM.EXIT.
091200*-----------------------------------------------------------------*
091300 0900-RELATORIO                               SECTION.
091400*    RELATORIO DE DIAGNOSTICO (U10) - SEM QUEBRA DE CONTROLE,
091500*    TOTAIS DO ARQUIVO INTEIRO.
091600
091700     MOVE SPACES TO REG-ARQLOG.
091800     STRING "WHRREGIS - RELATORIO DE DIAGNOSTICO" DELIMITED
091900         BY SIZE INTO REG-ARQLOG.
092000     WRITE REG-ARQLOG.
092100     MOVE SPACES TO REG-ARQLOG.
092200     STRING "WEBINAR ID: " DELIMITED BY SIZE
092300            MET-WEBINAR-ID DELIMITED BY SIZE
092400         INTO REG-ARQLOG.
092500     WRITE REG-ARQLOG.
092600     MOVE SPACES TO REG-ARQLOG.
092700     STRING "TOPICO....: " DELIMITED BY SIZE
092800            MET-WEBINAR-NOME (1:80) DELIMITED BY SIZE
092900         INTO REG-ARQLOG.
093000     WRITE REG-ARQLOG.
093100     PERFORM 0910-IMPRIMIR-CONTADOR.
093200
093300 0900-RELATORIO-FIM.EXIT.
093400*-----------------------------------------------------------------*
093500 0910-IMPRIMIR-CONTADOR                       SECTION.
093600
093700     MOVE SPACES TO REG-ARQLOG.
093800     MOVE ACU-LIDOS TO LED-NUMERO-ED.
093900     STRING "LINHAS LIDAS.............: " DELIMITED BY SIZE
094000            LED-NUMERO-ED DELIMITED BY SIZE INTO REG-ARQLOG.
094100     WRITE REG-ARQLOG.
094200     MOVE SPACES TO REG-ARQLOG.
094300     MOVE ACU-NORMALIZADOS TO LED-NUMERO-ED.
094400     STRING "LINHAS NORMALIZADAS......: " DELIMITED BY SIZE
094500            LED-NUMERO-ED DELIMITED BY SIZE INTO REG-ARQLOG.
094600     WRITE REG-ARQLOG.
094700     MOVE SPACES TO REG-ARQLOG.
094800     MOVE ACU-FONE-INVALIDO TO LED-NUMERO-ED.
094900     STRING "TELEFONE INVALIDO (DROP).: " DELIMITED BY SIZE
095000            LED-NUMERO-ED DELIMITED BY SIZE INTO REG-ARQLOG.
095100     WRITE REG-ARQLOG.
095200     MOVE SPACES TO REG-ARQLOG.
095300     MOVE ACU-DEDUPLICADOS TO LED-NUMERO-ED.
095400     STRING "LINHAS APOS DEDUPLICACAO.: " DELIMITED BY SIZE
095500            LED-NUMERO-ED DELIMITED BY SIZE INTO REG-ARQLOG.
095600     WRITE REG-ARQLOG.
095700     MOVE SPACES TO REG-ARQLOG.
095800     IF ACU-INSCR-NAO-BRANCO EQUAL ZEROS
095900         MOVE 100.00 TO WRK-PCT-INSCRICAO
096000     ELSE
096100         COMPUTE WRK-PCT-INSCRICAO ROUNDED =
096200             (ACU-INSCR-PARSE-OK / ACU-INSCR-NAO-BRANCO) * 100
096300     END-IF.
096400     MOVE WRK-PCT-INSCRICAO TO WHR-PCT-EDITADO.
096500     STRING "TAXA DE PARSE REG TIME...: " DELIMITED BY SIZE
096600            WHR-PCT-EDITADO DELIMITED BY SIZE " %"
096700            DELIMITED BY SIZE INTO REG-ARQLOG.
096800     WRITE REG-ARQLOG.
096900     MOVE SPACES TO REG-ARQLOG.
097000     MOVE ACU-EVT-REGISTRO TO LED-NUMERO-ED.
097100     STRING "EVENTOS DE REGISTRO GRAVADOS: " DELIMITED BY SIZE
097200            LED-NUMERO-ED DELIMITED BY SIZE INTO REG-ARQLOG.
097300     WRITE REG-ARQLOG.
097400
097500 0910-IMPRIMIR-CONTADOR-FIM.EXIT.
097600*-----------------------------------------------------------------*
097700 0950-FINALIZAR                               SECTION.
097800
097900     CLOSE ARQTOPICO ARQREGO ARQUPRO ARQEVT ARQLOG.
098000
098100 0950-FINALIZAR-FIM.EXIT.
098200*-----------------------------------------------------------------*
098300 9999-TRATA-ERRO                              SECTION.
098400
098500     DISPLAY "========== WHRREGIS INTERROMPIDO ==========".
098600     DISPLAY "ARQUIVO.....:" WRK-ARQUIVO-ERRO.
098700     DISPLAY "DESCRICAO...:" WRK-DESCRICAO-ERRO.
098800     CLOSE ARQTOPICO ARQREGI ARQREGO ARQUPRO ARQEVT ARQLOG.
098900     STOP RUN.
099000
099100 9999-TRATA-ERRO-FIM.EXIT.
099200*=================================================================*
