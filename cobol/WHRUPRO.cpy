000100*=================================================================*
000200*    BOOK........: WHRUPRO
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 03 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: LAYOUT DO EXTRATO DE PERFIL DE USUARIO ENVIADO
000900*                  A FERRAMENTA DE MARKETING (1 LINHA POR PESSOA
001000*                  UNICA, SEM REPETICAO ENTRE WEBINARS).
001100*                                LRECL = 220
001200*-----------------------------------------------------------------*
001300*                          ALTERACOES
001400*-----------------------------------------------------------------*
001500*    PROGRAMADOR.: S.DWIVEDI               DATA: 30 / 07 / 1997   ALT1
001600*    CHAMADO.....: CH-6098                                        .
001700*    OBJETIVO....: CAMPOS DE OPT-IN (WHATSAPP/E-MAIL) ACRESCIDOS  ALT1
001800*=================================================================*
001900 01  USER-PROFILE-OUTPUT-RECORD.
002000     05 UPR-USER-ID              PIC X(012)         VALUE SPACES.
002100     05 UPR-EMAIL                PIC X(060)         VALUE SPACES.
002200     05 UPR-PRIMEIRO-NOME        PIC X(060)         VALUE SPACES.
002300     05 UPR-TELEFONE             PIC X(012)         VALUE SPACES.
002400     05 UPR-OPTIN-WHATSAPP       PIC X(004)         VALUE SPACES.
002500     05 UPR-OPTIN-EMAIL          PIC X(004)         VALUE SPACES.
002600     05 UPR-NOME-ORIGINAL        PIC X(060)         VALUE SPACES.
002700     05 FILLER                   PIC X(008)         VALUE SPACES.
002800*-----------------------------------------------------------------*
