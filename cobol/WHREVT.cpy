000100*=================================================================*
000200*    BOOK........: WHREVT
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 03 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: LAYOUT DO EXTRATO DE EVENTO DE MARKETING (1
000900*                  LINHA POR PESSOA/WEBINAR/EVENTO - ALIMENTA A
001000*                  FERRAMENTA DE CAMPANHA COM O EVENTO OCORRIDO
001100*                  - PARTICIPACAO, INSCRICAO OU BOOTCAMP DUAL).
001200*                                LRECL = 620
001300*-----------------------------------------------------------------*
001400*                          ALTERACOES
001500*-----------------------------------------------------------------*
001600*    PROGRAMADOR.: K.GERA                  DATA: 12 / 12 / 1997   ALT1
001700*    CHAMADO.....: CH-6155                                        .
001800*    OBJETIVO....: EVT-PRODUTO-EXTRA / EVT-TRILHA-EXTRA ACRESCI-  ALT1
001900*                  DOS PARA O FLUXO DE BOOTCAMP-DUAL (2 EVENTOS)  ALT1
002000*=================================================================*
002100 01  EVENT-OUTPUT-RECORD.
002200     05 EVT-USER-ID              PIC X(012)         VALUE SPACES.
002300     05 EVT-NOME-EVENTO          PIC X(040)         VALUE SPACES.
002400     05 EVT-NOME-WEBINAR         PIC X(100)         VALUE SPACES.
002500     05 EVT-CONDUTOR             PIC X(080)         VALUE SPACES.
002600     05 EVT-CATEGORIA-PRODUTO    PIC X(030)         VALUE SPACES.
002700     05 EVT-DT-WEBINAR           PIC X(010)         VALUE SPACES.
002800     05 EVT-DIA-BOOTCAMP         PIC X(010)         VALUE SPACES.
002900     05 EVT-DT-ENTRADA           PIC X(022)         VALUE SPACES.
003000     05 EVT-DT-SAIDA             PIC X(022)         VALUE SPACES.
003100     05 EVT-TEMPO-SESSAO         PIC X(010)         VALUE SPACES.
003200     05 EVT-DT-INSCRICAO         PIC X(022)         VALUE SPACES.
003300     05 EVT-SITUACAO-APROV       PIC X(015)         VALUE SPACES.
003400     05 EVT-NOME-FONTE           PIC X(040)         VALUE SPACES.
003500     05 EVT-NOME-USUARIO-ORIG    PIC X(060)         VALUE SPACES.
003600     05 EVT-EMAIL-USUARIO        PIC X(060)         VALUE SPACES.
003700     05 EVT-WEBINAR-ID           PIC X(020)         VALUE SPACES.
003800     05 EVT-PRODUTO-EXTRA        PIC X(020)         VALUE SPACES.
003900     05 EVT-TRILHA-EXTRA         PIC X(040)         VALUE SPACES.
004000     05 FILLER                   PIC X(007)         VALUE SPACES.
004100*-----------------------------------------------------------------*
004200*    NOMES-PADRAO DE EVENTO GRAVADOS EM EVT-NOME-EVENTO (VIDE
004300*    0800-GERAR-EVENTOS DE WHRATTND/WHRREGIS).
004400*-----------------------------------------------------------------*
004500 01  WHR-NOMES-EVENTO.
004600     05 EVN-ATENDEU              PIC X(040)         VALUE
004700         "Webinar_Attended".
004800     05 EVN-INSCREVEU            PIC X(040)         VALUE
004900         "Webinar_Registered".
005000     05 EVN-BOOTCAMP-DIA1        PIC X(040)         VALUE
005100         "Bootcamp_Day1_Attended".
005200     05 EVN-BOOTCAMP-DIA2        PIC X(040)         VALUE
005300         "Bootcamp_Day2_Attended".
005400*-----------------------------------------------------------------*
