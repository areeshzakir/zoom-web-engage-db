000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             WHRNORM.
000300 AUTHOR.                                 IVAN SANCHES.
000400 INSTALLATION.                           FOURSYS.
000500 DATE-WRITTEN.                           21 / 03 / 1989.
000600 DATE-COMPILED.
000700 SECURITY.                               CONFIDENCIAL - USO
000800                                          INTERNO FOURSYS.
000900*=================================================================*
001000*    PROGRAMA.... : WHRNORM
001100*    PROGRAMADOR.: IVAN SANCHES
001200*    ANALISTA....: IVAN SANCHES
001300*    CONSULTORIA.: FOURSYS
001400*    DATA........: 21 / 03 / 1989
001500*-----------------------------------------------------------------*
001600*    OBJETIVO....: MODULO CHAMADO (CALL) QUE CONCENTRA AS ROTINAS
001700*                  DE NORMALIZACAO DE CAMPO USADAS PELOS PROGRA-
001800*                  MAS WHRATTND E WHRREGIS - ESPACOS, CAIXA-DE-
001900*                  TEXTO, TELEFONE, BOOLEANO, USER-ID E PRIMEIRO
002000*                  VALOR NAO-VAZIO. RECEBE A OPERACAO DESEJADA
002100*                  NA AREA DE LIGACAO (LK-OPERACAO).
002200*-----------------------------------------------------------------*
002300*    ARQUIVOS..... : NENHUM (MODULO SEM I/O PROPRIO)
002400*-----------------------------------------------------------------*
002500*    MODULOS...... : CHAMADO POR WHRATTND / WHRREGIS
002600*=================================================================*
002700*                          ALTERACOES
002800*-----------------------------------------------------------------*
002900*    PROGRAMADOR.: IVAN SANCHES            DATA: 21 / 03 / 1989
003000*    CHAMADO.....: CH-4002
003100*    OBJETIVO....: VERSAO INICIAL - ESPACO / PROPRIO / TELEFONE
003200*-----------------------------------------------------------------*
003300*    PROGRAMADOR.: S.DWIVEDI               DATA: 03 / 06 / 1993   ALT1
003400*    CHAMADO.....: CH-4611                                        .
003500*    OBJETIVO....: OPERACAO "BOOLEANO" ACRESCIDA (COLUNAS SIM/NAO ALT1
003600*                  VINDAS DO EXPORT DO WEBINAR)                   ALT1
003700*-----------------------------------------------------------------*
003800*    PROGRAMADOR.: K.GERA                  DATA: 14 / 02 / 1996   ALT2
003900*    CHAMADO.....: CH-5350                                        .
004000*    OBJETIVO....: OPERACAO "USERID" ACRESCIDA - PREFIXO "91" +   ALT2
004100*                  10 DIGITOS DO TELEFONE JA NORMALIZADO          ALT2
004200*-----------------------------------------------------------------*
004300*    PROGRAMADOR.: S.MONGA                  DATA: 19 / 06 / 1998  ALT3
004400*    CHAMADO.....: CH-6603 (AJUSTE ANO 2000)                      .
004500*    OBJETIVO....: REVISAO GERAL - NENHUM CAMPO DE DATA NESTE     ALT3
004600*                  MODULO, SEM ALTERACAO DE LAYOUT                ALT3
004700*-----------------------------------------------------------------*
004800*    PROGRAMADOR.: S.DWIVEDI               DATA: 02 / 09 / 1999   ALT4
004900*    CHAMADO.....: CH-6801                                        .
005000*    OBJETIVO....: OPERACAO "1O-PREENC" ACRESCIDA (RETORNA O      ALT4
005100*                  PRIMEIRO VALOR NAO-VAZIO ENTRE DUAS ENTRADAS)  ALT4
005200*-----------------------------------------------------------------*
005300*    PROGRAMADOR.: S.DWIVEDI               DATA: 12 / 02 / 2001   ALT5
005400*    CHAMADO.....: CH-6810                                        .
005500*    OBJETIVO....: LACOS PERFORM ... END-PERFORM REESCRITOS EM    ALT5
005600*                  PERFORM ... THRU CONFORME PADRAO CORPORATIVO   ALT5
005700*                  DE 2001 - SEM ALTERACAO DE REGRA               ALT5
005800*=================================================================*
005900 ENVIRONMENT                             DIVISION.
006000*=================================================================*
006100 CONFIGURATION                           SECTION.
006200*-----------------------------------------------------------------*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS WHR-DIGITO   IS "0" THRU "9"
006600     CLASS WHR-ALFABETO IS "A" THRU "Z" "a" THRU "z".
006700*=================================================================*
006800 DATA                                    DIVISION.
006900*=================================================================*
007000 WORKING-STORAGE                         SECTION.
007100*-----------------------------------------------------------------*
007200 01  FILLER                      PIC X(050)          VALUE
007300         "***** INICIO DA WORKING - WHRNORM *****".
007400*-----------------------------------------------------------------*
007500 01  WHR-CONTADORES.
007600     05 IX-PALAVRA               PIC 9(02) COMP      VALUE ZEROS.
007700     05 WRK-QTD-PALAVRAS         PIC 9(02) COMP      VALUE ZEROS.
007800     05 IX-CARACTER              PIC 9(03) COMP      VALUE ZEROS.
007900     05 WRK-QTD-DIGITOS          PIC 9(03) COMP      VALUE ZEROS.
008000     05 WRK-INICIO-CORTE         PIC 9(03) COMP      VALUE ZEROS.
008100*-----------------------------------------------------------------*
008200*    TABELA DE PALAVRAS PARA A ROTINA DE ESPACO/CAIXA-DE-TEXTO
008300*-----------------------------------------------------------------*
008400 01  WHR-TAB-PALAVRAS.
008500     05 WRK-PALAVRA OCCURS 20 TIMES
008600                        INDEXED BY IX-PAL
008700                        PIC X(030)          VALUE SPACES.
008800*-----------------------------------------------------------------*
008900 01  WHR-BUFFER-MONTAGEM.
009000     05 WRK-SAIDA-MONTADA        PIC X(100)          VALUE SPACES.
009100 01  WHR-BUFFER-REDEF REDEFINES WHR-BUFFER-MONTAGEM.
009200     05 WRK-SAIDA-1CAR OCCURS 100 TIMES
009300                        INDEXED BY IX-SAIDA
009400                        PIC X(001).
009500*-----------------------------------------------------------------*
009600 01  WHR-DIGITOS-AREA.
009700     05 WRK-DIGITOS-BUF          PIC X(030)          VALUE SPACES.
009800 01  WHR-DIGITOS-REDEF REDEFINES WHR-DIGITOS-AREA.
009900     05 WRK-DIGITO-1CAR OCCURS 30 TIMES
010000                        INDEXED BY IX-DIGITO
010100                        PIC X(001).
010200*-----------------------------------------------------------------*
010300 01  WHR-ENTRADA-REDEF.
010400     05 WRK-ENTRADA-1CAR OCCURS 100 TIMES
010500                        INDEXED BY IX-ENT
010600                        PIC X(001).
010700*-----------------------------------------------------------------*
010800 01  FILLER                      PIC X(050)          VALUE
010900         "***** FIM DA WORKING - WHRNORM *****".
011000*=================================================================*
011100 LINKAGE                                 SECTION.
011200*-----------------------------------------------------------------*
011300 01  LK-AREA-NORM.
011400     05 LK-OPERACAO              PIC X(010).
011500         88 LK-OP-ESPACO                         VALUE "ESPACO".
011600         88 LK-OP-PROPRIO                        VALUE "PROPRIO".
011700         88 LK-OP-TELEFONE                       VALUE "TELEFONE".
011800         88 LK-OP-BOOLEANO                       VALUE "BOOLEANO".
011900         88 LK-OP-USERID                         VALUE "USERID".
012000         88 LK-OP-1O-PREENC                      VALUE "1O-PREENC".
012100     05 LK-ENTRADA-1             PIC X(100).
012200     05 LK-ENTRADA-2             PIC X(100).
012300     05 LK-SAIDA                 PIC X(100).
012400     05 LK-STATUS-NORM           PIC X(002).
012500         88 LK-NORM-OK                           VALUE "00".
012600         88 LK-NORM-TELEFONE-CURTO                VALUE "90".
012700*=================================================================*
012800 PROCEDURE                               DIVISION USING
012900                                          LK-AREA-NORM.
013000*-----------------------------------------------------------------*
013100 0000-PRINCIPAL                          SECTION.
013200
013300     MOVE SPACES TO LK-SAIDA.
013400     MOVE "00"   TO LK-STATUS-NORM.
013500     EVALUATE TRUE
013600         WHEN LK-OP-ESPACO
013700             PERFORM 0100-NORMALIZAR-ESPACO
013800         WHEN LK-OP-PROPRIO
013900             PERFORM 0200-NORMALIZAR-PROPRIO
014000         WHEN LK-OP-TELEFONE
014100             PERFORM 0300-NORMALIZAR-TELEFONE
014200         WHEN LK-OP-BOOLEANO
014300             PERFORM 0400-NORMALIZAR-BOOLEANO
014400         WHEN LK-OP-USERID
014500             PERFORM 0500-MONTAR-USERID
014600         WHEN LK-OP-1O-PREENC
014700             PERFORM 0600-PRIMEIRO-PREENCHIDO
014800         WHEN OTHER
014900             CONTINUE
015000     END-EVALUATE.
015100     GOBACK.
015200
015300 0000-PRINCIPAL-FIM.EXIT.
015400*-----------------------------------------------------------------*
015500 0100-NORMALIZAR-ESPACO                  SECTION.
015600*    QUEBRA LK-ENTRADA-1 EM PALAVRAS (DELIMITADO POR ESPACOS EM
015700*    BRANCO) E REMONTA COM 1 UNICO ESPACO ENTRE ELAS, SEM ESPACO
015800*    NO INICIO OU NO FIM DA SAIDA.
015900
016000     MOVE SPACES TO WHR-TAB-PALAVRAS WHR-BUFFER-MONTAGEM.
016100     MOVE ZEROS  TO WRK-QTD-PALAVRAS.
016200     UNSTRING LK-ENTRADA-1 DELIMITED BY ALL SPACE
016300         INTO WRK-PALAVRA (01) WRK-PALAVRA (02) WRK-PALAVRA (03)
016400              WRK-PALAVRA (04) WRK-PALAVRA (05) WRK-PALAVRA (06)
016500              WRK-PALAVRA (07) WRK-PALAVRA (08) WRK-PALAVRA (09)
016600              WRK-PALAVRA (10) WRK-PALAVRA (11) WRK-PALAVRA (12)
016700              WRK-PALAVRA (13) WRK-PALAVRA (14) WRK-PALAVRA (15)
016800              WRK-PALAVRA (16) WRK-PALAVRA (17) WRK-PALAVRA (18)
016900              WRK-PALAVRA (19) WRK-PALAVRA (20)
017000         TALLYING IN WRK-QTD-PALAVRAS.
017100     MOVE 1 TO IX-PALAVRA.
017200     PERFORM 0101-A-MONTAR-PALAVRA THRU 0101-A-AVANCAR-PALAVRA
017300         UNTIL IX-PALAVRA GREATER WRK-QTD-PALAVRAS
017400            OR WRK-PALAVRA (IX-PALAVRA) EQUAL SPACES.
017500     MOVE WRK-SAIDA-MONTADA TO LK-SAIDA.
017600
017700 0100-NORMALIZAR-ESPACO-FIM.EXIT.
017800*-----------------------------------------------------------------*
017900 0101-A-MONTAR-PALAVRA                   SECTION.
018000
018100     IF IX-PALAVRA EQUAL 1
018200         STRING WRK-PALAVRA (IX-PALAVRA) DELIMITED BY SPACE
018300             INTO WRK-SAIDA-MONTADA
018400     ELSE
018500         STRING WRK-SAIDA-MONTADA   DELIMITED BY SPACE
018600                " "                 DELIMITED BY SIZE
018700                WRK-PALAVRA (IX-PALAVRA)
018800                                    DELIMITED BY SPACE
018900             INTO WRK-SAIDA-MONTADA
019000     END-IF.
019100
019200 0101-A-MONTAR-PALAVRA-FIM.EXIT.
019300*-----------------------------------------------------------------*
019400 0101-A-AVANCAR-PALAVRA                  SECTION.
019500
019600     ADD 1 TO IX-PALAVRA.
019700
019800 0101-A-AVANCAR-PALAVRA-FIM.EXIT.
019900*-----------------------------------------------------------------*
020000 0200-NORMALIZAR-PROPRIO                 SECTION.
020100*    APLICA A ROTINA DE ESPACO E DEPOIS COLOCA A PRIMEIRA LETRA
020200*    DE CADA PALAVRA EM MAIUSCULA E O RESTANTE EM MINUSCULA
020300*    (CAIXA-DE-TEXTO PROPRIA PARA NOME DE PESSOA).
020400
020500     PERFORM 0100-NORMALIZAR-ESPACO.
020600     MOVE LK-SAIDA TO LK-ENTRADA-1.
020700     MOVE SPACES   TO WHR-TAB-PALAVRAS WHR-BUFFER-MONTAGEM.
020800     MOVE ZEROS    TO WRK-QTD-PALAVRAS.
020900     UNSTRING LK-ENTRADA-1 DELIMITED BY ALL SPACE
021000         INTO WRK-PALAVRA (01) WRK-PALAVRA (02) WRK-PALAVRA (03)
021100              WRK-PALAVRA (04) WRK-PALAVRA (05) WRK-PALAVRA (06)
021200              WRK-PALAVRA (07) WRK-PALAVRA (08) WRK-PALAVRA (09)
021300              WRK-PALAVRA (10) WRK-PALAVRA (11) WRK-PALAVRA (12)
021400              WRK-PALAVRA (13) WRK-PALAVRA (14) WRK-PALAVRA (15)
021500              WRK-PALAVRA (16) WRK-PALAVRA (17) WRK-PALAVRA (18)
021600              WRK-PALAVRA (19) WRK-PALAVRA (20)
021700         TALLYING IN WRK-QTD-PALAVRAS.
021800     MOVE 1 TO IX-PALAVRA.
021900     PERFORM 0201-A-MONTAR-PROPRIA THRU 0201-A-AVANCAR-PROPRIA
022000         UNTIL IX-PALAVRA GREATER WRK-QTD-PALAVRAS
022100            OR WRK-PALAVRA (IX-PALAVRA) EQUAL SPACES.
022200     MOVE WRK-SAIDA-MONTADA TO LK-SAIDA.
022300
022400 0200-NORMALIZAR-PROPRIO-FIM.EXIT.
022500*-----------------------------------------------------------------*
022600 0201-A-MONTAR-PROPRIA                   SECTION.
022700
022800     INSPECT WRK-PALAVRA (IX-PALAVRA)
022900         CONVERTING
023000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023100         TO "abcdefghijklmnopqrstuvwxyz".
023200     INSPECT WRK-PALAVRA (IX-PALAVRA) (1:1)
023300         CONVERTING
023400         "abcdefghijklmnopqrstuvwxyz"
023500         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023600     IF IX-PALAVRA EQUAL 1
023700         STRING WRK-PALAVRA (IX-PALAVRA) DELIMITED BY SPACE
023800             INTO WRK-SAIDA-MONTADA
023900     ELSE
024000         STRING WRK-SAIDA-MONTADA   DELIMITED BY SPACE
024100                " "                 DELIMITED BY SIZE
024200                WRK-PALAVRA (IX-PALAVRA)
024300                                    DELIMITED BY SPACE
024400             INTO WRK-SAIDA-MONTADA
024500     END-IF.
024600
024700 0201-A-MONTAR-PROPRIA-FIM.EXIT.
024800*-----------------------------------------------------------------*
024900 0201-A-AVANCAR-PROPRIA                  SECTION.
025000
025100     ADD 1 TO IX-PALAVRA.
025200
025300 0201-A-AVANCAR-PROPRIA-FIM.EXIT.
025400*-----------------------------------------------------------------*
025500 0300-NORMALIZAR-TELEFONE                SECTION.
025600*    RETIRA TUDO QUE NAO FOR DIGITO E FICA COM OS ULTIMOS 10
025700*    DIGITOS. SE SOBRAREM MENOS DE 10 DIGITOS O TELEFONE E
025800*    CONSIDERADO INVALIDO E A SAIDA VOLTA EM BRANCO.
025900
026000     MOVE SPACES TO WHR-DIGITOS-AREA.
026100     MOVE ZEROS  TO WRK-QTD-DIGITOS.
026200     MOVE LK-ENTRADA-1 TO WHR-ENTRADA-REDEF.
026300     MOVE 1 TO IX-ENT.
026400     PERFORM 0301-A-COLHER-DIGITO THRU 0301-A-AVANCAR-DIGITO
026500         UNTIL IX-ENT GREATER 100.
026600     IF WRK-QTD-DIGITOS LESS 10
026700         MOVE SPACES TO LK-SAIDA
026800         MOVE "90"   TO LK-STATUS-NORM
026900     ELSE
027000         COMPUTE WRK-INICIO-CORTE = WRK-QTD-DIGITOS - 9
027100         MOVE WRK-DIGITOS-BUF (WRK-INICIO-CORTE : 10) TO LK-SAIDA
027200     END-IF.
027300
027400 0300-NORMALIZAR-TELEFONE-FIM.EXIT.
027500*-----------------------------------------------------------------*
027600 0301-A-COLHER-DIGITO                    SECTION.
027700
027800     IF WRK-ENTRADA-1CAR (IX-ENT) IS NUMERIC
027900         ADD 1 TO WRK-QTD-DIGITOS
028000         IF WRK-QTD-DIGITOS NOT GREATER 30
028100             MOVE WRK-ENTRADA-1CAR (IX-ENT)
028200                      TO WRK-DIGITO-1CAR (WRK-QTD-DIGITOS)
028300         END-IF
028400     END-IF.
028500
028600 0301-A-COLHER-DIGITO-FIM.EXIT.
028700*-----------------------------------------------------------------*
028800 0301-A-AVANCAR-DIGITO                   SECTION.
028900
029000     ADD 1 TO IX-ENT.
029100
029200 0301-A-AVANCAR-DIGITO-FIM.EXIT.
029300*-----------------------------------------------------------------*
029400 0400-NORMALIZAR-BOOLEANO                SECTION.
029500*    RECONHECE OS VALORES "YES"/"TRUE"/"1"/"Y" COMO VERDADEIRO E
029600*    "NO"/"FALSE"/"0"/"N" COMO FALSO, INDEPENDENTE DE CAIXA. SE
029700*    NAO RECONHECER, DEVOLVE A SAIDA EM BRANCO (ALT1 - CH-4611).
029800
029900     MOVE LK-ENTRADA-1 TO WRK-SAIDA-MONTADA.
030000     INSPECT WRK-SAIDA-MONTADA
030100         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030200                 TO "abcdefghijklmnopqrstuvwxyz".
030300     EVALUATE WRK-SAIDA-MONTADA (1:5)
030400         WHEN "yes  " WHEN "true " WHEN "1    " WHEN "y    "
030500             MOVE "Yes" TO LK-SAIDA
030600         WHEN "no   " WHEN "false" WHEN "0    " WHEN "n    "
030700             MOVE "No"  TO LK-SAIDA
030800         WHEN OTHER
030900             MOVE SPACES TO LK-SAIDA
031000     END-EVALUATE.
031100
031200 0400-NORMALIZAR-BOOLEANO-FIM.EXIT.
031300*-----------------------------------------------------------------*
031400 0500-MONTAR-USERID                      SECTION.
031500*    MONTA O USER-ID PADRAO DA FERRAMENTA DE CAMPANHA: PREFIXO "91"
031600*    SEGUIDO DOS
031700*    10 DIGITOS DO TELEFONE JA NORMALIZADO. SE O TELEFONE NAO
031800*    ESTIVER NORMALIZADO (MENOS DE 10 DIGITOS) A SAIDA FICA EM
031900*    BRANCO (ALT2 - CH-5350).
032000
032100     MOVE LK-ENTRADA-1        TO LK-ENTRADA-1.
032200     MOVE LK-ENTRADA-1        TO WRK-SAIDA-MONTADA.
032300     IF LK-ENTRADA-1 (1:10) EQUAL SPACES
032400         MOVE SPACES TO LK-SAIDA
032500     ELSE
032600         STRING "91" DELIMITED BY SIZE
032700                LK-ENTRADA-1 (1:10) DELIMITED BY SIZE
032800             INTO LK-SAIDA
032900     END-IF.
033000
033100 0500-MONTAR-USERID-FIM.EXIT.
033200*-----------------------------------------------------------------*
033300 0600-PRIMEIRO-PREENCHIDO                SECTION.
033400*    DEVOLVE LK-ENTRADA-1 SE ELE NAO ESTIVER EM BRANCO, SENAO
033500*    DEVOLVE LK-ENTRADA-2 (ALT4 - CH-6801).
033600
033700     IF LK-ENTRADA-1 NOT EQUAL SPACES
033800         MOVE LK-ENTRADA-1 TO LK-SAIDA
033900     ELSE
034000         MOVE LK-ENTRADA-2 TO LK-SAIDA
034100     END-IF.
034200
034300 0600-PRIMEIRO-PREENCHIDO-FIM.EXIT.
034400*=================================================================*
