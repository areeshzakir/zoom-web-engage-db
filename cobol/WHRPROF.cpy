000100*=================================================================*
000200*    BOOK........: WHRPROF
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 03 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: TABELA DE PERFIS DE PRODUTO (CADASTRO DE
000900*                  CONFIGURACAO DE CAMPANHA) E TABELA DE CONDUTO-
001000*                  RES PADRAO APROVADOS PARA O RATEIO DE WEBINAR.
001100*                  CARREGADAS EM MEMORIA PELO PARAGRAFO
001200*                  0050-CARREGAR-PERFIS DE CADA PROGRAMA PRINCI-
001300*                  PAL - NAO HA ARQUIVO DE CADASTRO PARA ISTO
001400*                  AINDA (VER OBSERVACOES NO CHAMADO CH-6301).
001500*-----------------------------------------------------------------*
001600*                          ALTERACOES
001700*-----------------------------------------------------------------*
001800*    PROGRAMADOR.: S.MONGA                  DATA: 17 / 04 / 1998  ALT1
001900*    CHAMADO.....: CH-6301                                        .
002000*    OBJETIVO....: ACRESCIDA A LINHA "BOOTCAMP" (FLUXO DUAL-DIA)  ALT1
002100*                  E A TABELA WHR-TAB-CONDUTOR                    ALT1
002200*=================================================================*
002300 01  WHR-TAB-PERFIS.
002400     05 PROF-QTD-ENTRADAS        PIC 9(02) COMP     VALUE 3.
002500     05 PROF-ENTRADA OCCURS 3 TIMES
002600                        INDEXED BY IX-PERFIL.
002700         10 PROF-PRODUTO         PIC X(010)         VALUE SPACES.
002800         10 PROF-TIPO-FLUXO      PIC X(020)         VALUE SPACES.
002900         10 PROF-EVT-ATENDEU     PIC X(040)         VALUE SPACES.
003000         10 PROF-EVT-INSCREVEU   PIC X(040)         VALUE SPACES.
003100         10 PROF-PRODUTO-EXTRA   PIC X(020)         VALUE SPACES.
003200         10 PROF-TRILHA-EXTRA    PIC X(040)         VALUE SPACES.
003300         10 PROF-MODO-CATEGORIA  PIC X(005)         VALUE SPACES.
003400         10 PROF-CATEGORIA-FIXA  PIC X(030)         VALUE SPACES.
003500         10 FILLER               PIC X(010)         VALUE SPACES.
003600*-----------------------------------------------------------------*
003700*    88-LEVEL DE APOIO A PESQUISA DE PERFIL (SEARCH ... AT END)
003800*-----------------------------------------------------------------*
003900     05 PROF-CHAVE-BUSCA         PIC X(010)         VALUE SPACES.
004000*-----------------------------------------------------------------*
004100*    CONDUTORES PADRAO APROVADOS PARA RATEIO AUTOMATICO (USADOS
004200*    NA CLASSIFICACAO/REORDENACAO DO PARAGRAFO 0550-APROVAR-
004300*    CONDUTOR DE WHRDATE).
004400*-----------------------------------------------------------------*
004500 01  WHR-TAB-CONDUTOR.
004600     05 COND-QTD-NOMES           PIC 9(02) COMP     VALUE 3.
004700     05 COND-NOME OCCURS 3 TIMES
004800                        INDEXED BY IX-CONDUTOR
004900                        PIC X(080)         VALUE SPACES.
005000*-----------------------------------------------------------------*
005100*    MAPA WEBINAR-ID -> CONDUTOR - CADASTRO MANUAL DE EXCECAO,
005200*    CONSULTADO EM PRIMEIRO LUGAR POR 0550-APROVAR-CONDUTOR DE
005300*    WHRDATE. SEM ACHADO NO MAPA, O PARAGRAFO CAI PARA A LISTA DE
005400*    PAINELISTAS DISTINTOS (TOPIC-PANELISTAS) E, NA FALTA DESTA,
005500*    PARA A LISTA DE HOSTS DISTINTOS (TOPIC-HOSTS), AMBAS MONTADAS
005600*    POR WHRSPLIT A PARTIR DAS SECOES Host Details/Panelist
005700*    Details DO RELATORIO BRUTO (CH-6810). SO FICA EM BRANCO
005800*    QUANDO NENHUMA DAS TRES FONTES TEM NOME.
005900*-----------------------------------------------------------------*
006000 01  WHR-TAB-MAPA-COND.
006100     05 MAPACOND-QTD             PIC 9(02) COMP     VALUE 3.
006200     05 MAPACOND-ENTRADA OCCURS 3 TIMES
006300                        INDEXED BY IX-MAPACOND.
006400         10 MAPACOND-WEBINAR-ID   PIC X(020)        VALUE SPACES.
006500         10 MAPACOND-NOME         PIC X(080)        VALUE SPACES.
006600*-----------------------------------------------------------------*
