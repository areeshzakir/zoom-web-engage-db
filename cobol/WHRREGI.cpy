000100*=================================================================*
000200*    BOOK........: WHRREGI
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 03 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: LAYOUT DE 1 LINHA BRUTA DA SECAO "REGISTRATION
000900*                  REPORT" DO RELATORIO DE WEBINAR, ANTES DA
001000*                  LIMPEZA (COLUNAS NA ORDEM ORIGINAL DO CSV).
001100*                                LRECL = 260
001200*-----------------------------------------------------------------*
001300*                          ALTERACOES
001400*-----------------------------------------------------------------*
001500*    PROGRAMADOR.: S.DWIVEDI               DATA: 11 / 02 / 1997   ALT1
001600*    CHAMADO.....: CH-6011                                        .
001700*    OBJETIVO....: CAMPO REG-TIPO-PRESENCA ACRESCIDO (COLUNA      ALT1
001800*                  "ATTENDANCE TYPE" DOS RELATORIOS DE BOOTCAMP)  ALT1
001900*=================================================================*
002000 01  RAW-REGISTRANT-RECORD.
002100     05 REG-PRIMEIRO-NOME        PIC X(030)         VALUE SPACES.
002200     05 REG-ULTIMO-NOME          PIC X(030)         VALUE SPACES.
002300     05 REG-EMAIL                PIC X(060)         VALUE SPACES.
002400     05 REG-DT-INSCRICAO         PIC X(025)         VALUE SPACES.
002500     05 REG-SITUACAO-APROV       PIC X(015)         VALUE SPACES.
002600     05 REG-TELEFONE             PIC X(020)         VALUE SPACES.
002700     05 REG-NOME-FONTE           PIC X(040)         VALUE SPACES.
002800     05 REG-TIPO-PRESENCA        PIC X(020)         VALUE SPACES.
002900     05 FILLER                   PIC X(020)         VALUE SPACES.
003000*-----------------------------------------------------------------*
