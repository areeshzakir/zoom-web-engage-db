000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             WHRSPLIT.
000300 AUTHOR.                                 MATHEUS H MEDEIROS.
000400 INSTALLATION.                           FOURSYS.
000500 DATE-WRITTEN.                           14 / 03 / 1989.
000600 DATE-COMPILED.
000700 SECURITY.                               CONFIDENCIAL - USO
000800                                          INTERNO FOURSYS.
000900*=================================================================*
001000*    PROGRAMA.... : WHRSPLIT
001100*    PROGRAMADOR.: MATHEUS H MEDEIROS
001200*    ANALISTA....: IVAN SANCHES
001300*    CONSULTORIA.: FOURSYS
001400*    DATA........: 14 / 03 / 1989
001500*-----------------------------------------------------------------*
001600*    OBJETIVO....: SEPARAR O RELATORIO BRUTO DE WEBINAR (1 UNICO
001700*                  ARQUIVO TEXTO COM 5 SECOES - TOPIC, HOST DETA-
001800*                  ILS, PANELIST DETAILS, ATTENDEE DETAILS E RE-
001900*                  GISTRANT DETAILS) EM ARQUIVOS DE TRABALHO DE
002000*                  LAYOUT FIXO, PARA USO DOS PROGRAMAS WHRATTND E
002100*                  WHRREGIS. OS NOMES DE HOST/PAINELISTA SAO ACU-
002200*                  MULADOS E GRAVADOS NO PROPRIO REGISTRO DE TOPI-
002300*                  CO PARA ALIMENTAR A DERIVACAO DE CONDUTOR DE
002400*                  WHRDATE (CH-6810).
002500*-----------------------------------------------------------------*
002600*    ARQUIVOS               I/O                  INCLUDE/BOOK
002700*    RELWEB                 INPUT
002800*    ARQTOPICO              OUTPUT               WHRTOPIC
002900*    ARQATTI                OUTPUT               WHRATTI
003000*    ARQREGI                OUTPUT               WHRREGI
003100*-----------------------------------------------------------------*
003200*    MODULOS..... : NENHUM
003300*=================================================================*
003400*                          ALTERACOES
003500*-----------------------------------------------------------------*
003600*    PROGRAMADOR.: MATHEUS H MEDEIROS      DATA: 14 / 03 / 1989
003700*    CHAMADO.....: CH-4001
003800*    OBJETIVO....: VERSAO INICIAL - SEPARACAO DAS 3 SECOES
003900*-----------------------------------------------------------------*
004000*    PROGRAMADOR.: I.SANCHES               DATA: 02 / 09 / 1990   ALT1
004100*    CHAMADO.....: CH-4188                                        .
004200*    OBJETIVO....: TRATAMENTO DE LINHA EM BRANCO NO MEIO DE UMA   ALT1
004300*                  SECAO (ALGUNS EXPORTS TRAZEM LINHA VAZIA A     ALT1
004400*                  MAIS ANTES DO CABECALHO DE REGISTRATION)       ALT1
004500*-----------------------------------------------------------------*
004600*    PROGRAMADOR.: S.DWIVEDI               DATA: 25 / 01 / 1993   ALT2
004700*    CHAMADO.....: CH-4590                                        .
004800*    OBJETIVO....: SUPORTE A MAPEAMENTO DE COLUNA DA SECAO TOPIC  ALT2
004900*                  POR NOME DE CABECALHO (TABELA WHR-TOPIC-TABS)  ALT2
005000*                  EM VEZ DE POSICAO FIXA                         ALT2
005100*-----------------------------------------------------------------*
005200*    PROGRAMADOR.: K.GERA                  DATA: 19 / 06 / 1998   ALT3
005300*    CHAMADO.....: CH-6603 (AJUSTE ANO 2000)                      .
005400*    OBJETIVO....: REVISAO GERAL DE ROTINA - SEM CAMPOS DE DATA   ALT3
005500*                  PROCESSADOS NESTE PROGRAMA, NENHUMA ALTERACAO  ALT3
005600*                  DE LAYOUT NECESSARIA                           ALT3
005700*-----------------------------------------------------------------*
005800*    PROGRAMADOR.: S.MONGA                  DATA: 11 / 08 / 1999  ALT4
005900*    CHAMADO.....: CH-6742                                        .
006000*    OBJETIVO....: CAMPO ATT-NOME-FONTE / REG-TIPO-PRESENCA PAS-  ALT4
006100*                  SARAM A SER GRAVADOS QUANDO PRESENTES NO CSV   ALT4
006200*-----------------------------------------------------------------*
006300*    PROGRAMADOR.: S.DWIVEDI               DATA: 07 / 02 / 2001   ALT5
006400*    CHAMADO.....: CH-6810                                        .
006500*    OBJETIVO....: MARCADORES DE SECAO CORRIGIDOS PARA "Attendee  ALT5
006600*                  Details"/"Registrant Details" (O EXPORT NOVO DOALT5
006700*                  WEBINAR NAO TRAZ MAIS "Attendee Report"/"Regis-ALT5
006800*                  tration Report"); ACRESCIDA A CAPTURA DAS SECO-ALT5
006900*                  ES "Host Details"/"Panelist Details", ATE ENTAOALT5
007000*                  IGNORADAS - NOMES GRAVADOS EM TOPIC-HOSTS /    ALT5
007100*                  TOPIC-PANELISTAS DO REGISTRO DE TOPICO         ALT5
007200*-----------------------------------------------------------------*
007300*    PROGRAMADOR.: S.DWIVEDI               DATA: 18 / 03 / 2001   ALT6
007400*    CHAMADO.....: CH-6855                                        .
007500*    OBJETIVO....: 0230-TRATAR-TOPICO CORRIGIDO PARA O CASO ESPE- ALT6
007600*                  CIAL EM QUE A PROPRIA LINHA "Topic..." JA TRAZ  ALT6
007700*                  VARIAS CELULAS (E O CABECALHO, NAO O MARCADOR) ALT6
007800*                  - ANTES ERA SEMPRE DESCARTADA E A LINHA DE DA-   ALT6
007900*                  DOS SEGUINTE VIRAVA CABECALHO POR ENGANO         ALT6
008000*=================================================================*
008100 ENVIRONMENT                             DIVISION.
008200*=================================================================*
008300 CONFIGURATION                           SECTION.
008400*-----------------------------------------------------------------*
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM
008700     CLASS WHR-DIGITO   IS "0" THRU "9"
008800     CLASS WHR-ALFABETO IS "A" THRU "Z" "a" THRU "z".
008900*-----------------------------------------------------------------*
009000 INPUT-OUTPUT                            SECTION.
009100*-----------------------------------------------------------------*
009200 FILE-CONTROL.
009300     SELECT RELWEB    ASSIGN TO "RELWEB"
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS FS-RELWEB.
009600
009700     SELECT ARQTOPICO ASSIGN TO "ARQTOPICO"
009800         FILE STATUS IS FS-ARQTOPICO.
009900
010000     SELECT ARQATTI   ASSIGN TO "ARQATTI"
010100         FILE STATUS IS FS-ARQATTI.
010200
010300     SELECT ARQREGI   ASSIGN TO "ARQREGI"
010400         FILE STATUS IS FS-ARQREGI.
010500*=================================================================*
010600 DATA                                    DIVISION.
010700*=================================================================*
010800 FILE                                    SECTION.
010900*-----------------------------------------------------------------*
011000*        INPUT - LINHA CRUA DO RELATORIO WEB (LRECL = 400)
011100*-----------------------------------------------------------------*
011200 FD  RELWEB.
011300 01  REG-RELWEB.
011400     05 REG-RELWEB-LINHA         PIC X(400).
011500*-----------------------------------------------------------------*
011600 FD  ARQTOPICO.
011700 COPY "WHRTOPIC.cpy".
011800*-----------------------------------------------------------------*
011900 FD  ARQATTI.
012000 COPY "WHRATTI.cpy".
012100*-----------------------------------------------------------------*
012200 FD  ARQREGI.
012300 COPY "WHRREGI.cpy".
012400*-----------------------------------------------------------------*
012500 WORKING-STORAGE                         SECTION.
012600*-----------------------------------------------------------------*
012700 01  FILLER                      PIC X(050)          VALUE
012800         "***** INICIO DA WORKING - WHRSPLIT *****".
012900*-----------------------------------------------------------------*
013000 01  FILLER                      PIC X(050)          VALUE
013100         " VARIAVEIS DE STATUS ".
013200*-----------------------------------------------------------------*
013300 01  FS-RELWEB                   PIC X(02)           VALUE SPACES.
013400 01  FS-ARQTOPICO                PIC X(02)           VALUE SPACES.
013500 01  FS-ARQATTI                  PIC X(02)           VALUE SPACES.
013600 01  FS-ARQREGI                  PIC X(02)           VALUE SPACES.
013700*-----------------------------------------------------------------*
013800 01  FILLER                      PIC X(050)          VALUE
013900         " VARIAVEIS DE APOIO - MAQUINA DE ESTADOS ".
014000*-----------------------------------------------------------------*
014100 01  WHR-ESTADO-CORRENTE.
014200     05 WRK-SECAO-ATUAL          PIC X(02)           VALUE "00".
014300         88 SECAO-NENHUMA                            VALUE "00".
014400         88 SECAO-TOPICO                              VALUE "01".
014500         88 SECAO-ATTENDEE                            VALUE "02".
014600         88 SECAO-REGISTRO                            VALUE "03".
014700         88 SECAO-HOST                                VALUE "04".
014800         88 SECAO-PANELISTA                           VALUE "05".
014900     05 WRK-LINHA-CABEC-LIDA     PIC X(01)           VALUE "N".
015000         88 CABECALHO-JA-LIDO                        VALUE "S".
015100     05 WRK-TOPICO-1A-LINHA      PIC X(01)           VALUE "N".
015200         88 TOPICO-LINHA-DE-DADOS-LIDA                VALUE "S".
015300*-----------------------------------------------------------------*
015400 01  WHR-CONTADORES.
015500     05 WRK-QTD-LIDAS            PIC 9(07) COMP-3    VALUE ZEROS.
015600     05 WRK-QTD-ATTENDEE         PIC 9(07) COMP-3    VALUE ZEROS.
015700     05 WRK-QTD-REGISTRO         PIC 9(07) COMP-3    VALUE ZEROS.
015800     05 WRK-QTD-CAMPOS           PIC 9(02) COMP      VALUE ZEROS.
015900     05 IX-CAMPO                 PIC 9(02) COMP      VALUE ZEROS.
016000*-----------------------------------------------------------------*
016100*    TABELA DE TRABALHO PARA QUEBRA DE UMA LINHA CSV EM ATE 15
016200*    CAMPOS (UNSTRING DELIMITADO POR VIRGULA).
016300*-----------------------------------------------------------------*
016400 01  WHR-CAMPOS-CSV.
016500     05 CSV-CAMPO OCCURS 15 TIMES
016600                        INDEXED BY IX-CSV
016700                        PIC X(100)          VALUE SPACES.
016800*-----------------------------------------------------------------*
016900*    REDEFINICAO DA LINHA CRUA PARA ENXERGAR OS 4 PRIMEIROS
017000*    CARACTERES (USADOS NA DETECCAO DOS MARCADORES DE SECAO).
017100*-----------------------------------------------------------------*
017200 01  WHR-LINHA-DETALHE.
017300     05 WRK-LINHA-TEXTO          PIC X(400)          VALUE SPACES.
017400 01  WHR-LINHA-PREFIXO REDEFINES WHR-LINHA-DETALHE.
017500     05 WRK-LINHA-PREFIXO-04     PIC X(004).
017600     05 FILLER                   PIC X(396).
017700 01  WHR-LINHA-PREFIXO-08 REDEFINES WHR-LINHA-DETALHE.
017800     05 WRK-LINHA-PREFIXO-08     PIC X(008).
017900     05 FILLER                   PIC X(392).
018000 01  WHR-LINHA-PREFIXO-20 REDEFINES WHR-LINHA-DETALHE.
018100*    ALT5 - CH-6810: JANELA AMPLIADA DE 16 PARA 20 BYTES - O
018200*    MARCADOR "Registrant Details" TEM 19 CARACTERES.
018300     05 WRK-LINHA-PREFIXO-20     PIC X(020).
018400     05 FILLER                   PIC X(380).
018500*-----------------------------------------------------------------*
018600*    CAMPO DE TRABALHO PARA O NOME CANDIDATO DE HOST/PAINELISTA
018700*    LIDO DA SECAO CORRESPONDENTE (ALT5 - CH-6810).
018800*-----------------------------------------------------------------*
018900 01  WHR-CONTROLE-CONDUTOR.
019000     05 WRK-HOST-COL-NOME        PIC 9(02) COMP     VALUE ZEROS.
019100     05 WRK-PANEL-COL-NOME       PIC 9(02) COMP     VALUE ZEROS.
019200     05 WRK-QTD-HOST-NOMES       PIC 9(02) COMP     VALUE ZEROS.
019300     05 WRK-QTD-PANEL-NOMES      PIC 9(02) COMP     VALUE ZEROS.
019400     05 WRK-NOME-CANDIDATO       PIC X(080)         VALUE SPACES.
019500     05 WRK-ACHOU-DUPLICADO      PIC X(01)          VALUE "N".
019600         88 ACHOU-NOME-DUPLICADO                    VALUE "S".
019700     05 WRK-PONTEIRO-LISTA       PIC 9(03) COMP     VALUE 1.
019800*-----------------------------------------------------------------*
019900*    LISTAS DE NOMES DISTINTOS DE HOST/PAINELISTA, NA ORDEM DE
020000*    1A OCORRENCIA (USADAS NA DERIVACAO DE CONDUTOR - CH-6810).
020100*-----------------------------------------------------------------*
020200 01  WHR-TAB-HOST-NOMES.
020300     05 HOST-NOME OCCURS 20 TIMES
020400                        INDEXED BY IX-HOSTNOME
020500                        PIC X(080)         VALUE SPACES.
020600 01  WHR-TAB-PANEL-NOMES.
020700     05 PANEL-NOME OCCURS 20 TIMES
020800                        INDEXED BY IX-PANELNOME
020900                        PIC X(080)         VALUE SPACES.
021000*-----------------------------------------------------------------*
021100 COPY "WHRERR.cpy".
021200*-----------------------------------------------------------------*
021300 01  FILLER                      PIC X(050)          VALUE
021400         "***** FIM DA WORKING - WHRSPLIT *****".
021500*=================================================================*
021600 PROCEDURE                               DIVISION.
021700*-----------------------------------------------------------------*
021800 0000-PRINCIPAL                          SECTION.
021900
022000     PERFORM 0100-INICIAR.
022100     PERFORM 0110-LEITURA.
022200     PERFORM 0200-PROCESSAR UNTIL FS-RELWEB NOT EQUAL "00".
022300     PERFORM 0300-FINALIZAR.
022400     STOP RUN.
022500
022600 0000-PRINCIPAL-FIM.EXIT.
022700*-----------------------------------------------------------------*
022800 0100-INICIAR                            SECTION.
022900
023000     OPEN INPUT  RELWEB
023100          OUTPUT ARQTOPICO
023200                 ARQATTI
023300                 ARQREGI.
023400
023500     IF FS-RELWEB NOT EQUAL "00"
023600         MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
023700         MOVE FS-RELWEB          TO WRK-STATUS-ERRO
023800         MOVE "RELWEB"           TO WRK-ARQUIVO-ERRO
023900         PERFORM 9999-TRATA-ERRO
024000     END-IF.
024100
024200 0100-INICIAR-FIM.EXIT.
024300*-----------------------------------------------------------------*
024400 0110-LEITURA                            SECTION.
024500
024600     READ RELWEB INTO WHR-LINHA-DETALHE.
024700     IF FS-RELWEB EQUAL "00"
024800         ADD 1 TO WRK-QTD-LIDAS
024900     END-IF.
025000
025100 0110-LEITURA-FIM.EXIT.
025200*-----------------------------------------------------------------*
025300 0200-PROCESSAR                          SECTION.
025400
025500     PERFORM 0210-DETECTAR-SECAO.
025600     EVALUATE TRUE
025700         WHEN WRK-LINHA-TEXTO EQUAL SPACES
025800             PERFORM 0220-LINHA-EM-BRANCO
025900         WHEN SECAO-TOPICO
026000             PERFORM 0230-TRATAR-TOPICO
026100         WHEN SECAO-ATTENDEE
026200             PERFORM 0240-TRATAR-ATTENDEE
026300         WHEN SECAO-REGISTRO
026400             PERFORM 0250-TRATAR-REGISTRO
026500         WHEN SECAO-HOST
026600             PERFORM 0270-TRATAR-HOST
026700         WHEN SECAO-PANELISTA
026800             PERFORM 0280-TRATAR-PANELISTA
026900         WHEN OTHER
027000             CONTINUE
027100     END-EVALUATE.
027200     PERFORM 0110-LEITURA.
027300
027400 0200-PROCESSAR-FIM.EXIT.
027500*-----------------------------------------------------------------*
027600 0210-DETECTAR-SECAO                     SECTION.
027700*    CADA VEZ QUE UMA LINHA DE CABECALHO CONHECIDA E ENCONTRADA
027800*    A MAQUINA DE ESTADOS MUDA DE SECAO E ZERA OS INDICADORES
027900*    DE CABECALHO/1A-LINHA DA NOVA SECAO.
028000
028100     IF WRK-LINHA-PREFIXO-04 EQUAL "Topi"
028200         MOVE "01" TO WRK-SECAO-ATUAL
028300         MOVE "N"  TO WRK-LINHA-CABEC-LIDA
028400         MOVE "N"  TO WRK-TOPICO-1A-LINHA
028500     END-IF.
028600*    ALT5 - CH-6810: MARCADORES CORRIGIDOS PARA O TEXTO REALMENTE
028700*    EMITIDO PELO EXPORT ATUAL DO WEBINAR ("...Details", NAO MAIS
028800*    "...Report").
028900     IF WRK-LINHA-PREFIXO-20 EQUAL "Host Details"
029000         MOVE "04" TO WRK-SECAO-ATUAL
029100         MOVE "N"  TO WRK-LINHA-CABEC-LIDA
029200     END-IF.
029300     IF WRK-LINHA-PREFIXO-20 EQUAL "Panelist Details"
029400         MOVE "05" TO WRK-SECAO-ATUAL
029500         MOVE "N"  TO WRK-LINHA-CABEC-LIDA
029600     END-IF.
029700     IF WRK-LINHA-PREFIXO-20 EQUAL "Attendee Details"
029800         MOVE "02" TO WRK-SECAO-ATUAL
029900         MOVE "N"  TO WRK-LINHA-CABEC-LIDA
030000     END-IF.
030100     IF WRK-LINHA-PREFIXO-20 EQUAL "Registrant Details"
030200         MOVE "03" TO WRK-SECAO-ATUAL
030300         MOVE "N"  TO WRK-LINHA-CABEC-LIDA
030400     END-IF.
030500
030600 0210-DETECTAR-SECAO-FIM.EXIT.
030700*-----------------------------------------------------------------*
030800 0220-LINHA-EM-BRANCO                    SECTION.
030900*    LINHA VAZIA - APENAS SEPARADOR ENTRE SECOES, NAO PROCESSA
031000*    NADA (ALT1 - CH-4188).
031100
031200     CONTINUE.
031300
031400 0220-LINHA-EM-BRANCO-FIM.EXIT.
031500*-----------------------------------------------------------------*
031600 0230-TRATAR-TOPICO                      SECTION.
031700*    ALT6 - CH-6855: A LINHA QUE COMECA POR "Topi" NEM SEMPRE E O
031800*    MERO MARCADOR DE ABERTURA DE SECAO (REGRA 2) - QUANDO ELA JA
031900*    TRAZ VARIAS CELULAS (REGRA 3, CASO ESPECIAL) E O CABECALHO
032000*    AINDA NAO FOI LIDO, ELA PROPRIA E A LINHA DE CABECALHO DO
032100*    TOPICO E DEVE SER TRATADA COMO TAL, NAO DESCARTADA.
032200
032300     IF WRK-LINHA-PREFIXO-04 EQUAL "Topi"
032400         IF NOT CABECALHO-JA-LIDO
032500             PERFORM 0260-QUEBRAR-CSV
032600             IF WRK-QTD-CAMPOS GREATER 1
032700                 MOVE WRK-QTD-CAMPOS TO TOPIC-QTD-COLUNAS
032800                 SET IX-CAMPO TO 1
032900                 PERFORM 0231-A-COPIAR-NOME THRU
033000                         0231-A-COPIAR-NOME-FIM
033100                         UNTIL IX-CAMPO GREATER WRK-QTD-CAMPOS
033200                 MOVE "S" TO WRK-LINHA-CABEC-LIDA
033300             ELSE
033400*                LINHA E APENAS O MARCADOR "Topic" - IGNORA
033500                 CONTINUE
033600             END-IF
033700         ELSE
033800*            "Topic" REPETIDO APOS O CABECALHO JA LIDO - IGNORA
033900             CONTINUE
034000         END-IF
034100     ELSE
034200         IF NOT CABECALHO-JA-LIDO
034300             PERFORM 0231-GUARDAR-CABEC-TOPICO
034400             MOVE "S" TO WRK-LINHA-CABEC-LIDA
034500         ELSE
034600             IF NOT TOPICO-LINHA-DE-DADOS-LIDA
034700                 PERFORM 0232-GUARDAR-DADO-TOPICO
034800                 PERFORM 0233-MAPEAR-TOPICO
034900*                GRAVACAO DE RAW-TOPIC-INFO ADIADA PARA
035000*                0300-FINALIZAR (ALT5 - CH-6810) - AS SECOES
035100*                Host Details/Panelist Details AINDA NAO FORAM
035200*                LIDAS NESTE PONTO E PRECISAM ENTRAR NO REGISTRO
035300                 MOVE "S" TO WRK-TOPICO-1A-LINHA
035400             END-IF
035500         END-IF
035600     END-IF.
035700
035800 0230-TRATAR-TOPICO-FIM.EXIT.
035900*-----------------------------------------------------------------*
036000 0231-GUARDAR-CABEC-TOPICO               SECTION.
036100
036200     PERFORM 0260-QUEBRAR-CSV.
036300     MOVE WRK-QTD-CAMPOS TO TOPIC-QTD-COLUNAS.
036400     SET IX-CAMPO TO 1.
036500     PERFORM 0231-A-COPIAR-NOME THRU 0231-A-COPIAR-NOME-FIM
036600             UNTIL IX-CAMPO GREATER WRK-QTD-CAMPOS.
036700
036800 0231-GUARDAR-CABEC-TOPICO-FIM.EXIT.
036900*-----------------------------------------------------------------*
037000 0231-A-COPIAR-NOME                      SECTION.
037100
037200     MOVE CSV-CAMPO (IX-CAMPO) TO TOPIC-COL-NOME (IX-CAMPO).
037300     ADD 1 TO IX-CAMPO.
037400
037500 0231-A-COPIAR-NOME-FIM.EXIT.
037600*-----------------------------------------------------------------*
037700 0232-GUARDAR-DADO-TOPICO                SECTION.
037800
037900     PERFORM 0260-QUEBRAR-CSV.
038000     SET IX-CAMPO TO 1.
038100     PERFORM 0232-A-COPIAR-VALOR THRU 0232-A-COPIAR-VALOR-FIM
038200             UNTIL IX-CAMPO GREATER WRK-QTD-CAMPOS.
038300
038400 0232-GUARDAR-DADO-TOPICO-FIM.EXIT.
038500*-----------------------------------------------------------------*
038600 0232-A-COPIAR-VALOR                     SECTION.
038700
038800     MOVE CSV-CAMPO (IX-CAMPO) TO TOPIC-COL-VALOR (IX-CAMPO).
038900     ADD 1 TO IX-CAMPO.
039000
039100 0232-A-COPIAR-VALOR-FIM.EXIT.
039200*-----------------------------------------------------------------*
039300 0233-MAPEAR-TOPICO                      SECTION.
039400*    PROCURA CADA NOME DE COLUNA CONHECIDO NA TABELA MONTADA
039500*    PELOS PARAGRAFOS ACIMA E COPIA O VALOR CORRESPONDENTE PARA
039600*    O CAMPO FIXO DO REGISTRO DE SAIDA (ALT2 - CH-4590).
039700
039800     MOVE SPACES TO RAW-TOPIC-INFO.
039900     SET IX-TOPCOL TO 1.
040000     SEARCH TOPIC-COLUNA VARYING IX-TOPCOL
040100         AT END CONTINUE
040200         WHEN TOPIC-COL-NOME (IX-TOPCOL) EQUAL "Topic"
040300             MOVE TOPIC-COL-VALOR (IX-TOPCOL) TO TOPIC-TITULO
040400     END-SEARCH.
040500     SET IX-TOPCOL TO 1.
040600     SEARCH TOPIC-COLUNA VARYING IX-TOPCOL
040700         AT END CONTINUE
040800         WHEN TOPIC-COL-NOME (IX-TOPCOL) EQUAL "Webinar ID"
040900             MOVE TOPIC-COL-VALOR (IX-TOPCOL) TO TOPIC-WEBINAR-ID
041000     END-SEARCH.
041100     SET IX-TOPCOL TO 1.
041200     SEARCH TOPIC-COLUNA VARYING IX-TOPCOL
041300         AT END CONTINUE
041400         WHEN TOPIC-COL-NOME (IX-TOPCOL) EQUAL "Actual Start Time"
041500             MOVE TOPIC-COL-VALOR (IX-TOPCOL)
041600                                 TO TOPIC-DT-INICIO-REAL
041700     END-SEARCH.
041800     SET IX-TOPCOL TO 1.
041900     SEARCH TOPIC-COLUNA VARYING IX-TOPCOL
042000         AT END CONTINUE
042100         WHEN TOPIC-COL-NOME (IX-TOPCOL) EQUAL "ID"
042200             MOVE TOPIC-COL-VALOR (IX-TOPCOL) TO TOPIC-ID-ALT
042300     END-SEARCH.
042400     SET IX-TOPCOL TO 1.
042500     SEARCH TOPIC-COLUNA VARYING IX-TOPCOL
042600         AT END CONTINUE
042700         WHEN TOPIC-COL-NOME (IX-TOPCOL) EQUAL "Scheduled Time"
042800             MOVE TOPIC-COL-VALOR (IX-TOPCOL) TO TOPIC-DT-AGENDADA
042900     END-SEARCH.
043000     SET IX-TOPCOL TO 1.
043100     SEARCH TOPIC-COLUNA VARYING IX-TOPCOL
043200         AT END CONTINUE
043300         WHEN TOPIC-COL-NOME (IX-TOPCOL) EQUAL
043400              "Scheduled Start Time"
043500             MOVE TOPIC-COL-VALOR (IX-TOPCOL)
043600                                 TO TOPIC-DT-INICIO-AGEN
043700     END-SEARCH.
043800
043900 0233-MAPEAR-TOPICO-FIM.EXIT.
044000*-----------------------------------------------------------------*
044100 0240-TRATAR-ATTENDEE                    SECTION.
044200
044300     IF WRK-LINHA-PREFIXO-20 EQUAL "Attendee Details"
044400         CONTINUE
044500     ELSE
044600         IF NOT CABECALHO-JA-LIDO
044700             PERFORM 0241-VALIDAR-CABEC-ATTENDEE
044800             MOVE "S" TO WRK-LINHA-CABEC-LIDA
044900         ELSE
045000             PERFORM 0260-QUEBRAR-CSV
045100             MOVE SPACES          TO RAW-ATTENDEE-RECORD
045200             MOVE CSV-CAMPO (01)  TO ATT-COMPARECEU
045300             MOVE CSV-CAMPO (02)  TO ATT-NOME-USUARIO
045400             MOVE CSV-CAMPO (03)  TO ATT-PRIMEIRO-NOME
045500             MOVE CSV-CAMPO (04)  TO ATT-ULTIMO-NOME
045600             MOVE CSV-CAMPO (05)  TO ATT-EMAIL
045700             MOVE CSV-CAMPO (06)  TO ATT-TELEFONE
045800             MOVE CSV-CAMPO (07)  TO ATT-DT-INSCRICAO
045900             MOVE CSV-CAMPO (08)  TO ATT-SITUACAO-APROV
046000             MOVE CSV-CAMPO (09)  TO ATT-DT-ENTRADA
046100             MOVE CSV-CAMPO (10)  TO ATT-DT-SAIDA
046200             MOVE CSV-CAMPO (11)  TO ATT-TEMPO-SESSAO
046300             MOVE CSV-CAMPO (12)  TO ATT-CONVIDADO
046400             MOVE CSV-CAMPO (13)  TO ATT-PAIS
046500             MOVE CSV-CAMPO (14)  TO ATT-NOME-FONTE
046600             WRITE RAW-ATTENDEE-RECORD
046700             ADD 1 TO WRK-QTD-ATTENDEE
046800         END-IF
046900     END-IF.
047000
047100 0240-TRATAR-ATTENDEE-FIM.EXIT.
047200*-----------------------------------------------------------------*
047300 0241-VALIDAR-CABEC-ATTENDEE              SECTION.
047400*    OS 14 PRIMEIROS TITULOS TEM DE BATER EXATAMENTE COM A LISTA
047500*    PADRAO; A COLUNA 15, SE EXISTIR, SO PODE SER "Source Name"
047600*    (MESMA COLUNA REPETIDA - VER CH-6603 NO BOOK WHRATTI).
047700
047800     PERFORM 0260-QUEBRAR-CSV.
047900     IF WRK-QTD-CAMPOS NOT EQUAL 14 AND WRK-QTD-CAMPOS NOT EQUAL
048000                                                              15
048100         MOVE "CABECALHO ATTENDEE COM QTD DE COLUNAS INVALIDA"
048200                                 TO WRK-DESCRICAO-ERRO
048300         MOVE "ARQATTI"          TO WRK-ARQUIVO-ERRO
048400         PERFORM 9999-TRATA-ERRO
048500     END-IF.
048600     IF CSV-CAMPO (01) NOT EQUAL "Attended"
048700        OR CSV-CAMPO (02) NOT EQUAL "User Name (Original Name)"
048800        OR CSV-CAMPO (03) NOT EQUAL "First Name"
048900        OR CSV-CAMPO (04) NOT EQUAL "Last Name"
049000        OR CSV-CAMPO (05) NOT EQUAL "Email"
049100        OR CSV-CAMPO (06) NOT EQUAL "Phone"
049200        OR CSV-CAMPO (07) NOT EQUAL "Registration Time"
049300        OR CSV-CAMPO (08) NOT EQUAL "Approval Status"
049400        OR CSV-CAMPO (09) NOT EQUAL "Join Time"
049500        OR CSV-CAMPO (10) NOT EQUAL "Leave Time"
049600        OR CSV-CAMPO (11) NOT EQUAL "Time in Session (minutes)"
049700        OR CSV-CAMPO (12) NOT EQUAL "Is Guest"
049800        OR CSV-CAMPO (13) NOT EQUAL "Country/Region Name"
049900        OR CSV-CAMPO (14) NOT EQUAL "Source Name"
050000         MOVE "CABECALHO ATTENDEE NAO CONFERE COM O PADRAO"
050100                                 TO WRK-DESCRICAO-ERRO
050200         MOVE "ARQATTI"          TO WRK-ARQUIVO-ERRO
050300         PERFORM 9999-TRATA-ERRO
050400     END-IF.
050500     IF WRK-QTD-CAMPOS EQUAL 15
050600         IF CSV-CAMPO (15) NOT EQUAL "Source Name"
050700             MOVE "15A COLUNA ATTENDEE DEVE SER SOURCE NAME"
050800                                 TO WRK-DESCRICAO-ERRO
050900             MOVE "ARQATTI"      TO WRK-ARQUIVO-ERRO
051000             PERFORM 9999-TRATA-ERRO
051100         END-IF
051200     END-IF.
051300
051400 0241-VALIDAR-CABEC-ATTENDEE-FIM.EXIT.
051500*-----------------------------------------------------------------*
051600 0250-TRATAR-REGISTRO                    SECTION.
051700
051800     IF WRK-LINHA-PREFIXO-20 EQUAL "Registrant Details"
051900         CONTINUE
052000     ELSE
052100         IF NOT CABECALHO-JA-LIDO
052200             PERFORM 0251-VALIDAR-CABEC-REGISTRO
052300             MOVE "S" TO WRK-LINHA-CABEC-LIDA
052400         ELSE
052500             PERFORM 0260-QUEBRAR-CSV
052600             MOVE SPACES          TO RAW-REGISTRANT-RECORD
052700             MOVE CSV-CAMPO (01)  TO REG-PRIMEIRO-NOME
052800             MOVE CSV-CAMPO (02)  TO REG-ULTIMO-NOME
052900             MOVE CSV-CAMPO (03)  TO REG-EMAIL
053000             MOVE CSV-CAMPO (04)  TO REG-DT-INSCRICAO
053100             MOVE CSV-CAMPO (05)  TO REG-SITUACAO-APROV
053200             MOVE CSV-CAMPO (06)  TO REG-TELEFONE
053300             MOVE CSV-CAMPO (07)  TO REG-NOME-FONTE
053400             MOVE CSV-CAMPO (08)  TO REG-TIPO-PRESENCA
053500             WRITE RAW-REGISTRANT-RECORD
053600             ADD 1 TO WRK-QTD-REGISTRO
053700         END-IF
053800     END-IF.
053900
054000 0250-TRATAR-REGISTRO-FIM.EXIT.
054100*-----------------------------------------------------------------*
054200 0251-VALIDAR-CABEC-REGISTRO              SECTION.
054300*    AS 8 COLUNAS TEM DE BATER EXATAMENTE, SEM COLUNA EXTRA.
054400
054500     PERFORM 0260-QUEBRAR-CSV.
054600     IF WRK-QTD-CAMPOS NOT EQUAL 8
054700        OR CSV-CAMPO (01) NOT EQUAL "First Name"
054800        OR CSV-CAMPO (02) NOT EQUAL "Last Name"
054900        OR CSV-CAMPO (03) NOT EQUAL "Email"
055000        OR CSV-CAMPO (04) NOT EQUAL "Registration Time"
055100        OR CSV-CAMPO (05) NOT EQUAL "Approval Status"
055200        OR CSV-CAMPO (06) NOT EQUAL "Phone"
055300        OR CSV-CAMPO (07) NOT EQUAL "Source Name"
055400        OR CSV-CAMPO (08) NOT EQUAL "Attendance Type"
055500         MOVE "CABECALHO REGISTRATION NAO CONFERE COM O PADRAO"
055600                                 TO WRK-DESCRICAO-ERRO
055700         MOVE "ARQREGI"          TO WRK-ARQUIVO-ERRO
055800         PERFORM 9999-TRATA-ERRO
055900     END-IF.
056000
056100 0251-VALIDAR-CABEC-REGISTRO-FIM.EXIT.
056200*-----------------------------------------------------------------*
056300*    ALT5 - CH-6810: SECOES "Host Details"/"Panelist Details".
056400*    O LAYOUT DESTAS SECOES NAO E FIXO DE PLATAFORMA PARA
056500*    PLATAFORMA - O NOME DO PARTICIPANTE E LOCALIZADO PELO NOME
056600*    DA COLUNA DE CABECALHO ("User Name (Original Name)", OU NA
056700*    FALTA DESTA "User Name"), NUNCA POR POSICAO FIXA.
056800*-----------------------------------------------------------------*
056900 0270-TRATAR-HOST                        SECTION.
057000
057100     IF WRK-LINHA-PREFIXO-20 EQUAL "Host Details"
057200         CONTINUE
057300     ELSE
057400         IF NOT CABECALHO-JA-LIDO
057500             PERFORM 0271-MAPEAR-CABEC-HOST
057600             MOVE "S" TO WRK-LINHA-CABEC-LIDA
057700         ELSE
057800             PERFORM 0272-CAPTURAR-NOME-HOST
057900         END-IF
058000     END-IF.
058100
058200 0270-TRATAR-HOST-FIM.EXIT.
058300*-----------------------------------------------------------------*
058400 0271-MAPEAR-CABEC-HOST                  SECTION.
058500
058600     PERFORM 0260-QUEBRAR-CSV.
058700     MOVE ZEROS TO WRK-HOST-COL-NOME.
058800     SET IX-CSV TO 1.
058900     SEARCH CSV-CAMPO VARYING IX-CSV
059000         AT END CONTINUE
059100         WHEN CSV-CAMPO (IX-CSV) EQUAL "User Name (Original Name)"
059200             SET WRK-HOST-COL-NOME TO IX-CSV
059300     END-SEARCH.
059400     IF WRK-HOST-COL-NOME EQUAL ZEROS
059500         SET IX-CSV TO 1
059600         SEARCH CSV-CAMPO VARYING IX-CSV
059700             AT END CONTINUE
059800             WHEN CSV-CAMPO (IX-CSV) EQUAL "User Name"
059900                 SET WRK-HOST-COL-NOME TO IX-CSV
060000         END-SEARCH
060100     END-IF.
060200
060300 0271-MAPEAR-CABEC-HOST-FIM.EXIT.
060400*-----------------------------------------------------------------*
060500 0272-CAPTURAR-NOME-HOST                 SECTION.
060600
060700     PERFORM 0260-QUEBRAR-CSV.
060800     MOVE SPACES TO WRK-NOME-CANDIDATO.
060900     IF WRK-HOST-COL-NOME NOT EQUAL ZEROS
061000         MOVE CSV-CAMPO (WRK-HOST-COL-NOME) TO WRK-NOME-CANDIDATO
061100         PERFORM 0273-ACUMULAR-HOST
061200     END-IF.
061300
061400 0272-CAPTURAR-NOME-HOST-FIM.EXIT.
061500*-----------------------------------------------------------------*
061600 0273-ACUMULAR-HOST                      SECTION.
061700*    ACRESCENTA WRK-NOME-CANDIDATO A WHR-TAB-HOST-NOMES SE AINDA
061800*    NAO CONSTAR NA LISTA (NOMES DISTINTOS, ORDEM DE 1A OCORREN-
061900*    CIA - VIDE REGRA DE DERIVACAO DE CONDUTOR CH-6810).
062000
062100     IF WRK-NOME-CANDIDATO NOT EQUAL SPACES
062200         MOVE "N" TO WRK-ACHOU-DUPLICADO
062300         SET IX-HOSTNOME TO 1
062400         SEARCH HOST-NOME VARYING IX-HOSTNOME
062500             AT END CONTINUE
062600             WHEN HOST-NOME (IX-HOSTNOME) EQUAL WRK-NOME-CANDIDATO
062700                 MOVE "S" TO WRK-ACHOU-DUPLICADO
062800         END-SEARCH
062900         IF NOT ACHOU-NOME-DUPLICADO
063000            AND WRK-QTD-HOST-NOMES LESS 20
063100             ADD 1 TO WRK-QTD-HOST-NOMES
063200             MOVE WRK-NOME-CANDIDATO
063300                          TO HOST-NOME (WRK-QTD-HOST-NOMES)
063400         END-IF
063500     END-IF.
063600
063700 0273-ACUMULAR-HOST-FIM.EXIT.
063800*-----------------------------------------------------------------*
063900 0280-TRATAR-PANELISTA                   SECTION.
064000
064100     IF WRK-LINHA-PREFIXO-20 EQUAL "Panelist Details"
064200         CONTINUE
064300     ELSE
064400         IF NOT CABECALHO-JA-LIDO
064500             PERFORM 0281-MAPEAR-CABEC-PANELISTA
064600             MOVE "S" TO WRK-LINHA-CABEC-LIDA
064700         ELSE
064800             PERFORM 0282-CAPTURAR-NOME-PANELISTA
064900         END-IF
065000     END-IF.
065100
065200 0280-TRATAR-PANELISTA-FIM.EXIT.
065300*-----------------------------------------------------------------*
065400 0281-MAPEAR-CABEC-PANELISTA             SECTION.
065500
065600     PERFORM 0260-QUEBRAR-CSV.
065700     MOVE ZEROS TO WRK-PANEL-COL-NOME.
065800     SET IX-CSV TO 1.
065900     SEARCH CSV-CAMPO VARYING IX-CSV
066000         AT END CONTINUE
066100         WHEN CSV-CAMPO (IX-CSV) EQUAL "User Name (Original Name)"
066200             SET WRK-PANEL-COL-NOME TO IX-CSV
066300     END-SEARCH.
066400     IF WRK-PANEL-COL-NOME EQUAL ZEROS
066500         SET IX-CSV TO 1
066600         SEARCH CSV-CAMPO VARYING IX-CSV
066700             AT END CONTINUE
066800             WHEN CSV-CAMPO (IX-CSV) EQUAL "User Name"
066900                 SET WRK-PANEL-COL-NOME TO IX-CSV
067000         END-SEARCH
067100     END-IF.
067200
067300 0281-MAPEAR-CABEC-PANELISTA-FIM.EXIT.
067400*-----------------------------------------------------------------*
067500 0282-CAPTURAR-NOME-PANELISTA            SECTION.
067600
067700     PERFORM 0260-QUEBRAR-CSV.
067800     MOVE SPACES TO WRK-NOME-CANDIDATO.
067900     IF WRK-PANEL-COL-NOME NOT EQUAL ZEROS
068000         MOVE CSV-CAMPO (WRK-PANEL-COL-NOME) TO WRK-NOME-CANDIDATO
068100         PERFORM 0283-ACUMULAR-PANELISTA
068200     END-IF.
068300
068400 0282-CAPTURAR-NOME-PANELISTA-FIM.EXIT.
068500*-----------------------------------------------------------------*
068600 0283-ACUMULAR-PANELISTA                 SECTION.
068700
068800     IF WRK-NOME-CANDIDATO NOT EQUAL SPACES
068900         MOVE "N" TO WRK-ACHOU-DUPLICADO
069000         SET IX-PANELNOME TO 1
069100         SEARCH PANEL-NOME VARYING IX-PANELNOME
069200             AT END CONTINUE
069300             WHEN PANEL-NOME (IX-PANELNOME) EQUAL
069400                  WRK-NOME-CANDIDATO
069500                 MOVE "S" TO WRK-ACHOU-DUPLICADO
069600         END-SEARCH
069700         IF NOT ACHOU-NOME-DUPLICADO
069800            AND WRK-QTD-PANEL-NOMES LESS 20
069900             ADD 1 TO WRK-QTD-PANEL-NOMES
070000             MOVE WRK-NOME-CANDIDATO
070100                          TO PANEL-NOME (WRK-QTD-PANEL-NOMES)
070200         END-IF
070300     END-IF.
070400
070500 0283-ACUMULAR-PANELISTA-FIM.EXIT.
070600*-----------------------------------------------------------------*
070700 0290-MONTAR-LISTAS-CONDUTOR             SECTION.
070800*    MONTA TOPIC-HOSTS/TOPIC-PANELISTAS (NOMES SEPARADOS POR ", ")
070900*    A PARTIR DAS LISTAS DE NOMES DISTINTOS ACUMULADAS ACIMA -
071000*    CHAMADO DE 0300-FINALIZAR ANTES DA GRAVACAO DE RAW-TOPIC-INFO.
071100
071200     MOVE SPACES TO TOPIC-HOSTS.
071300     IF WRK-QTD-HOST-NOMES GREATER ZEROS
071400         MOVE 1 TO WRK-PONTEIRO-LISTA
071500         SET IX-HOSTNOME TO 1
071600         PERFORM 0291-A-JUNTAR-HOST THRU 0291-A-JUNTAR-HOST-FIM
071700             UNTIL IX-HOSTNOME GREATER WRK-QTD-HOST-NOMES
071800     END-IF.
071900     MOVE SPACES TO TOPIC-PANELISTAS.
072000     IF WRK-QTD-PANEL-NOMES GREATER ZEROS
072100         MOVE 1 TO WRK-PONTEIRO-LISTA
072200         SET IX-PANELNOME TO 1
072300         PERFORM 0292-A-JUNTAR-PANELISTA
072400             THRU  0292-A-JUNTAR-PANELISTA-FIM
072500             UNTIL IX-PANELNOME GREATER WRK-QTD-PANEL-NOMES
072600     END-IF.
072700
072800 0290-MONTAR-LISTAS-CONDUTOR-FIM.EXIT.
072900*-----------------------------------------------------------------*
073000 0291-A-JUNTAR-HOST                      SECTION.
073100
073200     IF IX-HOSTNOME GREATER 1
073300         STRING ", " DELIMITED BY SIZE
073400                HOST-NOME (IX-HOSTNOME) DELIMITED BY "  "
073500                INTO TOPIC-HOSTS
073600                WITH POINTER WRK-PONTEIRO-LISTA
073700         END-STRING
073800     ELSE
073900         STRING HOST-NOME (IX-HOSTNOME) DELIMITED BY "  "
074000                INTO TOPIC-HOSTS
074100                WITH POINTER WRK-PONTEIRO-LISTA
074200         END-STRING
074300     END-IF.
074400     SET IX-HOSTNOME UP BY 1.
074500
074600 0291-A-JUNTAR-HOST-FIM.EXIT.
074700*-----------------------------------------------------------------*
074800 0292-A-JUNTAR-PANELISTA                 SECTION.
074900
075000     IF IX-PANELNOME GREATER 1
075100         STRING ", " DELIMITED BY SIZE
075200                PANEL-NOME (IX-PANELNOME) DELIMITED BY "  "
075300                INTO TOPIC-PANELISTAS
075400                WITH POINTER WRK-PONTEIRO-LISTA
075500         END-STRING
075600     ELSE
075700         STRING PANEL-NOME (IX-PANELNOME) DELIMITED BY "  "
075800                INTO TOPIC-PANELISTAS
075900                WITH POINTER WRK-PONTEIRO-LISTA
076000         END-STRING
076100     END-IF.
076200     SET IX-PANELNOME UP BY 1.
076300
076400 0292-A-JUNTAR-PANELISTA-FIM.EXIT.
076500*-----------------------------------------------------------------*
076600 0260-QUEBRAR-CSV                        SECTION.
076700*    QUEBRA WRK-LINHA-TEXTO EM ATE 15 CAMPOS SEPARADOS POR
076800*    VIRGULA E GUARDA A QUANTIDADE REALMENTE ENCONTRADA.
076900
077000     MOVE SPACES TO WHR-CAMPOS-CSV.
077100     UNSTRING WRK-LINHA-TEXTO DELIMITED BY ","
077200         INTO CSV-CAMPO (01) CSV-CAMPO (02) CSV-CAMPO (03)
077300              CSV-CAMPO (04) CSV-CAMPO (05) CSV-CAMPO (06)
077400              CSV-CAMPO (07) CSV-CAMPO (08) CSV-CAMPO (09)
077500              CSV-CAMPO (10) CSV-CAMPO (11) CSV-CAMPO (12)
077600              CSV-CAMPO (13) CSV-CAMPO (14) CSV-CAMPO (15)
077700         TALLYING IN WRK-QTD-CAMPOS.
077800
077900 0260-QUEBRAR-CSV-FIM.EXIT.
078000*-----------------------------------------------------------------*
078100 0300-FINALIZAR                          SECTION.
078200
078300     PERFORM 0290-MONTAR-LISTAS-CONDUTOR.
078400     WRITE RAW-TOPIC-INFO.
078500     CLOSE RELWEB
078600           ARQTOPICO
078700           ARQATTI
078800           ARQREGI.
078900     DISPLAY "WHRSPLIT - LINHAS LIDAS........: " WRK-QTD-LIDAS.
079000     DISPLAY "WHRSPLIT - ATTENDEE GRAVADOS....: " WRK-QTD-ATTENDEE.
079100     DISPLAY "WHRSPLIT - REGISTRATION GRAVADOS: " WRK-QTD-REGISTRO.
079200
079300 0300-FINALIZAR-FIM.EXIT.
079400*-----------------------------------------------------------------*
079500 9999-TRATA-ERRO                         SECTION.
079600
079700     DISPLAY "========== WHRSPLIT INTERROMPIDO ==========".
079800     DISPLAY "ARQUIVO.....:" WRK-ARQUIVO-ERRO.
079900     DISPLAY "STATUS......:" WRK-STATUS-ERRO.
080000     DISPLAY "DESCRICAO...:" WRK-DESCRICAO-ERRO.
080100     CLOSE RELWEB ARQTOPICO ARQATTI ARQREGI.
080200     STOP RUN.
080300
080400 9999-TRATA-ERRO-FIM.EXIT.
080500*=================================================================*
