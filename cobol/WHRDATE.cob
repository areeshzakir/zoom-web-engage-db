000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             WHRDATE.
000300 AUTHOR.                                 IVAN SANCHES.
000400 INSTALLATION.                           FOURSYS.
000500 DATE-WRITTEN.                           04 / 04 / 1989.
000600 DATE-COMPILED.
000700 SECURITY.                               CONFIDENCIAL - USO
000800                                          INTERNO FOURSYS.
000900*=================================================================*
001000*    PROGRAMA.... : WHRDATE
001100*    PROGRAMADOR.: IVAN SANCHES
001200*    ANALISTA....: IVAN SANCHES
001300*    CONSULTORIA.: FOURSYS
001400*    DATA........: 04 / 04 / 1989
001500*-----------------------------------------------------------------*
001600*    OBJETIVO....: MODULO CHAMADO (CALL) QUE CONCENTRA AS ROTINAS
001700*                  DE DATA/HORA E DE ENRIQUECIMENTO DE METADADOS
001800*                  DO WEBINAR USADAS POR WHRATTND / WHRREGIS:
001900*                  INTERPRETACAO DE DATA-HORA (DIA NA FRENTE),
002000*                  DATA DO WEBINAR, DIA DE BOOTCAMP, CATEGORIA
002100*                  (MODO AUTOMATICO) E APROVACAO DE CONDUTOR.
002200*-----------------------------------------------------------------*
002300*    ARQUIVOS..... : NENHUM (MODULO SEM I/O PROPRIO)
002400*-----------------------------------------------------------------*
002500*    MODULOS...... : CHAMADO POR WHRATTND / WHRREGIS
002600*                    COPY "WHRPROF" (TABELA DE CONDUTORES)
002700*                    CHAMA WHRNORM (OPERACAO "PROPRIO") PARA A
002800*                    PARTE DE CONDUTOR NAO APROVADA (ALT5)
002900*=================================================================*
003000*                          ALTERACOES
003100*-----------------------------------------------------------------*
003200*    PROGRAMADOR.: IVAN SANCHES            DATA: 04 / 04 / 1989
003300*    CHAMADO.....: CH-4010
003400*    OBJETIVO....: VERSAO INICIAL - PARSEDATA E WEBDATA
003500*-----------------------------------------------------------------*
003600*    PROGRAMADOR.: S.DWIVEDI               DATA: 17 / 10 / 1994   ALT1
003700*    CHAMADO.....: CH-5188                                        .
003800*    OBJETIVO....: OPERACAO "CATEGORIA" ACRESCIDA (BUSCA DE       ALT1
003900*                  TOKEN ACCA/CMA/CFA/CPA NO TITULO DO WEBINAR)   ALT1
004000*-----------------------------------------------------------------*
004100*    PROGRAMADOR.: K.GERA                  DATA: 19 / 06 / 1998   ALT2
004200*    CHAMADO.....: CH-6603 (AJUSTE ANO 2000)                      .
004300*    OBJETIVO....: WRK-ANO PASSOU A SER TRATADO COM 4 DIGITOS EM  ALT2
004400*                  TODA A ROTINA DE INTERPRETACAO DE DATA-HORA    ALT2
004500*-----------------------------------------------------------------*
004600*    PROGRAMADOR.: S.MONGA                  DATA: 25 / 04 / 1999  ALT3
004700*    CHAMADO.....: CH-6690                                        .
004800*    OBJETIVO....: OPERACAO "DIASEM" ACRESCIDA (RECURSO DE        ALT3
004900*                  BOOTCAMP - DIA DA SEMANA COMO ALTERNATIVA      ALT3
005000*                  QUANDO O TITULO NAO TRAZ "DAY 1"/"DAY 2")      ALT3
005100*-----------------------------------------------------------------*
005200*    PROGRAMADOR.: S.DWIVEDI               DATA: 14 / 09 / 1999   ALT4
005300*    CHAMADO.....: CH-6810                                        .
005400*    OBJETIVO....: OPERACAO "CONDUTOR" ACRESCIDA - APROVACAO E    ALT4
005500*                  REORDENACAO DE CONDUTORES CONTRA A TABELA      ALT4
005600*                  PADRAO DE WHRPROF                              ALT4
005700*-----------------------------------------------------------------*
005800*    PROGRAMADOR.: S.DWIVEDI               DATA: 07 / 02 / 2001   ALT5
005900*    CHAMADO.....: CH-6810                                        .
006000*    OBJETIVO....: 0550-APROVAR-CONDUTOR PASSA A CAIR PARA A LIS- ALT5
006100*                  TA DE PAINELISTAS (LK-ENTRADA-DT-2) E, NA FAL- ALT5
006200*                  TA DESTA, PARA A LISTA DE HOSTS (LK-ENTRADA-   ALT5
006300*                  DT-3) QUANDO O MAPA MANUAL NAO TEM O WEBINAR;  ALT5
006400*                  0560-CLASSIFICAR-PARTE PASSOU A REMOVER TEXTO  ALT5
006500*                  ENTRE PARENTESES, COLAPSAR ESPACOS E COMPARAR  ALT5
006600*                  EM MINUSCULAS ANTES DE CLASSIFICAR - NOME APRO-ALT5
006700*                  VADO RECEBE A GRAFIA CANONICA, NAO APROVADO    ALT5
006800*                  RECEBE PROPER-CASE                             ALT5
006900*-----------------------------------------------------------------*
007000*    PROGRAMADOR.: S.DWIVEDI               DATA: 18 / 03 / 2001   ALT6
007100*    CHAMADO.....: CH-6855                                        .
007200*    OBJETIVO....: 0560-CLASSIFICAR-PARTE PASSA A GRAVAR DE VOLTA  ALT6
007300*                  EM PARTE-COND-TEXTO O TEXTO JA LIMPO (SEM PA-   ALT6
007400*                  RENTESES/ESPACO DUPLO) QUANDO A PARTE NAO E     ALT6
007500*                  APROVADA - ANTES 0575-PROPRIO-CONDUTOR PROPER-  ALT6
007600*                  CASAVA O TEXTO BRUTO ORIGINAL, VAZANDO PARENTE- ALT6
007700*                  SES E ESPACOS DUPLOS PARA A SAIDA               ALT6
007800*=================================================================*
007900 ENVIRONMENT                             DIVISION.
008000*=================================================================*
008100 CONFIGURATION                           SECTION.
008200*-----------------------------------------------------------------*
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM
008500     CLASS WHR-DIGITO   IS "0" THRU "9"
008600     CLASS WHR-ALFABETO IS "A" THRU "Z" "a" THRU "z".
008700*=================================================================*
008800 DATA                                    DIVISION.
008900*=================================================================*
009000 WORKING-STORAGE                         SECTION.
009100*-----------------------------------------------------------------*
009200 01  FILLER                      PIC X(050)          VALUE
009300         "***** INICIO DA WORKING - WHRDATE *****".
009400*-----------------------------------------------------------------*
009500 01  WHR-DATA-BRUTA               PIC X(100)         VALUE SPACES.
009600*-----------------------------------------------------------------*
009700 01  WHR-DATA-COMPONENTES.
009800     05 WRK-DIA                   PIC 9(02) COMP-3   VALUE ZEROS.
009900     05 WRK-MES                   PIC 9(02) COMP-3   VALUE ZEROS.
010000     05 WRK-ANO                   PIC 9(04) COMP-3   VALUE ZEROS.
010100     05 WRK-HORA                  PIC 9(02) COMP-3   VALUE ZEROS.
010200     05 WRK-MINUTO                PIC 9(02) COMP-3   VALUE ZEROS.
010300     05 WRK-SEGUNDO               PIC 9(02) COMP-3   VALUE ZEROS.
010400     05 WRK-AMPM                  PIC X(002)         VALUE SPACES.
010500     05 WRK-TEM-HORA              PIC X(001)         VALUE "N".
010600         88 DATA-TEM-HORA                            VALUE "S".
010700     05 WRK-DATA-VALIDA           PIC X(001)         VALUE "N".
010800         88 DATA-E-VALIDA                            VALUE "S".
010900*-----------------------------------------------------------------*
011000*    REDEFINICOES DA DATA BRUTA PARA TESTAR OS 3 LAYOUTS ACEITOS
011100*    (DD/MM/AAAA, DD-MM-AAAA, AAAA-MM-DD) SEM UNSTRING REPETIDO.
011200*-----------------------------------------------------------------*
011300 01  WHR-FORMATO-BARRA REDEFINES WHR-DATA-BRUTA.
011400     05 WFB-DIA                   PIC X(002).
011500     05 WFB-BARRA-1               PIC X(001).
011600     05 WFB-MES                   PIC X(002).
011700     05 WFB-BARRA-2               PIC X(001).
011800     05 WFB-ANO                   PIC X(004).
011900     05 FILLER                    PIC X(090).
012000 01  WHR-FORMATO-ISO REDEFINES WHR-DATA-BRUTA.
012100     05 WFI-ANO                   PIC X(004).
012200     05 WFI-TRACO-1               PIC X(001).
012300     05 WFI-MES                   PIC X(002).
012400     05 WFI-TRACO-2               PIC X(001).
012500     05 WFI-DIA                   PIC X(002).
012600     05 FILLER                    PIC X(090).
012700*-----------------------------------------------------------------*
012800 01  WHR-HORA-BRUTA                PIC X(020)        VALUE SPACES.
012900 01  WHR-HORA-REDEF REDEFINES WHR-HORA-BRUTA.
013000     05 WHB-HH                     PIC X(002).
013100     05 WHB-DP-1                   PIC X(001).
013200     05 WHB-MI                     PIC X(002).
013300     05 WHB-DP-2                   PIC X(001).
013400     05 WHB-SS                     PIC X(002).
013500     05 FILLER                     PIC X(012).
013600*-----------------------------------------------------------------*
013700 01  WHR-CONTADORES-DT.
013800     05 IX-POS                     PIC 9(03) COMP    VALUE ZEROS.
013900     05 WRK-POS-ESPACO             PIC 9(03) COMP    VALUE ZEROS.
014000     05 WRK-QTD-CARACTERES         PIC 9(03) COMP    VALUE 100.
014100*-----------------------------------------------------------------*
014200*    ZELLER - VARIAVEIS AUXILIARES DO CALCULO DE DIA DA SEMANA
014300*-----------------------------------------------------------------*
014400 01  WHR-ZELLER.
014500     05 WRK-Z-MES                  PIC 9(02) COMP-3  VALUE ZEROS.
014600     05 WRK-Z-ANO                  PIC 9(04) COMP-3  VALUE ZEROS.
014700     05 WRK-Z-SECULO               PIC 9(02) COMP-3  VALUE ZEROS.
014800     05 WRK-Z-ANO-SEC              PIC 9(02) COMP-3  VALUE ZEROS.
014900     05 WRK-Z-TERMO1                PIC 9(04) COMP-3 VALUE ZEROS.
015000     05 WRK-Z-DIA-SEMANA            PIC 9(01) COMP-3 VALUE ZEROS.
015100*                                    0=SABADO 1=DOMINGO 2=SEGUNDA
015200*                                    3=TERCA  4=QUARTA 5=QUINTA
015300*                                    6=SEXTA
015400*-----------------------------------------------------------------*
015500*    CATEGORIA - TABELA DE TOKENS PROCURADOS NO TITULO
015600*-----------------------------------------------------------------*
015700 01  WHR-TAB-TOKENS-CATEG.
015800     05 CATEG-TOKEN OCCURS 4 TIMES
015900                        INDEXED BY IX-TOKEN.
016000         10 CATEG-TOKEN-TEXTO       PIC X(004).
016100         10 CATEG-TOKEN-NOME        PIC X(030).
016200*-----------------------------------------------------------------*
016300 01  WHR-TITULO-MINUSCULO           PIC X(100)        VALUE SPACES.
016400*-----------------------------------------------------------------*
016500*    CONDUTOR - TABELA DE PARTES DO CONDUTOR (SEPARADAS POR ,)
016600*-----------------------------------------------------------------*
016700 01  WHR-CONTADORES-COND.
016800     05 WRK-QTD-PARTES             PIC 9(02) COMP    VALUE ZEROS.
016900     05 IX-PARTE                   PIC 9(02) COMP    VALUE ZEROS.
017000     05 WRK-QTD-APROVADOS          PIC 9(02) COMP    VALUE ZEROS.
017100     05 WRK-QTD-NAO-APROVADOS      PIC 9(02) COMP    VALUE ZEROS.
017200*-----------------------------------------------------------------*
017300 01  WHR-TAB-PARTES-COND.
017400     05 PARTE-COND OCCURS 10 TIMES
017500                        INDEXED BY IX-PARTECOND.
017600         10 PARTE-COND-TEXTO        PIC X(080)        VALUE SPACES.
017700         10 PARTE-COND-APROVADO     PIC X(001)         VALUE "N".
017800             88 PARTE-E-APROVADA                       VALUE "S".
017900*-----------------------------------------------------------------*
018000 01  WHR-SAIDA-CONDUTOR             PIC X(100)         VALUE SPACES.
018100 01  WHR-CONDUTOR-BRUTO             PIC X(080)         VALUE SPACES.
018200*-----------------------------------------------------------------*
018300*    ALT5 - CH-6810: LISTA DE APROVADOS EM MINUSCULAS, USADA NA
018400*    COMPARACAO NORMALIZADA DE 0560-CLASSIFICAR-PARTE. A GRAFIA
018500*    CANONICA PERMANECE EM COND-NOME (WHRPROF.cpy).
018600*-----------------------------------------------------------------*
018700 01  WHR-TAB-CONDUTOR-MINUSC.
018800     05 COND-NOME-MINUSC OCCURS 3 TIMES
018900                        INDEXED BY IX-CONDMIN
019000                        PIC X(080)         VALUE SPACES.
019100*-----------------------------------------------------------------*
019200*    AREAS DE TRABALHO DA NORMALIZACAO DE NOME DE CONDUTOR (ALT5)
019300*-----------------------------------------------------------------*
019400 01  WHR-NORM-CONDUTOR.
019500     05 WRK-PARTE-NORMALIZADA      PIC X(080)         VALUE SPACES.
019600     05 WRK-PARTE-MINUSCULA        PIC X(080)         VALUE SPACES.
019700     05 WRK-POS-PAREN              PIC 9(03) COMP     VALUE ZEROS.
019800     05 WRK-ACHOU-ESPACO-DUPLO     PIC X(001)         VALUE "N".
019900         88 ACHOU-ESPACO-DUPLO                        VALUE "S".
020000*-----------------------------------------------------------------*
020100*    ALT5 - CH-6810: PARTE NAO APROVADA VAI EM PROPER-CASE PARA A
020200*    SAIDA - REAPROVEITA A OPERACAO "PROPRIO" DE WHRNORM (MESMO
020300*    MODULO JA USADO POR WHRATTND/WHRREGIS PARA NOME DE PESSOA).
020400*-----------------------------------------------------------------*
020500 01  WRK-MODULO-NORM               PIC X(008)          VALUE
020600                                                       "WHRNORM ".
020700 01  WHR-AREA-NORM-COND.
020800     05 WRK-NORM-OPERACAO          PIC X(010)          VALUE SPACES.
020900     05 WRK-NORM-ENTRADA-1         PIC X(100)          VALUE SPACES.
021000     05 WRK-NORM-ENTRADA-2         PIC X(100)          VALUE SPACES.
021100     05 WRK-NORM-SAIDA             PIC X(100)          VALUE SPACES.
021200     05 WRK-NORM-STATUS            PIC X(002)          VALUE SPACES.
021300 COPY "WHRPROF.cpy".
021400*-----------------------------------------------------------------*
021500 01  FILLER                      PIC X(050)          VALUE
021600         "***** FIM DA WORKING - WHRDATE *****".
021700*=================================================================*
021800 LINKAGE                                 SECTION.
021900*-----------------------------------------------------------------*
022000 01  LK-AREA-DATA.
022100     05 LK-OPERACAO-DT           PIC X(012).
022200         88 LK-OP-PARSEDATA                      VALUE "PARSEDATA".
022300         88 LK-OP-WEBDATA                        VALUE "WEBDATA".
022400         88 LK-OP-DIASEM                         VALUE "DIASEM".
022500         88 LK-OP-CATEGORIA                      VALUE "CATEGORIA".
022600         88 LK-OP-CONDUTOR                       VALUE "CONDUTOR".
022700     05 LK-ENTRADA-DT-1          PIC X(100).
022800     05 LK-ENTRADA-DT-2          PIC X(100).
022900*    LISTA DE HOSTS DISTINTOS - SO USADA NA OPERACAO "CONDUTOR"
023000*    QUANDO NEM O MAPA NEM A LISTA DE PAINELISTAS TEM ACHADO
023100*    (ALT5 - CH-6810).
023200     05 LK-ENTRADA-DT-3          PIC X(080).
023300     05 LK-SAIDA-DT              PIC X(100).
023400     05 LK-STATUS-DT             PIC X(002).
023500         88 LK-DT-OK                             VALUE "00".
023600         88 LK-DT-INVALIDA                       VALUE "91".
023700*=================================================================*
023800 PROCEDURE                               DIVISION USING
023900                                          LK-AREA-DATA.
024000*-----------------------------------------------------------------*
024100 0000-PRINCIPAL                          SECTION.
024200
024300     MOVE SPACES TO LK-SAIDA-DT.
024400     MOVE "00"   TO LK-STATUS-DT.
024500     PERFORM 0010-CARREGAR-TABELAS.
024600     EVALUATE TRUE
024700         WHEN LK-OP-PARSEDATA
024800             PERFORM 0100-INTERPRETAR-DATA-HORA
024900             IF DATA-E-VALIDA
025000                 PERFORM 0150-FORMATAR-DATA-HORA
025100             ELSE
025200                 MOVE "91" TO LK-STATUS-DT
025300             END-IF
025400         WHEN LK-OP-WEBDATA
025500             PERFORM 0100-INTERPRETAR-DATA-HORA
025600             IF DATA-E-VALIDA
025700                 PERFORM 0250-FORMATAR-DATA-WEBINAR
025800             ELSE
025900                 MOVE "91" TO LK-STATUS-DT
026000             END-IF
026100         WHEN LK-OP-DIASEM
026200             PERFORM 0100-INTERPRETAR-DATA-HORA
026300             IF DATA-E-VALIDA
026400                 PERFORM 0350-CALCULAR-DIA-SEMANA
026500             ELSE
026600                 MOVE "91" TO LK-STATUS-DT
026700             END-IF
026800         WHEN LK-OP-CATEGORIA
026900             PERFORM 0450-RESOLVER-CATEGORIA
027000         WHEN LK-OP-CONDUTOR
027100             PERFORM 0550-APROVAR-CONDUTOR
027200         WHEN OTHER
027300             CONTINUE
027400     END-EVALUATE.
027500     GOBACK.
027600
027700 0000-PRINCIPAL-FIM.EXIT.
027800*-----------------------------------------------------------------*
027900 0010-CARREGAR-TABELAS                   SECTION.
028000*    MONTA A TABELA DE TOKENS DE CATEGORIA (ALT1 - CH-5188). A
028100*    ORDEM DE BUSCA E A ORDEM DE CARGA (ACCA, CMA, CFA, CPA).
028200
028300     MOVE "acca" TO CATEG-TOKEN-TEXTO (1).
028400     MOVE "ACCA" TO CATEG-TOKEN-NOME  (1).
028500     MOVE "cma " TO CATEG-TOKEN-TEXTO (2).
028600     MOVE "CMA"  TO CATEG-TOKEN-NOME  (2).
028700     MOVE "cfa " TO CATEG-TOKEN-TEXTO (3).
028800     MOVE "CFA"  TO CATEG-TOKEN-NOME  (3).
028900     MOVE "cpa " TO CATEG-TOKEN-TEXTO (4).
029000     MOVE "CPA"  TO CATEG-TOKEN-NOME  (4).
029100
029200     MOVE "989 8318 8454"    TO MAPACOND-WEBINAR-ID (1).
029300     MOVE "Sukhpreet Monga"  TO MAPACOND-NOME       (1).
029400     MOVE SPACES             TO MAPACOND-WEBINAR-ID (2).
029500     MOVE SPACES             TO MAPACOND-NOME       (2).
029600     MOVE SPACES             TO MAPACOND-WEBINAR-ID (3).
029700     MOVE SPACES             TO MAPACOND-NOME       (3).
029800
029900     MOVE "Sukhpreet Monga"  TO COND-NOME (1).
030000     MOVE "Satyarth Dwivedi" TO COND-NOME (2).
030100     MOVE "Khushi Gera"      TO COND-NOME (3).
030200
030300*    ALT5 - CH-6810: COPIA EM MINUSCULAS PARA COMPARACAO
030400*    NORMALIZADA (VIDE 0560-CLASSIFICAR-PARTE).
030500     MOVE COND-NOME (1) TO COND-NOME-MINUSC (1).
030600     MOVE COND-NOME (2) TO COND-NOME-MINUSC (2).
030700     MOVE COND-NOME (3) TO COND-NOME-MINUSC (3).
030800     INSPECT COND-NOME-MINUSC (1)
030900         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031000                 TO "abcdefghijklmnopqrstuvwxyz".
031100     INSPECT COND-NOME-MINUSC (2)
031200         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031300                 TO "abcdefghijklmnopqrstuvwxyz".
031400     INSPECT COND-NOME-MINUSC (3)
031500         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031600                 TO "abcdefghijklmnopqrstuvwxyz".
031700
031800 0010-CARREGAR-TABELAS-FIM.EXIT.
031900*-----------------------------------------------------------------*
032000 0100-INTERPRETAR-DATA-HORA               SECTION.
032100*    RECONHECE DD/MM/AAAA, DD-MM-AAAA OU AAAA-MM-DD, COM OU SEM
032200*    PARTE DE HORA (HH:MM:SS [AM/PM]) SEPARADA POR 1 ESPACO.
032300
032400     MOVE SPACES TO WHR-DATA-BRUTA WHR-HORA-BRUTA.
032500     MOVE "N" TO WRK-DATA-VALIDA WRK-TEM-HORA.
032600     MOVE ZEROS TO WRK-DIA WRK-MES WRK-ANO
032700                   WRK-HORA WRK-MINUTO WRK-SEGUNDO.
032800     MOVE SPACES TO WRK-AMPM.
032900     IF LK-ENTRADA-DT-1 EQUAL SPACES
033000         GO TO 0100-INTERPRETAR-DATA-HORA-FIM
033100     END-IF.
033200     MOVE LK-ENTRADA-DT-1 TO WHR-DATA-BRUTA.
033300
033400     EVALUATE TRUE
033500         WHEN WFB-BARRA-1 EQUAL "/"
033600             MOVE WFB-DIA TO WRK-DIA
033700             MOVE WFB-MES TO WRK-MES
033800             MOVE WFB-ANO TO WRK-ANO
033900             MOVE 11 TO WRK-POS-ESPACO
034000         WHEN WFB-BARRA-1 EQUAL "-"
034100             MOVE WFB-DIA TO WRK-DIA
034200             MOVE WFB-MES TO WRK-MES
034300             MOVE WFB-ANO TO WRK-ANO
034400             MOVE 11 TO WRK-POS-ESPACO
034500         WHEN WFI-TRACO-1 EQUAL "-"
034600             MOVE WFI-DIA TO WRK-DIA
034700             MOVE WFI-MES TO WRK-MES
034800             MOVE WFI-ANO TO WRK-ANO
034900             MOVE 11 TO WRK-POS-ESPACO
035000         WHEN OTHER
035100             GO TO 0100-INTERPRETAR-DATA-HORA-FIM
035200     END-EVALUATE.
035300
035400     IF WRK-DIA EQUAL ZEROS OR WRK-DIA GREATER 31
035500         GO TO 0100-INTERPRETAR-DATA-HORA-FIM
035600     END-IF.
035700     IF WRK-MES EQUAL ZEROS OR WRK-MES GREATER 12
035800         GO TO 0100-INTERPRETAR-DATA-HORA-FIM
035900     END-IF.
036000     IF WRK-ANO LESS 1900
036100         GO TO 0100-INTERPRETAR-DATA-HORA-FIM
036200     END-IF.
036300
036400     IF WHR-DATA-BRUTA (WRK-POS-ESPACO : 1) EQUAL SPACE
036500         MOVE WHR-DATA-BRUTA (WRK-POS-ESPACO : 20)
036600                                 TO WHR-HORA-BRUTA
036700         PERFORM 0120-INTERPRETAR-HORA
036800     END-IF.
036900
037000     MOVE "S" TO WRK-DATA-VALIDA.
037100
037200 0100-INTERPRETAR-DATA-HORA-FIM.EXIT.
037300*-----------------------------------------------------------------*
037400 0120-INTERPRETAR-HORA                    SECTION.
037500
037600     IF WHB-HH IS NUMERIC AND WHB-MI IS NUMERIC
037700             AND WHB-SS IS NUMERIC
037800         MOVE WHB-HH TO WRK-HORA
037900         MOVE WHB-MI TO WRK-MINUTO
038000         MOVE WHB-SS TO WRK-SEGUNDO
038100         MOVE "S"    TO WRK-TEM-HORA
038200         IF WHR-HORA-BRUTA (10:2) EQUAL "AM"
038300              OR WHR-HORA-BRUTA (10:2) EQUAL "PM"
038400             MOVE WHR-HORA-BRUTA (10:2) TO WRK-AMPM
038500         ELSE
038600             PERFORM 0130-CONVERTER-24-PARA-12
038700         END-IF
038800     END-IF.
038900
039000 0120-INTERPRETAR-HORA-FIM.EXIT.
039100*-----------------------------------------------------------------*
039200 0130-CONVERTER-24-PARA-12                SECTION.
039300
039400     IF WRK-HORA EQUAL ZEROS
039500         MOVE 12    TO WRK-HORA
039600         MOVE "AM"  TO WRK-AMPM
039700     ELSE
039800         IF WRK-HORA LESS 12
039900             MOVE "AM" TO WRK-AMPM
040000         ELSE
040100             IF WRK-HORA EQUAL 12
040200                 MOVE "PM" TO WRK-AMPM
040300             ELSE
040400                 SUBTRACT 12 FROM WRK-HORA
040500                 MOVE "PM" TO WRK-AMPM
040600             END-IF
040700         END-IF
040800     END-IF.
040900
041000 0130-CONVERTER-24-PARA-12-FIM.EXIT.
041100*-----------------------------------------------------------------*
041200 0150-FORMATAR-DATA-HORA                  SECTION.
041300*    MONTA "DD/MM/AAAA HH:MM:SS AM/PM" - SE NAO HAVIA HORA NO
041400*    TEXTO ORIGINAL A HORA VIRA 12:00:00 AM (MEIA-NOITE).
041500
041600     IF NOT DATA-TEM-HORA
041700         MOVE 12    TO WRK-HORA
041800         MOVE ZEROS TO WRK-MINUTO WRK-SEGUNDO
041900         MOVE "AM"  TO WRK-AMPM
042000     END-IF.
042100     STRING WRK-DIA     DELIMITED BY SIZE "/" DELIMITED BY SIZE
042200            WRK-MES     DELIMITED BY SIZE "/" DELIMITED BY SIZE
042300            WRK-ANO     DELIMITED BY SIZE " " DELIMITED BY SIZE
042400            WRK-HORA    DELIMITED BY SIZE ":" DELIMITED BY SIZE
042500            WRK-MINUTO  DELIMITED BY SIZE ":" DELIMITED BY SIZE
042600            WRK-SEGUNDO DELIMITED BY SIZE " " DELIMITED BY SIZE
042700            WRK-AMPM    DELIMITED BY SIZE
042800         INTO LK-SAIDA-DT.
042900
043000 0150-FORMATAR-DATA-HORA-FIM.EXIT.
043100*-----------------------------------------------------------------*
043200 0250-FORMATAR-DATA-WEBINAR               SECTION.
043300*    MONTA "D/M/AAAA" SEM ZERO A ESQUERDA NO DIA OU NO MES.
043400
043500     MOVE SPACES TO WHR-SAIDA-CONDUTOR.
043600     PERFORM 0260-SEM-ZERO-DIA.
043700     PERFORM 0270-SEM-ZERO-MES.
043800
043900 0250-FORMATAR-DATA-WEBINAR-FIM.EXIT.
044000*-----------------------------------------------------------------*
044100 0260-SEM-ZERO-DIA                        SECTION.
044200
044300     IF WRK-DIA LESS 10
044400         STRING WRK-DIA (2:1) DELIMITED BY SIZE
044500                "/"           DELIMITED BY SIZE
044600            INTO LK-SAIDA-DT
044700     ELSE
044800         STRING WRK-DIA        DELIMITED BY SIZE
044900                "/"            DELIMITED BY SIZE
045000            INTO LK-SAIDA-DT
045100     END-IF.
045200
045300 0260-SEM-ZERO-DIA-FIM.EXIT.
045400*-----------------------------------------------------------------*
045500 0270-SEM-ZERO-MES                        SECTION.
045600
045700     IF WRK-MES LESS 10
045800         STRING LK-SAIDA-DT   DELIMITED BY SIZE
045900                WRK-MES (2:1) DELIMITED BY SIZE
046000                "/"           DELIMITED BY SIZE
046100                WRK-ANO       DELIMITED BY SIZE
046200            INTO LK-SAIDA-DT
046300     ELSE
046400         STRING LK-SAIDA-DT   DELIMITED BY SIZE
046500                WRK-MES       DELIMITED BY SIZE
046600                "/"           DELIMITED BY SIZE
046700                WRK-ANO       DELIMITED BY SIZE
046800            INTO LK-SAIDA-DT
046900     END-IF.
047000
047100 0270-SEM-ZERO-MES-FIM.EXIT.
047200*-----------------------------------------------------------------*
047300 0350-CALCULAR-DIA-SEMANA                 SECTION.
047400*    CONGRUENCIA DE ZELLER (ALT3 - CH-6690) - USADA SOMENTE
047500*    QUANDO O TITULO NAO TRAZ "DAY 1"/"DAY 2" EXPLICITO.
047600*    SABADO = DIA 1, DOMINGO = DIA 2, DEMAIS = DIA 1 C/ AVISO.
047700
047800     MOVE WRK-MES TO WRK-Z-MES.
047900     MOVE WRK-ANO TO WRK-Z-ANO.
048000     IF WRK-Z-MES LESS 3
048100         ADD 12 TO WRK-Z-MES
048200         SUBTRACT 1 FROM WRK-Z-ANO
048300     END-IF.
048400     DIVIDE WRK-Z-ANO BY 100 GIVING WRK-Z-SECULO
048500         REMAINDER WRK-Z-ANO-SEC.
048600     COMPUTE WRK-Z-TERMO1 =
048700         WRK-DIA
048800         + ((13 * (WRK-Z-MES + 1)) / 5)
048900         + WRK-Z-ANO-SEC
049000         + (WRK-Z-ANO-SEC / 4)
049100         + (WRK-Z-SECULO / 4)
049200         + (5 * WRK-Z-SECULO).
049300     DIVIDE WRK-Z-TERMO1 BY 7 GIVING WRK-Z-DIA-SEMANA
049400         REMAINDER WRK-Z-DIA-SEMANA.
049500     EVALUATE WRK-Z-DIA-SEMANA
049600         WHEN 0
049700             MOVE "Day 1" TO LK-SAIDA-DT
049800         WHEN 1
049900             MOVE "Day 2" TO LK-SAIDA-DT
050000         WHEN OTHER
050100             MOVE "Day 1" TO LK-SAIDA-DT
050200             MOVE "92"    TO LK-STATUS-DT
050300     END-EVALUATE.
050400
050500 0350-CALCULAR-DIA-SEMANA-FIM.EXIT.
050600*-----------------------------------------------------------------*
050700 0450-RESOLVER-CATEGORIA                  SECTION.
050800*    PROCURA OS TOKENS ACCA/CMA/CFA/CPA NO TITULO EM MINUSCULAS,
050900*    NA ORDEM DA TABELA (ALT1 - CH-5188). SEM MATCH = EM BRANCO.
051000
051100     MOVE SPACES TO WHR-TITULO-MINUSCULO LK-SAIDA-DT.
051200     MOVE LK-ENTRADA-DT-1 TO WHR-TITULO-MINUSCULO.
051300     INSPECT WHR-TITULO-MINUSCULO
051400         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
051500                 TO "abcdefghijklmnopqrstuvwxyz".
051600     PERFORM 0460-PROCURAR-TOKEN-TITULO.
051700
051800 0450-RESOLVER-CATEGORIA-FIM.EXIT.
051900*-----------------------------------------------------------------*
052000 0460-PROCURAR-TOKEN-TITULO               SECTION.
052100*    VARRE O TITULO POSICAO A POSICAO PROCURANDO CADA TOKEN, NA
052200*    ORDEM DE PRIORIDADE ACCA/CMA/CFA/CPA.
052300
052400     SET IX-TOKEN TO 1.
052500     PERFORM 0461-A-TESTAR-TOKEN THRU 0461-A-AVANCAR-TOKEN
052600         UNTIL IX-TOKEN GREATER 4
052700            OR LK-SAIDA-DT NOT EQUAL SPACES.
052800
052900 0460-PROCURAR-TOKEN-TITULO-FIM.EXIT.
053000*-----------------------------------------------------------------*
053100 0461-A-TESTAR-TOKEN                      SECTION.
053200
053300     SET IX-POS TO 1.
053400     PERFORM 0462-A-TESTAR-POSICAO THRU 0462-A-AVANCAR-POSICAO
053500         UNTIL IX-POS GREATER 96
053600            OR LK-SAIDA-DT NOT EQUAL SPACES.
053700
053800 0461-A-TESTAR-TOKEN-FIM.EXIT.
053900*-----------------------------------------------------------------*
054000 0461-A-AVANCAR-TOKEN                     SECTION.
054100
054200     SET IX-TOKEN UP BY 1.
054300
054400 0461-A-AVANCAR-TOKEN-FIM.EXIT.
054500*-----------------------------------------------------------------*
054600 0462-A-TESTAR-POSICAO                    SECTION.
054700
054800     IF WHR-TITULO-MINUSCULO (IX-POS : 4) EQUAL
054900                         CATEG-TOKEN-TEXTO (IX-TOKEN)
055000         MOVE CATEG-TOKEN-NOME (IX-TOKEN) TO LK-SAIDA-DT
055100     END-IF.
055200
055300 0462-A-TESTAR-POSICAO-FIM.EXIT.
055400*-----------------------------------------------------------------*
055500 0462-A-AVANCAR-POSICAO                   SECTION.
055600
055700     SET IX-POS UP BY 1.
055800
055900 0462-A-AVANCAR-POSICAO-FIM.EXIT.
056000*-----------------------------------------------------------------*
056100 0550-APROVAR-CONDUTOR                    SECTION.
056200*    RESOLVE O CONDUTOR EM 3 NIVEIS: 1O O MAPA MANUAL PELO WEBI-
056300*    NAR-ID (LK-ENTRADA-DT-1); SEM ACHADO, A LISTA DE PAINELISTAS
056400*    DISTINTOS (LK-ENTRADA-DT-2); SEM ACHADO NESTA, A LISTA DE
056500*    HOSTS DISTINTOS (LK-ENTRADA-DT-3). SEM ACHADO EM NENHUMA DAS
056600*    TRES A SAIDA FICA EM BRANCO (ALT5 - CH-6810). QUANDO ACHADO,
056700*    QUEBRA POR VIRGULA, CLASSIFICA CADA PARTE CONTRA A TABELA DE
056800*    APROVADOS (VIDE 0560) E REMONTA COM OS APROVADOS PRIMEIRO
056900*    (ALT4 - CH-6810).
057000
057100     MOVE SPACES TO WHR-TAB-PARTES-COND WHR-SAIDA-CONDUTOR
057200                    WHR-CONDUTOR-BRUTO.
057300     MOVE ZEROS  TO WRK-QTD-PARTES WRK-QTD-APROVADOS
057400                    WRK-QTD-NAO-APROVADOS.
057500     SET IX-MAPACOND TO 1.
057600     SEARCH MAPACOND-ENTRADA VARYING IX-MAPACOND
057700         AT END CONTINUE
057800         WHEN MAPACOND-WEBINAR-ID (IX-MAPACOND) EQUAL
057900                                 LK-ENTRADA-DT-1
058000             MOVE MAPACOND-NOME (IX-MAPACOND) TO
058100                                 WHR-CONDUTOR-BRUTO
058200     END-SEARCH.
058300     IF WHR-CONDUTOR-BRUTO EQUAL SPACES
058400         MOVE LK-ENTRADA-DT-2 TO WHR-CONDUTOR-BRUTO
058500     END-IF.
058600     IF WHR-CONDUTOR-BRUTO EQUAL SPACES
058700         MOVE LK-ENTRADA-DT-3 TO WHR-CONDUTOR-BRUTO
058800     END-IF.
058900     IF WHR-CONDUTOR-BRUTO EQUAL SPACES
059000         MOVE SPACES TO LK-SAIDA-DT
059100         GO TO 0550-APROVAR-CONDUTOR-FIM
059200     END-IF.
059300     UNSTRING WHR-CONDUTOR-BRUTO DELIMITED BY ","
059400         INTO PARTE-COND-TEXTO (01) PARTE-COND-TEXTO (02)
059500              PARTE-COND-TEXTO (03) PARTE-COND-TEXTO (04)
059600              PARTE-COND-TEXTO (05) PARTE-COND-TEXTO (06)
059700              PARTE-COND-TEXTO (07) PARTE-COND-TEXTO (08)
059800              PARTE-COND-TEXTO (09) PARTE-COND-TEXTO (10)
059900         TALLYING IN WRK-QTD-PARTES.
060000     SET IX-PARTE TO 1.
060100     PERFORM 0551-A-CLASSIFICAR THRU 0551-A-AVANCAR-CLASSIFICAR
060200         UNTIL IX-PARTE GREATER WRK-QTD-PARTES.
060300     SET IX-PARTE TO 1.
060400     PERFORM 0552-A-ANEXAR-APROVADA THRU 0552-A-AVANCAR-APROVADA
060500         UNTIL IX-PARTE GREATER WRK-QTD-PARTES.
060600     SET IX-PARTE TO 1.
060700     PERFORM 0553-A-ANEXAR-NAO-APROV THRU
060800             0553-A-AVANCAR-NAO-APROV
060900         UNTIL IX-PARTE GREATER WRK-QTD-PARTES.
061000     MOVE WHR-SAIDA-CONDUTOR TO LK-SAIDA-DT.
061100     IF WRK-QTD-NAO-APROVADOS GREATER ZEROS
061200         MOVE "93" TO LK-STATUS-DT
061300     END-IF.
061400
061500 0550-APROVAR-CONDUTOR-FIM.EXIT.
061600*-----------------------------------------------------------------*
061700 0551-A-CLASSIFICAR                       SECTION.
061800
061900     PERFORM 0560-CLASSIFICAR-PARTE.
062000
062100 0551-A-CLASSIFICAR-FIM.EXIT.
062200*-----------------------------------------------------------------*
062300 0551-A-AVANCAR-CLASSIFICAR               SECTION.
062400
062500     SET IX-PARTE UP BY 1.
062600
062700 0551-A-AVANCAR-CLASSIFICAR-FIM.EXIT.
062800*-----------------------------------------------------------------*
062900 0552-A-ANEXAR-APROVADA                   SECTION.
063000
063100     IF PARTE-E-APROVADA (IX-PARTE)
063200         PERFORM 0570-ANEXAR-PARTE
063300     END-IF.
063400
063500 0552-A-ANEXAR-APROVADA-FIM.EXIT.
063600*-----------------------------------------------------------------*
063700 0552-A-AVANCAR-APROVADA                  SECTION.
063800
063900     SET IX-PARTE UP BY 1.
064000
064100 0552-A-AVANCAR-APROVADA-FIM.EXIT.
064200*-----------------------------------------------------------------*
064300 0553-A-ANEXAR-NAO-APROV                  SECTION.
064400
064500     IF NOT PARTE-E-APROVADA (IX-PARTE)
064600         PERFORM 0570-ANEXAR-PARTE
064700         ADD 1 TO WRK-QTD-NAO-APROVADOS
064800     END-IF.
064900
065000 0553-A-ANEXAR-NAO-APROV-FIM.EXIT.
065100*-----------------------------------------------------------------*
065200 0553-A-AVANCAR-NAO-APROV                 SECTION.
065300
065400     SET IX-PARTE UP BY 1.
065500
065600 0553-A-AVANCAR-NAO-APROV-FIM.EXIT.
065700*-----------------------------------------------------------------*
065800 0560-CLASSIFICAR-PARTE                   SECTION.
065900*    NORMALIZA A PARTE ANTES DE COMPARAR: CORTA O TEXTO A PARTIR
066000*    DO PRIMEIRO "(", COLAPSA ESPACOS DUPLOS E PASSA PARA MINUS-
066100*    CULA (WRK-PARTE-MINUSCULA). NO ACHADO CONTRA COND-NOME-MI-
066200*    NUSC, A PARTE RECEBE A GRAFIA CANONICA DE COND-NOME NA MES-
066300*    MA POSICAO (ALT5 - CH-6810).
066400
066500     MOVE PARTE-COND-TEXTO (IX-PARTE) TO WRK-PARTE-NORMALIZADA.
066600     MOVE ZEROS TO WRK-POS-PAREN.
066700     INSPECT WRK-PARTE-NORMALIZADA TALLYING WRK-POS-PAREN
066800         FOR CHARACTERS BEFORE INITIAL "(".
066900     IF WRK-POS-PAREN LESS 80
067000         MOVE SPACES TO WRK-PARTE-NORMALIZADA
067100                            (WRK-POS-PAREN + 1 : 80 - WRK-POS-PAREN)
067200     END-IF.
067300     SET ACHOU-ESPACO-DUPLO TO TRUE.
067400     PERFORM 0561-A-COLAPSAR THRU 0561-A-AVANCAR-COLAPSAR
067500         UNTIL NOT ACHOU-ESPACO-DUPLO.
067600     MOVE WRK-PARTE-NORMALIZADA TO WRK-PARTE-MINUSCULA.
067700     INSPECT WRK-PARTE-MINUSCULA
067800         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
067900                 TO "abcdefghijklmnopqrstuvwxyz".
068000     SET IX-CONDUTOR  TO 1.
068100     SET IX-CONDMIN   TO 1.
068200     SEARCH COND-NOME-MINUSC VARYING IX-CONDMIN
068300         AT END
068400*            ALT6 - CH-6855: GRAVA DE VOLTA A PARTE JA LIMPA (SEM
068500*            PARENTESES, ESPACOS COLAPSADOS) - 0575-PROPRIO-CONDU-
068600*            TOR VAI PROPER-CASAR ESTE TEXTO, NAO O BRUTO ORIGINAL
068700             MOVE WRK-PARTE-NORMALIZADA TO PARTE-COND-TEXTO (IX-PARTE)
068800             MOVE "N" TO PARTE-COND-APROVADO (IX-PARTE)
068900         WHEN WRK-PARTE-MINUSCULA EQUAL COND-NOME-MINUSC (IX-CONDMIN)
069000             SET IX-CONDUTOR TO IX-CONDMIN
069100             MOVE COND-NOME (IX-CONDUTOR) TO
069200                                 PARTE-COND-TEXTO (IX-PARTE)
069300             MOVE "S" TO PARTE-COND-APROVADO (IX-PARTE)
069400             ADD 1 TO WRK-QTD-APROVADOS
069500     END-SEARCH.
069600
069700 0560-CLASSIFICAR-PARTE-FIM.EXIT.
069800*-----------------------------------------------------------------*
069900*    ALT5 - CH-6810: COLAPSA O PRIMEIRO PAR DE ESPACOS DUPLOS DE
070000*    WRK-PARTE-NORMALIZADA; REPETIDO PELO DRIVER ACIMA ATE NAO
070100*    SOBRAR NENHUM (LACO LIMITADO PELO TAMANHO DO CAMPO - 80).
070200*-----------------------------------------------------------------*
070300 0561-A-COLAPSAR                          SECTION.
070400
070500     SET WRK-ACHOU-ESPACO-DUPLO TO "N".
070600     MOVE ZEROS TO WRK-POS-PAREN.
070700     INSPECT WRK-PARTE-NORMALIZADA TALLYING WRK-POS-PAREN
070800         FOR CHARACTERS BEFORE INITIAL "  ".
070900     IF WRK-POS-PAREN LESS 80
071000         MOVE WRK-PARTE-NORMALIZADA (WRK-POS-PAREN + 2 : )
071100             TO WRK-PARTE-NORMALIZADA (WRK-POS-PAREN + 1 : )
071200         SET ACHOU-ESPACO-DUPLO TO TRUE
071300     END-IF.
071400
071500 0561-A-COLAPSAR-FIM.EXIT.
071600*-----------------------------------------------------------------*
071700 0561-A-AVANCAR-COLAPSAR                  SECTION.
071800
071900     CONTINUE.
072000
072100 0561-A-AVANCAR-COLAPSAR-FIM.EXIT.
072200*-----------------------------------------------------------------*
072300 0570-ANEXAR-PARTE                        SECTION.
072400*    APARTIR DA ALT5 (CH-6810), A PARTE NAO APROVADA VAI PARA A
072500*    SAIDA EM PROPER-CASE (CHAMA WHRNORM/PROPRIO); A PARTE APRO-
072600*    VADA JA VEIO COM A GRAFIA CANONICA DE 0560.
072700
072800     IF NOT PARTE-E-APROVADA (IX-PARTE)
072900         PERFORM 0575-PROPRIO-CONDUTOR
073000     END-IF.
073100     IF WHR-SAIDA-CONDUTOR EQUAL SPACES
073200         STRING PARTE-COND-TEXTO (IX-PARTE) DELIMITED BY SPACE
073300             INTO WHR-SAIDA-CONDUTOR
073400     ELSE
073500         STRING WHR-SAIDA-CONDUTOR    DELIMITED BY SPACE
073600                ", "                  DELIMITED BY SIZE
073700                PARTE-COND-TEXTO (IX-PARTE)
073800                                      DELIMITED BY SPACE
073900             INTO WHR-SAIDA-CONDUTOR
074000     END-IF.
074100
074200 0570-ANEXAR-PARTE-FIM.EXIT.
074300*-----------------------------------------------------------------*
074400 0575-PROPRIO-CONDUTOR                    SECTION.
074500*    PARTE-COND-TEXTO (IX-PARTE) JA CHEGA AQUI LIMPA POR 0560
074600*    (SEM PARENTESES, SEM ESPACO DUPLO) - SO FALTA O PROPER-CASE.
074700
074800     MOVE SPACES       TO WRK-NORM-ENTRADA-1 WRK-NORM-SAIDA.
074900     MOVE "PROPRIO"    TO WRK-NORM-OPERACAO.
075000     MOVE PARTE-COND-TEXTO (IX-PARTE) TO WRK-NORM-ENTRADA-1.
075100     CALL WRK-MODULO-NORM USING WHR-AREA-NORM-COND.
075200     MOVE WRK-NORM-SAIDA (1:80) TO PARTE-COND-TEXTO (IX-PARTE).
075300
075400 0575-PROPRIO-CONDUTOR-FIM.EXIT.
075500*=================================================================*
