000100*=================================================================*
000200*    BOOK........: WHRTOPIC
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 03 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: LAYOUT DO CABECALHO DE TOPICO (SECAO "TOPIC"
000900*                  DO RELATORIO BRUTO DO WEBINAR) - 1 REGISTRO
001000*                  POR CORRIDA, MONTADO PELO WHRSPLIT A PARTIR
001100*                  DO PAR CABECALHO / PRIMEIRA LINHA DE DADOS.
001200*-----------------------------------------------------------------*
001300*                          ALTERACOES
001400*-----------------------------------------------------------------*
001500*    PROGRAMADOR.: K.GERA                  DATA: 22 / 09 / 1994   ALT1
001600*    CHAMADO.....: CH-5120                                        .
001700*    OBJETIVO....: ACRESCIDOS TOPIC-ID-ALT / TOPIC-DT-AGENDADA E  ALT1
001800*                  TOPIC-DT-INICIO-AGEN PARA AS COLUNAS ALTERNA-  ALT1
001900*                  TIVAS DE ID E DATA QUE ALGUNS RELATORIOS TRAZEMALT1
002000*-----------------------------------------------------------------*
002100*    PROGRAMADOR.: S.DWIVEDI               DATA: 07 / 02 / 2001   ALT2
002200*    CHAMADO.....: CH-6810                                        .
002300*    OBJETIVO....: ACRESCIDOS TOPIC-HOSTS / TOPIC-PANELISTAS -    ALT2
002400*                  NOMES DISTINTOS DAS SECOES Host Details/       ALT2
002500*                  Panelist Details, USADOS PELO PARAGRAFO 0550-  ALT2
002600*                  APROVAR-CONDUTOR DE WHRDATE QUANDO O WEBINAR   ALT2
002700*                  ID NAO CONSTA NO MAPA MANUAL WHR-TAB-MAPA-COND ALT2
002800*=================================================================*
002900 01  RAW-TOPIC-INFO.
003000     05 TOPIC-TITULO             PIC X(100)         VALUE SPACES.
003100     05 TOPIC-WEBINAR-ID         PIC X(020)         VALUE SPACES.
003200     05 TOPIC-DT-INICIO-REAL     PIC X(025)         VALUE SPACES.
003300     05 TOPIC-ID-ALT             PIC X(020)         VALUE SPACES.
003400     05 TOPIC-DT-AGENDADA        PIC X(025)         VALUE SPACES.
003500     05 TOPIC-DT-INICIO-AGEN     PIC X(025)         VALUE SPACES.
003600     05 TOPIC-HOSTS              PIC X(080)         VALUE SPACES.
003700     05 TOPIC-PANELISTAS         PIC X(080)         VALUE SPACES.
003800     05 FILLER                   PIC X(020)         VALUE SPACES.
003900*-----------------------------------------------------------------*
004000*    TABELA DE TRABALHO USADA PELO WHRSPLIT PARA CASAR O NOME DA
004100*    COLUNA DO CABECALHO DA SECAO TOPIC COM O CAMPO ACIMA QUE
004200*    RECEBE O VALOR (SUBSTITUI PROCURA POR POSICAO DE COLUNA).
004300*-----------------------------------------------------------------*
004400 01  WHR-TOPIC-TABS.
004500     05 TOPIC-QTD-COLUNAS        PIC 9(02) COMP     VALUE ZERO.
004600     05 TOPIC-COLUNA OCCURS 10 TIMES
004700                        INDEXED BY IX-TOPCOL.
004800         10 TOPIC-COL-NOME       PIC X(030)         VALUE SPACES.
004900         10 TOPIC-COL-VALOR      PIC X(100)         VALUE SPACES.
005000*-----------------------------------------------------------------*
