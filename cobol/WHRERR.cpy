000100*=================================================================*
000200*    BOOK........: WHRERR
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 03 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: AREA COMUM DE STATUS DE ARQUIVO E MENSSAGENS
000900*                  DE ERRO PADRAO PARA OS PROGRAMAS DA SUITE
001000*                  DE EXTRACAO DE WEBINAR (WHR*).
001100*-----------------------------------------------------------------*
001200*                          ALTERACOES
001300*-----------------------------------------------------------------*
001400*    PROGRAMADOR.: S.DWIVEDI               DATA: 02 / 11 / 1991   ALT1
001500*    CHAMADO.....: CH-4471                                        .
001600*    OBJETIVO....: ACRESCENTAR WRK-ARQ-FECHADO E WRK-ERRO-GRAVACAOALT1
001700*-----------------------------------------------------------------*
001800*    PROGRAMADOR.: K.GERA                  DATA: 19 / 06 / 1998   ALT2
001900*    CHAMADO.....: CH-6603 (AJUSTE ANO 2000)                      .
002000*    OBJETIVO....: REVISAO GERAL - NENHUM CAMPO DE DATA NESTE BOOKALT2
002100*=================================================================*
002200 01  WHR-BLOCO-ERRO.
002300     05 WRK-STATUS-ERRO          PIC X(02)          VALUE SPACES.
002400     05 WRK-AREA-ERRO            PIC X(20)          VALUE SPACES.
002500     05 WRK-ARQUIVO-ERRO         PIC X(10)          VALUE SPACES.
002600     05 WRK-DESCRICAO-ERRO       PIC X(40)          VALUE SPACES.
002700     05 FILLER                   PIC X(08)          VALUE SPACES.
002800*-----------------------------------------------------------------*
002900 01  WHR-MSG-PADRAO.
003000     05 WRK-ERRO-ABERTURA        PIC X(40)          VALUE
003100         "ERRO NA ABERTURA DO ARQUIVO".
003200     05 WRK-ERRO-LEITURA         PIC X(40)          VALUE
003300         "ERRO NA LEITURA DO ARQUIVO".
003400     05 WRK-ERRO-GRAVACAO        PIC X(40)          VALUE
003500         "ERRO NA GRAVACAO DO ARQUIVO".
003600     05 WRK-VAZIO                PIC X(40)          VALUE
003700         "ARQUIVO DE ENTRADA VAZIO".
003800     05 WRK-ARQ-FECHADO          PIC X(40)          VALUE
003900         "ERRO NO FECHAMENTO DO ARQUIVO".
004000     05 FILLER                   PIC X(08)          VALUE SPACES.
004100*-----------------------------------------------------------------*
