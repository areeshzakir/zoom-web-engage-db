000100*=================================================================*
000200*    BOOK........: WHRREGO
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 03 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: LAYOUT DA LINHA LIMPA DE INSCRITO (SAIDA DO
000900*                  FLUXO DE LIMPEZA DE REGISTRATION - 13 COLUNAS,
001000*                  1 LINHA POR PESSOA/WEBINAR APOS AGRUPAMENTO
001100*                  POR TELEFONE/EMAIL).      LRECL = 450
001200*-----------------------------------------------------------------*
001300*                          ALTERACOES
001400*-----------------------------------------------------------------*
001500*    PROGRAMADOR.: K.GERA                  DATA: 19 / 06 / 1998   ALT1
001600*    CHAMADO.....: CH-6603 (AJUSTE ANO 2000)                      .
001700*    OBJETIVO....: CRG-DT-WEBINAR REVISADO PARA ANO COM 4 DIGITOS ALT1
001800*=================================================================*
001900 01  CLEAN-REGISTRATION-RECORD.
002000     05 CRG-NOME-USUARIO         PIC X(060)         VALUE SPACES.
002100     05 CRG-PRIMEIRO-NOME        PIC X(030)         VALUE SPACES.
002200     05 CRG-ULTIMO-NOME          PIC X(030)         VALUE SPACES.
002300     05 CRG-EMAIL                PIC X(060)         VALUE SPACES.
002400     05 CRG-DT-INSCRICAO         PIC X(022)         VALUE SPACES.
002500     05 CRG-SITUACAO-APROV       PIC X(015)         VALUE SPACES.
002600     05 CRG-TELEFONE             PIC X(012)         VALUE SPACES.
002700     05 CRG-NOME-FONTE           PIC X(040)         VALUE SPACES.
002800     05 CRG-TIPO-PRESENCA        PIC X(020)         VALUE SPACES.
002900     05 CRG-USER-ID              PIC X(012)         VALUE SPACES.
003000     05 CRG-WEBINAR-ID           PIC X(020)         VALUE SPACES.
003100     05 CRG-NOME-WEBINAR         PIC X(100)         VALUE SPACES.
003200     05 CRG-DT-WEBINAR           PIC X(010)         VALUE SPACES.
003300     05 FILLER                   PIC X(019)         VALUE SPACES.
003400*-----------------------------------------------------------------*
003500 01  CLEAN-REGISTRATION-CHAVE REDEFINES CLEAN-REGISTRATION-RECORD.
003600     05 CRC-CHAVE                PIC X(072).
003700     05 CRC-RESTO                PIC X(378).
003800*-----------------------------------------------------------------*
