000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             WHRATTND.
000300 AUTHOR.                                 MATHEUS H MEDEIROS.
000400 INSTALLATION.                           FOURSYS.
000500 DATE-WRITTEN.                           02 / 05 / 1989.
000600 DATE-COMPILED.
000700 SECURITY.                               CONFIDENCIAL - USO
000800                                          INTERNO FOURSYS.
000900*=================================================================*
001000*    PROGRAMA.... : WHRATTND
001100*    PROGRAMADOR.: MATHEUS H MEDEIROS
001200*    ANALISTA....: IVAN SANCHES
001300*    CONSULTORIA.: FOURSYS
001400*    DATA........: 02 / 05 / 1989
001500*-----------------------------------------------------------------*
001600*    OBJETIVO....: LIMPAR, DEDUPLICAR E ENRIQUECER O RELATORIO DE
001700*                  PARTICIPANTES (ATTENDEE) DE 1 WEBINAR, GERANDO
001800*                  O EXTRATO LIMPO E OS EXTRATOS DE PERFIL/EVENTO
001900*                  PARA A FERRAMENTA DE CAMPANHA DE MARKETING.
002000*                  COBRE TAMBEM O FLUXO ESPECIAL DE BOOTCAMP
002100*                  (2 DIAS, 2 EVENTOS POR PARTICIPANTE).
002200*-----------------------------------------------------------------*
002300*    ARQUIVOS               I/O                  INCLUDE/BOOK
002400*    ARQTOPICO              INPUT                WHRTOPIC
002500*    ARQATTI                INPUT                WHRATTI
002600*    ARQATTO                OUTPUT               WHRATTO
002700*    ARQUPRO                OUTPUT               WHRUPRO
002800*    ARQEVT                 OUTPUT               WHREVT
002900*    ARQLOG                 OUTPUT
003000*    WORK-ATT (SD)          TRABALHO
003100*-----------------------------------------------------------------*
003200*    MODULOS..... : WHRNORM (NORMALIZACAO DE CAMPO)
003300*                    WHRDATE (DATA/HORA, CATEGORIA, CONDUTOR)
003400*=================================================================*
003500*                          ALTERACOES
003600*-----------------------------------------------------------------*
003700*    PROGRAMADOR.: MATHEUS H MEDEIROS      DATA: 02 / 05 / 1989
003800*    CHAMADO.....: CH-4003
003900*    OBJETIVO....: VERSAO INICIAL - LIMPEZA E DEDUPLICACAO
004000*-----------------------------------------------------------------*
004100*    PROGRAMADOR.: I.SANCHES               DATA: 19 / 11 / 1990   ALT1
004200*    CHAMADO.....: CH-4201                                        .
004300*    OBJETIVO....: LIMIAR DE QUALIDADE DE PARSE DE DATA/HORA      ALT1
004400*                  ACRESCIDO (ABORTA A CORRIDA ABAIXO DE 99%)     ALT1
004500*-----------------------------------------------------------------*
004600*    PROGRAMADOR.: S.DWIVEDI               DATA: 08 / 07 / 1993   ALT2
004700*    CHAMADO.....: CH-4620                                        .
004800*    OBJETIVO....: ENRIQUECIMENTO DE METADADOS DO WEBINAR (DATA,  ALT2
004900*                  CATEGORIA, CONDUTOR) LIGADO NA ROTINA          ALT2
005000*-----------------------------------------------------------------*
005100*    PROGRAMADOR.: K.GERA                  DATA: 30 / 01 / 1996   ALT3
005200*    CHAMADO.....: CH-5361                                        .
005300*    OBJETIVO....: EXTRATOS DE PERFIL E EVENTO PARA A FERRAMENTA  ALT3
005400*                  DE CAMPANHA PASSARAM A SER GERADOS NESTE PROG- ALT3
005500*                  RAMA                                           ALT3
005600*-----------------------------------------------------------------*
005700*    PROGRAMADOR.: S.MONGA                  DATA: 19 / 06 / 1998  ALT4
005800*    CHAMADO.....: CH-6603 (AJUSTE ANO 2000)                      .
005900*    OBJETIVO....: TODAS AS DATAS DO EXTRATO PASSARAM A TRAFEGAR  ALT4
006000*                  COM ANO DE 4 DIGITOS (CHAVES DE ORDENACAO      ALT4
006100*                  INCLUSIVE)                                     ALT4
006200*-----------------------------------------------------------------*
006300*    PROGRAMADOR.: S.DWIVEDI               DATA: 21 / 09 / 1999   ALT5
006400*    CHAMADO.....: CH-6822                                        .
006500*    OBJETIVO....: FLUXO BOOTCAMP-DUAL ACRESCIDO (DIA 1/DIA 2 E   ALT5
006600*                  2O EVENTO POR PARTICIPANTE QUE COMPARECEU)     ALT5
006700*-----------------------------------------------------------------*
006800*    PROGRAMADOR.: S.DWIVEDI               DATA: 12 / 02 / 2001   ALT6
006900*    CHAMADO.....: CH-6810                                        .
007000*    OBJETIVO....: CHAMADA DA OPERACAO "CONDUTOR" PASSA A LEVAR   ALT6
007100*                  TAMBEM AS LISTAS DE PAINELISTAS E HOSTS DO TO- ALT6
007200*                  PICO (LK-ENTRADA-DT-2/3) PARA O FALLBACK DE    ALT6
007300*                  WHRDATE QUANDO O WEBINAR NAO CONSTA NO MAPA;   ALT6
007400*                  TODOS OS LACOS PERFORM ... END-PERFORM DO PRO- ALT6
007500*                  GRAMA REESCRITOS EM PERFORM ... THRU CONFORME  ALT6
007600*                  PADRAO CORPORATIVO DE 2001                     ALT6
007700*-----------------------------------------------------------------*
007800*    PROGRAMADOR.: S.DWIVEDI               DATA: 18 / 03 / 2001   ALT7
007900*    CHAMADO.....: CH-6855                                        .
008000*    OBJETIVO....: 0850-VERIFICAR-LIMIAR PASSA A ESVAZIAR ARQATTO/ ALT7
008100*                  ARQUPRO/ARQEVT (VIA 9999-TRATA-ERRO) QUANDO A   ALT7
008200*                  CORRIDA E REJEITADA PELO LIMIAR - ANTES A SAIDA ALT7
008300*                  DO SORT FICAVA COMPLETA NO DISCO MESMO COM A    ALT7
008400*                  CORRIDA ABORTADA                                ALT7
008500*=================================================================*
008600 ENVIRONMENT                             DIVISION.
008700*=================================================================*
008800 CONFIGURATION                           SECTION.
008900*-----------------------------------------------------------------*
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM
009200     UPSI-0 ON  STATUS IS WRK-RODADA-BOOTCAMP
009300            OFF STATUS IS WRK-RODADA-NORMAL
009400     CLASS WHR-DIGITO   IS "0" THRU "9"
009500     CLASS WHR-ALFABETO IS "A" THRU "Z" "a" THRU "z".
009600*-----------------------------------------------------------------*
009700 INPUT-OUTPUT                            SECTION.
009800*-----------------------------------------------------------------*
009900 FILE-CONTROL.
010000     SELECT ARQTOPICO ASSIGN TO "ARQTOPICO"
010100         FILE STATUS IS FS-ARQTOPICO.
010200
010300     SELECT ARQATTI   ASSIGN TO "ARQATTI"
010400         FILE STATUS IS FS-ARQATTI.
010500
010600     SELECT ARQATTO   ASSIGN TO "ARQATTO"
010700         FILE STATUS IS FS-ARQATTO.
010800
010900     SELECT ARQUPRO   ASSIGN TO "ARQUPRO"
011000         FILE STATUS IS FS-ARQUPRO.
011100
011200     SELECT ARQEVT    ASSIGN TO "ARQEVT"
011300         FILE STATUS IS FS-ARQEVT.
011400
011500     SELECT ARQLOG    ASSIGN TO "ARQLOG"
011600         FILE STATUS IS FS-ARQLOG.
011700
011800     SELECT WORK-ATT  ASSIGN TO "WRKATT".
011900*=================================================================*
012000 DATA                                    DIVISION.
012100*=================================================================*
012200 FILE                                    SECTION.
012300*-----------------------------------------------------------------*
012400 FD  ARQTOPICO.
012500 COPY "WHRTOPIC.cpy".
012600*-----------------------------------------------------------------*
012700 FD  ARQATTI.
012800 COPY "WHRATTI.cpy".
012900*-----------------------------------------------------------------*
013000 FD  ARQATTO.
013100 COPY "WHRATTO.cpy".
013200*-----------------------------------------------------------------*
013300 FD  ARQUPRO.
013400 COPY "WHRUPRO.cpy".
013500*-----------------------------------------------------------------*
013600 FD  ARQEVT.
013700 COPY "WHREVT.cpy".
013800*-----------------------------------------------------------------*
013900 FD  ARQLOG.
014000 01  REG-ARQLOG                   PIC X(132).
014100*-----------------------------------------------------------------*
014200*    ARQUIVO DE TRABALHO DO SORT (AGRUPAMENTO POR TELEFONE/EMAIL)
014300*-----------------------------------------------------------------*
014400 SD  WORK-ATT.
014500 01  REG-WORK-ATT.
014600     05 WA-SEQ-GRUPO              PIC 9(06).
014700     05 WA-SEQ-ORIGEM             PIC 9(06).
014800     05 WA-CHAVE-ENTRADA          PIC X(014).
014900     05 WA-CHAVE-SAIDA            PIC X(014).
015000     05 WA-TEMPO-MINUTOS          PIC 9(05)V9(01).
015100     05 WA-DETALHE                PIC X(391).
015200*-----------------------------------------------------------------*
015300*    LAYOUT DOS CAMPOS NORMALIZADOS DENTRO DE WA-DETALHE (VISAO
015400*    USADA PELO PARAGRAFO DE AGRUPAMENTO - VIDE CH-4003).
015500*-----------------------------------------------------------------*
015600 01  WA-DETALHE-REDEF REDEFINES REG-WORK-ATT.
015700     05 FILLER                    PIC X(046).
015800     05 NRM-ATENDEU               PIC X(003).
015900     05 NRM-NOME-USUARIO          PIC X(060).
016000     05 NRM-PRIMEIRO-NOME         PIC X(030).
016100     05 NRM-ULTIMO-NOME           PIC X(030).
016200     05 NRM-EMAIL                 PIC X(060).
016300     05 NRM-TELEFONE              PIC X(012).
016400     05 NRM-DT-INSCRICAO          PIC X(022).
016500     05 NRM-SITUACAO-APROV        PIC X(015).
016600     05 NRM-NOME-FONTE            PIC X(040).
016700     05 NRM-DT-ENTRADA            PIC X(022).
016800     05 NRM-DT-SAIDA              PIC X(022).
016900     05 NRM-CONVIDADO             PIC X(003).
017000     05 NRM-PAIS                  PIC X(030).
017100     05 NRM-USER-ID               PIC X(012).
017200     05 FILLER                    PIC X(030).
017300*=================================================================*
017400 WORKING-STORAGE                         SECTION.
017500*-----------------------------------------------------------------*
017600 01  FILLER                      PIC X(050)          VALUE
017700         "***** INICIO DA WORKING - WHRATTND *****".
017800*-----------------------------------------------------------------*
017900 01  WHR-STATUS-ARQUIVOS.
018000     05 FS-ARQTOPICO              PIC X(02)          VALUE SPACES.
018100     05 FS-ARQATTI                PIC X(02)          VALUE SPACES.
018200     05 FS-ARQATTO                PIC X(02)          VALUE SPACES.
018300     05 FS-ARQUPRO                PIC X(02)          VALUE SPACES.
018400     05 FS-ARQEVT                 PIC X(02)          VALUE SPACES.
018500     05 FS-ARQLOG                 PIC X(02)          VALUE SPACES.
018600*-----------------------------------------------------------------*
018700 01  WHR-CHAVES-DE-ESTADO.
018800     05 WRK-RODADA-BOOTCAMP-SW    PIC X(01)          VALUE "N".
018900         88 WRK-RODADA-BOOTCAMP                      VALUE "S".
019000         88 WRK-RODADA-NORMAL                        VALUE "N".
019100     05 WRK-FIM-ARQATTI           PIC X(01)          VALUE "N".
019200         88 ARQATTI-ACABOU                           VALUE "S".
019300     05 WRK-FIM-SORT              PIC X(01)          VALUE "N".
019400         88 SORT-ACABOU                               VALUE "S".
019500*-----------------------------------------------------------------*
019600*    CONTADORES DE DIAGNOSTICO (U10)
019700*-----------------------------------------------------------------*
019800 01  WHR-CONTADORES-U10.
019900     05 ACU-LIDOS                PIC 9(07) COMP-3    VALUE ZEROS.
020000     05 ACU-NORMALIZADOS         PIC 9(07) COMP-3    VALUE ZEROS.
020100     05 ACU-DEDUPLICADOS         PIC 9(07) COMP-3    VALUE ZEROS.
020200     05 ACU-FONE-INVALIDO        PIC 9(07) COMP-3    VALUE ZEROS.
020300     05 ACU-ENTRADA-PARSE-OK     PIC 9(07) COMP-3    VALUE ZEROS.
020400     05 ACU-ENTRADA-NAO-BRANCO   PIC 9(07) COMP-3    VALUE ZEROS.
020500     05 ACU-SAIDA-PARSE-OK       PIC 9(07) COMP-3    VALUE ZEROS.
020600     05 ACU-SAIDA-NAO-BRANCO     PIC 9(07) COMP-3    VALUE ZEROS.
020700     05 ACU-INSCR-PARSE-OK       PIC 9(07) COMP-3    VALUE ZEROS.
020800     05 ACU-INSCR-NAO-BRANCO     PIC 9(07) COMP-3    VALUE ZEROS.
020900     05 ACU-EVT-REGISTRO         PIC 9(07) COMP-3    VALUE ZEROS.
021000     05 ACU-EVT-ATENDIDO         PIC 9(07) COMP-3    VALUE ZEROS.
021100     05 WRK-PCT-ENTRADA          PIC 9(03)V99 COMP-3 VALUE ZEROS.
021200     05 WRK-PCT-SAIDA            PIC 9(03)V99 COMP-3 VALUE ZEROS.
021300     05 WRK-LIMIAR-ESTOUROU      PIC X(001)          VALUE "N".
021400         88 LIMIAR-FALHOU                            VALUE "S".
021500     05 WRK-TEMPO-INTEIRO        PIC ZZZZ9              VALUE ZEROS.
021600*-----------------------------------------------------------------*
021700*    TABELA DE APOIO A DEDUPLICACAO - MAPA E-MAIL -> TELEFONE E
021800*    ORDEM DE 1A OCORRENCIA DE CADA GRUPO (TELEFONE OU E-MAIL).
021900*-----------------------------------------------------------------*
022000 01  WHR-CONTADORES-DEDUP.
022100     05 IX-MAPA                   PIC 9(05) COMP     VALUE ZEROS.
022200     05 WRK-QTD-MAPA              PIC 9(05) COMP     VALUE ZEROS.
022300     05 IX-GRUPO                  PIC 9(05) COMP     VALUE ZEROS.
022400     05 WRK-QTD-GRUPOS            PIC 9(05) COMP     VALUE ZEROS.
022500     05 WRK-SEQ-ORIGEM-ATUAL      PIC 9(06) COMP-3   VALUE ZEROS.
022600*-----------------------------------------------------------------*
022700 01  WHR-TAB-MAPA-FONE.
022800     05 MAPA-ENTRADA OCCURS 2000 TIMES
022900                        INDEXED BY IX-TABMAPA.
023000         10 MAPA-EMAIL             PIC X(060)         VALUE SPACES.
023100         10 MAPA-TELEFONE          PIC X(012)         VALUE SPACES.
023200*-----------------------------------------------------------------*
023300 01  WHR-TAB-GRUPOS.
023400     05 GRUPO-ENTRADA OCCURS 2000 TIMES
023500                        INDEXED BY IX-TABGRUPO.
023600         10 GRUPO-CHAVE            PIC X(072)         VALUE SPACES.
023700         10 GRUPO-SEQ              PIC 9(06) COMP-3   VALUE ZEROS.
023800*-----------------------------------------------------------------*
023900*    REDEFINICAO DA CHAVE DE GRUPO PARA ENXERGAR TELEFONE/EMAIL
024000*    SEPARADAMENTE (TELEFONE OCUPA A CHAVE QUANDO PREENCHIDO,
024100*    SENAO A CHAVE E O EMAIL).
024200*-----------------------------------------------------------------*
024300*    CHAVE DE COMPARACAO AAAAMMDDHHMISS (24H) - VIDE 0241.
024400*-----------------------------------------------------------------*
024500 01  WRK-CHAVE-24H.
024600     05 WRK-C24-ANO               PIC 9(004)         VALUE ZEROS.
024700     05 WRK-C24-MES               PIC 9(002)         VALUE ZEROS.
024800     05 WRK-C24-DIA               PIC 9(002)         VALUE ZEROS.
024900     05 WRK-C24-HORA              PIC 9(002)         VALUE ZEROS.
025000     05 WRK-C24-MIN               PIC 9(002)         VALUE ZEROS.
025100     05 WRK-C24-SEG               PIC 9(002)         VALUE ZEROS.
025200*-----------------------------------------------------------------*
025300*    AREA DE BUSCA DE "DAY 1"/"DAY 2" NO TITULO DO WEBINAR (0760).
025400*-----------------------------------------------------------------*
025500 01  WHR-BUSCA-TITULO.
025600     05 WRK-TITULO-BUSCA          PIC X(100)         VALUE SPACES.
025700     05 IX-POS-TIT                PIC 9(003) COMP    VALUE ZEROS.
025800     05 WRK-POS-APOS-DAY          PIC 9(003) COMP    VALUE ZEROS.
025900*-----------------------------------------------------------------*
026000 01  WHR-CHAVE-GRUPO-ATUAL.
026100     05 WRK-CHAVE-GRUPO           PIC X(072)         VALUE SPACES.
026200 01  WHR-CHAVE-GRUPO-REDEF REDEFINES WHR-CHAVE-GRUPO-ATUAL.
026300     05 WRK-CHAVE-FONE            PIC X(012).
026400     05 WRK-CHAVE-EMAIL           PIC X(060).
026500*-----------------------------------------------------------------*
026600*    AREA DE LIGACAO PARA CALL DINAMICO (IDIOMA CLASSICO DA CASA
026700*    - VIDE PROGCALL) - O NOME DO MODULO FICA NUM DATA-NAME.
026800*-----------------------------------------------------------------*
026900 01  WRK-MODULO-NORM               PIC X(008)         VALUE
027000                                                       "WHRNORM ".
027100 01  WRK-MODULO-DATA               PIC X(008)         VALUE
027200                                                       "WHRDATE ".
027300 COPY "WHRERR.cpy".
027400*-----------------------------------------------------------------*
027500*    AREA DE TRABALHO DA LEITURA CORRENTE DE ARQATTI (LINHA CRUA
027600*    JA COM O MAPA DE PREENCHIMENTO DE TELEFONE APLICADO).
027700*-----------------------------------------------------------------*
027800 01  WHR-ATT-ATUAL.
027900     05 ATU-ATENDEU               PIC X(003)         VALUE SPACES.
028000     05 ATU-NOME-USUARIO          PIC X(060)         VALUE SPACES.
028100     05 ATU-PRIMEIRO-NOME         PIC X(030)         VALUE SPACES.
028200     05 ATU-ULTIMO-NOME           PIC X(030)         VALUE SPACES.
028300     05 ATU-EMAIL                 PIC X(060)         VALUE SPACES.
028400     05 ATU-TELEFONE              PIC X(012)         VALUE SPACES.
028500     05 ATU-DT-INSCRICAO          PIC X(025)         VALUE SPACES.
028600     05 ATU-SITUACAO-APROV        PIC X(015)         VALUE SPACES.
028700     05 ATU-DT-ENTRADA            PIC X(025)         VALUE SPACES.
028800     05 ATU-DT-SAIDA              PIC X(025)         VALUE SPACES.
028900     05 ATU-TEMPO-SESSAO-TXT      PIC X(010)         VALUE SPACES.
029000     05 ATU-TEMPO-SESSAO-NUM      PIC 9(05)V9 COMP-3 VALUE ZEROS.
029100     05 ATU-CONVIDADO             PIC X(003)         VALUE SPACES.
029200     05 ATU-PAIS                  PIC X(030)         VALUE SPACES.
029300     05 ATU-NOME-FONTE            PIC X(040)         VALUE SPACES.
029400*-----------------------------------------------------------------*
029500*    AREA DE APOIO A AGREGACAO (VALORES DO GRUPO CORRENTE)
029600*-----------------------------------------------------------------*
029700 01  WHR-GRUPO-CORRENTE.
029800     05 GRP-SEQ                   PIC 9(06)          VALUE ZEROS.
029900     05 GRP-ATENDEU-SW            PIC X(001)         VALUE "N".
030000         88 GRP-TEM-ATENDEU                          VALUE "S".
030100     05 GRP-CONVIDADO-SW          PIC X(001)         VALUE " ".
030200         88 GRP-TEM-CONVIDADO-SIM                     VALUE "S".
030300         88 GRP-TEM-CONVIDADO-NAO-EXPLICITO            VALUE "N".
030400     05 GRP-TEMPO-TOTAL           PIC 9(07)V9(01) COMP-3
030500                                                       VALUE ZEROS.
030600     05 GRP-CHAVE-ENTRADA-MIN     PIC X(014)         VALUE HIGH-VALUES.
030700     05 GRP-CHAVE-SAIDA-MAX       PIC X(014)         VALUE LOW-VALUES.
030800     05 GRP-DT-ENTRADA-FMT        PIC X(022)         VALUE SPACES.
030900     05 GRP-DT-SAIDA-FMT          PIC X(022)         VALUE SPACES.
031000     05 GRP-NOME-USUARIO          PIC X(060)         VALUE SPACES.
031100     05 GRP-PRIMEIRO-NOME         PIC X(030)         VALUE SPACES.
031200     05 GRP-ULTIMO-NOME           PIC X(030)         VALUE SPACES.
031300     05 GRP-EMAIL                 PIC X(060)         VALUE SPACES.
031400     05 GRP-TELEFONE              PIC X(012)         VALUE SPACES.
031500     05 GRP-DT-INSCRICAO          PIC X(022)         VALUE SPACES.
031600     05 GRP-SITUACAO-APROV        PIC X(015)         VALUE SPACES.
031700     05 GRP-NOME-FONTE            PIC X(040)         VALUE SPACES.
031800     05 GRP-PAIS                  PIC X(030)         VALUE SPACES.
031900     05 GRP-USER-ID               PIC X(012)         VALUE SPACES.
032000*-----------------------------------------------------------------*
032100*    CAMPOS DE METADADO DO WEBINAR (ENRIQUECIMENTO - U5)
032200*-----------------------------------------------------------------*
032300 01  WHR-METADADO-WEBINAR.
032400     05 MET-DT-WEBINAR            PIC X(010)         VALUE SPACES.
032500     05 MET-CATEGORIA             PIC X(030)         VALUE SPACES.
032600     05 MET-WEBINAR-ID            PIC X(020)         VALUE SPACES.
032700     05 MET-WEBINAR-NOME          PIC X(100)         VALUE SPACES.
032800     05 MET-CONDUTOR              PIC X(080)         VALUE SPACES.
032900     05 MET-CONDUTOR-AVISO-SW     PIC X(001)         VALUE "N".
033000         88 MET-CONDUTOR-TEM-AVISO                    VALUE "S".
033100     05 MET-DIA-BOOTCAMP          PIC X(010)         VALUE SPACES.
033200     05 MET-BOOTCAMP-AVISO-SW     PIC X(001)         VALUE "N".
033300         88 MET-BOOTCAMP-TEM-AVISO                    VALUE "S".
033400*-----------------------------------------------------------------*
033500*    PERFIL DO PRODUTO SELECIONADO PARA ESTA CORRIDA (U9)
033600*-----------------------------------------------------------------*
033700 COPY "WHRPROF.cpy".
033800 01  WHR-PARAMETRO-PRODUTO        PIC X(010)         VALUE
033900                                                       "PLUTUS".
034000 01  WHR-PERFIL-ATUAL.
034100     05 ATU-TIPO-FLUXO            PIC X(020)         VALUE SPACES.
034200         88 FLUXO-ATENDEU-SOMENTE                    VALUE
034300                                        "ATENDEU-SOMENTE     ".
034400         88 FLUXO-INSCREVEU-SOMENTE                  VALUE
034500                                        "INSCREVEU-SOMENTE   ".
034600         88 FLUXO-BOOTCAMP-DUAL                      VALUE
034700                                        "BOOTCAMP-DUAL       ".
034800     05 ATU-EVT-ATENDEU           PIC X(040)         VALUE SPACES.
034900     05 ATU-EVT-INSCREVEU         PIC X(040)         VALUE SPACES.
035000     05 ATU-PRODUTO-EXTRA         PIC X(020)         VALUE SPACES.
035100     05 ATU-TRILHA-EXTRA          PIC X(040)         VALUE SPACES.
035200     05 ATU-MODO-CATEGORIA        PIC X(005)         VALUE SPACES.
035300         88 CATEGORIA-AUTOMATICA                     VALUE "AUTO ".
035400         88 CATEGORIA-FIXA                           VALUE "FIXO ".
035500     05 ATU-CATEGORIA-FIXA        PIC X(030)         VALUE SPACES.
035600*-----------------------------------------------------------------*
035700*    AREAS DE LIGACAO PARA WHRNORM / WHRDATE
035800*-----------------------------------------------------------------*
035900 01  LK-NORM.
036000     05 LK-OPERACAO              PIC X(010)          VALUE SPACES.
036100     05 LK-ENTRADA-1             PIC X(100)          VALUE SPACES.
036200     05 LK-ENTRADA-2             PIC X(100)          VALUE SPACES.
036300     05 LK-SAIDA                 PIC X(100)          VALUE SPACES.
036400     05 LK-STATUS-NORM           PIC X(002)          VALUE SPACES.
036500 01  LK-DATA.
036600     05 LK-OPERACAO-DT           PIC X(012)          VALUE SPACES.
036700     05 LK-ENTRADA-DT-1          PIC X(100)          VALUE SPACES.
036800     05 LK-ENTRADA-DT-2          PIC X(100)          VALUE SPACES.
036900*    LK-ENTRADA-DT-3 CARREGA A LISTA DE HOSTS DISTINTOS PARA A
037000*    OPERACAO "CONDUTOR" - VIDE 0550-APROVAR-CONDUTOR (CH-6810).
037100     05 LK-ENTRADA-DT-3          PIC X(080)          VALUE SPACES.
037200     05 LK-SAIDA-DT              PIC X(100)          VALUE SPACES.
037300     05 LK-STATUS-DT             PIC X(002)          VALUE SPACES.
037400*-----------------------------------------------------------------*
037500*    REGISTRO DE SAIDA CLEAN-ATTENDEE MONTADO EM MEMORIA ANTES DA
037600*    GRAVACAO (EVITA GRAVAR DIRETO NA AREA DA FD DURANTE CALCULO)
037700*-----------------------------------------------------------------*
037800 01  WHR-SAIDA-ATTENDEE.
037900     05 SAI-DT-WEBINAR            PIC X(010)         VALUE SPACES.
038000     05 SAI-DIA-BOOTCAMP          PIC X(010)         VALUE SPACES.
038100     05 SAI-CATEGORIA             PIC X(030)         VALUE SPACES.
038200     05 SAI-WEBINAR-ID            PIC X(020)         VALUE SPACES.
038300     05 SAI-ATENDEU               PIC X(003)         VALUE SPACES.
038400     05 SAI-NOME-USUARIO          PIC X(060)         VALUE SPACES.
038500     05 SAI-PRIMEIRO-NOME         PIC X(030)         VALUE SPACES.
038600     05 SAI-ULTIMO-NOME           PIC X(030)         VALUE SPACES.
038700     05 SAI-EMAIL                 PIC X(060)         VALUE SPACES.
038800     05 SAI-TELEFONE              PIC X(012)         VALUE SPACES.
038900     05 SAI-DT-INSCRICAO          PIC X(022)         VALUE SPACES.
039000     05 SAI-SITUACAO-APROV        PIC X(015)         VALUE SPACES.
039100     05 SAI-NOME-FONTE            PIC X(040)         VALUE SPACES.
039200     05 SAI-TIPO-PRESENCA         PIC X(020)         VALUE SPACES.
039300     05 SAI-DT-ENTRADA            PIC X(022)         VALUE SPACES.
039400     05 SAI-DT-SAIDA              PIC X(022)         VALUE SPACES.
039500     05 SAI-TEMPO-SESSAO          PIC X(010)         VALUE SPACES.
039600     05 SAI-CONVIDADO             PIC X(003)         VALUE SPACES.
039700     05 SAI-PAIS                  PIC X(030)         VALUE SPACES.
039800     05 SAI-USER-ID               PIC X(012)         VALUE SPACES.
039900     05 SAI-NOME-WEBINAR          PIC X(100)         VALUE SPACES.
040000     05 SAI-CONDUTOR-WEBINAR      PIC X(080)         VALUE SPACES.
040100*-----------------------------------------------------------------*
040200*    99-LEVEL REDEFINE DE APOIO A EDICAO DO CONTADOR DE LINHAS DO
040300*    RELATORIO (0900-RELATORIO)
040400*-----------------------------------------------------------------*
040500 01  WHR-LINHA-EDITADA            PIC X(132)          VALUE SPACES.
040600 01  WHR-LINHA-EDITADA-NUM REDEFINES WHR-LINHA-EDITADA.
040700     05 FILLER                    PIC X(040).
040800     05 LED-NUMERO-ED             PIC ZZZ.ZZ9.
040900     05 FILLER                    PIC X(088).
041000 01  WHR-PCT-EDITADO              PIC ZZ9.99.
041100*-----------------------------------------------------------------*
041200 01  FILLER                      PIC X(050)          VALUE
041300         "***** FIM DA WORKING - WHRATTND *****".
041400*=================================================================*
041500 PROCEDURE                               DIVISION.
041600*-----------------------------------------------------------------*
041700 0000-PRINCIPAL                          SECTION.
041800
041900     PERFORM 0040-CARREGAR-TABELAS.
042000     PERFORM 0050-CARREGAR-PERFIL.
042100     PERFORM 0100-INICIAR.
042200     PERFORM 0150-CARREGAR-MAPA-TELEFONE.
042300     SORT WORK-ATT
042400         ON ASCENDING KEY WA-SEQ-GRUPO
042500         ON ASCENDING KEY WA-SEQ-ORIGEM
042600         INPUT PROCEDURE  IS 0200-NORMALIZAR
042700                          THRU 0200-NORMALIZAR-FIM
042800         OUTPUT PROCEDURE IS 0500-AGRUPAR
042900                          THRU 0500-AGRUPAR-FIM.
043000     PERFORM 0850-VERIFICAR-LIMIAR.
043100     PERFORM 0900-RELATORIO.
043200     PERFORM 0950-FINALIZAR.
043300     STOP RUN.
043400
043500 0000-PRINCIPAL-FIM.EXIT.
043600*-----------------------------------------------------------------*
043700 0040-CARREGAR-TABELAS                   SECTION.
043800*    CARGA EM MEMORIA DO CADASTRO DE PERFIS DE PRODUTO (WHRPROF) -
043900*    NAO HA ARQUIVO DE CADASTRO PARA ISTO AINDA (CH-6301), ENTAO
044000*    AS 3 LINHAS SAO MONTADAS AQUI VIA MOVE, DA MESMA FORMA QUE O
044100*    0010-CARREGAR-TABELAS DO MODULO WHRDATE FAZ COM OS CONDUTORES
044200*    (ALT5 - CH-6810).
044300
044400     MOVE "PLUTUS    "            TO PROF-PRODUTO (1).
044500     MOVE "ATENDEU-SOMENTE     "  TO PROF-TIPO-FLUXO (1).
044600     MOVE "Webinar_Attended"      TO PROF-EVT-ATENDEU (1).
044700     MOVE SPACES                  TO PROF-EVT-INSCREVEU (1).
044800     MOVE "Plutus"                TO PROF-PRODUTO-EXTRA (1).
044900     MOVE SPACES                  TO PROF-TRILHA-EXTRA (1).
045000     MOVE "AUTO "                 TO PROF-MODO-CATEGORIA (1).
045100     MOVE SPACES                  TO PROF-CATEGORIA-FIXA (1).
045200
045300     MOVE "TLS       "            TO PROF-PRODUTO (2).
045400     MOVE "INSCREVEU-SOMENTE   "  TO PROF-TIPO-FLUXO (2).
045500     MOVE SPACES                  TO PROF-EVT-ATENDEU (2).
045600     MOVE "Webinar_Registered"    TO PROF-EVT-INSCREVEU (2).
045700     MOVE "TLS"                   TO PROF-PRODUTO-EXTRA (2).
045800     MOVE SPACES                  TO PROF-TRILHA-EXTRA (2).
045900     MOVE "FIXO "                 TO PROF-MODO-CATEGORIA (2).
046000     MOVE "TLS"                   TO PROF-CATEGORIA-FIXA (2).
046100
046200     MOVE "BOOTCAMP  "            TO PROF-PRODUTO (3).
046300     MOVE "BOOTCAMP-DUAL       "  TO PROF-TIPO-FLUXO (3).
046400     MOVE SPACES                  TO PROF-EVT-ATENDEU (3).
046500     MOVE "Webinar_Registered"    TO PROF-EVT-INSCREVEU (3).
046600     MOVE SPACES                  TO PROF-PRODUTO-EXTRA (3).
046700     MOVE SPACES                  TO PROF-TRILHA-EXTRA (3).
046800     MOVE "FIXO "                 TO PROF-MODO-CATEGORIA (3).
046900     MOVE "Bootcamp"              TO PROF-CATEGORIA-FIXA (3).
047000
047100 0040-CARREGAR-TABELAS-FIM.EXIT.
047200*-----------------------------------------------------------------*
047300 0050-CARREGAR-PERFIL                    SECTION.
047400*    LOCALIZA NA TABELA DE PERFIS (WHRPROF) O PRODUTO PARAMETRI-
047500*    ZADO PARA A CORRIDA (WHR-PARAMETRO-PRODUTO) E COPIA OS SEUS
047600*    ATRIBUTOS PARA A AREA DE TRABALHO DO PERFIL ATUAL.
047700
047800     SET IX-PERFIL TO 1.
047900     SEARCH PROF-ENTRADA VARYING IX-PERFIL
048000         AT END
048100             MOVE "ATENDEU-SOMENTE     " TO ATU-TIPO-FLUXO
048200             MOVE "Webinar_Attended"     TO ATU-EVT-ATENDEU
048300             MOVE "AUTO "                TO ATU-MODO-CATEGORIA
048400         WHEN PROF-PRODUTO (IX-PERFIL) EQUAL
048500                                 WHR-PARAMETRO-PRODUTO
048600             MOVE PROF-TIPO-FLUXO     (IX-PERFIL) TO
048700                                              ATU-TIPO-FLUXO
048800             MOVE PROF-EVT-ATENDEU    (IX-PERFIL) TO
048900                                              ATU-EVT-ATENDEU
049000             MOVE PROF-EVT-INSCREVEU  (IX-PERFIL) TO
049100                                              ATU-EVT-INSCREVEU
049200             MOVE PROF-PRODUTO-EXTRA  (IX-PERFIL) TO
049300                                              ATU-PRODUTO-EXTRA
049400             MOVE PROF-TRILHA-EXTRA   (IX-PERFIL) TO
049500                                              ATU-TRILHA-EXTRA
049600             MOVE PROF-MODO-CATEGORIA (IX-PERFIL) TO
049700                                              ATU-MODO-CATEGORIA
049800             MOVE PROF-CATEGORIA-FIXA (IX-PERFIL) TO
049900                                              ATU-CATEGORIA-FIXA
050000     END-SEARCH.
050100     IF FLUXO-BOOTCAMP-DUAL
050200         SET WRK-RODADA-BOOTCAMP TO TRUE
050300     ELSE
050400         SET WRK-RODADA-NORMAL   TO TRUE
050500     END-IF.
050600
050700 0050-CARREGAR-PERFIL-FIM.EXIT.
050800*-----------------------------------------------------------------*
050900 0100-INICIAR                            SECTION.
051000
051100     OPEN INPUT  ARQTOPICO
051200                 ARQATTI
051300          OUTPUT ARQATTO
051400                 ARQUPRO
051500                 ARQEVT
051600                 ARQLOG.
051700     IF FS-ARQATTI NOT EQUAL "00"
051800         MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
051900         MOVE "ARQATTI"          TO WRK-ARQUIVO-ERRO
052000         PERFORM 9999-TRATA-ERRO
052100     END-IF.
052200     READ ARQTOPICO
052300         AT END MOVE SPACES TO RAW-TOPIC-INFO
052400     END-READ.
052500     PERFORM 0110-DERIVAR-METADADO.
052600     PERFORM 0700-ESCREVER-CABECALHO-ATTO.
052700
052800 0100-INICIAR-FIM.EXIT.
052900*-----------------------------------------------------------------*
053000 0110-DERIVAR-METADADO                   SECTION.
053100*    DATA / CATEGORIA / CONDUTOR DO WEBINAR - CALCULADOS 1 VEZ
053200*    SO, ANTES DE PROCESSAR OS PARTICIPANTES (ALT2 - CH-4620).
053300
053400     MOVE TOPIC-WEBINAR-ID  TO MET-WEBINAR-ID.
053500     MOVE TOPIC-TITULO      TO MET-WEBINAR-NOME.
053600
053700     MOVE "WEBDATA"          TO LK-OPERACAO-DT.
053800     MOVE TOPIC-DT-INICIO-REAL TO LK-ENTRADA-DT-1.
053900     CALL WRK-MODULO-DATA USING LK-DATA.
054000     IF LK-STATUS-DT EQUAL "00"
054100         MOVE LK-SAIDA-DT TO MET-DT-WEBINAR
054200     ELSE
054300         MOVE SPACES TO MET-DT-WEBINAR
054400     END-IF.
054500
054600     EVALUATE TRUE
054700         WHEN CATEGORIA-FIXA
054800             MOVE ATU-CATEGORIA-FIXA TO MET-CATEGORIA
054900         WHEN OTHER
055000             MOVE "CATEGORIA"        TO LK-OPERACAO-DT
055100             MOVE TOPIC-TITULO       TO LK-ENTRADA-DT-1
055200             CALL WRK-MODULO-DATA USING LK-DATA
055300             MOVE LK-SAIDA-DT        TO MET-CATEGORIA
055400     END-EVALUATE.
055500
055600     MOVE "CONDUTOR"     TO LK-OPERACAO-DT.
055700     MOVE SPACES         TO LK-ENTRADA-DT-1 LK-ENTRADA-DT-2
055800                            LK-ENTRADA-DT-3.
055900     MOVE TOPIC-WEBINAR-ID  TO LK-ENTRADA-DT-1 (1:20).
056000     MOVE TOPIC-PANELISTAS  TO LK-ENTRADA-DT-2.
056100     MOVE TOPIC-HOSTS       TO LK-ENTRADA-DT-3.
056200     CALL WRK-MODULO-DATA USING LK-DATA.
056300     MOVE LK-SAIDA-DT TO MET-CONDUTOR.
056400     IF LK-STATUS-DT EQUAL "93"
056500         SET MET-CONDUTOR-TEM-AVISO TO TRUE
056600     END-IF.
056700
056800 0110-DERIVAR-METADADO-FIM.EXIT.
056900*-----------------------------------------------------------------*
057000 0150-CARREGAR-MAPA-TELEFONE                SECTION.
057100*    1A PASSADA NO ARQATTI: MONTA O MAPA E-MAIL -> TELEFONE (1A
057200*    OCORRENCIA PREVALECE) PARA O PREENCHIMENTO POR EMAIL.
057300
057400     MOVE ZEROS TO WRK-QTD-MAPA.
057500     PERFORM 0151-A-LER-MAPA THRU 0151-A-LER-MAPA-FIM
057600         UNTIL ARQATTI-ACABOU.
057700     CLOSE ARQATTI.
057800     OPEN INPUT ARQATTI.
057900     MOVE "N" TO WRK-FIM-ARQATTI.
058000
058100 0150-CARREGAR-MAPA-TELEFONE-FIM.EXIT.
058200*-----------------------------------------------------------------*
058300 0151-A-LER-MAPA                            SECTION.
058400
058500     READ ARQATTI
058600         AT END SET ARQATTI-ACABOU TO TRUE
058700         NOT AT END PERFORM 0160-REGISTRAR-MAPA
058800     END-READ.
058900
059000 0151-A-LER-MAPA-FIM.EXIT.
059100*-----------------------------------------------------------------*
059200 0160-REGISTRAR-MAPA                        SECTION.
059300
059400     MOVE "ESPACO" TO LK-OPERACAO.
059500     MOVE ATT-EMAIL TO LK-ENTRADA-1.
059600     CALL WRK-MODULO-NORM USING LK-NORM.
059700     MOVE SPACES TO LK-ENTRADA-1.
059800     IF LK-SAIDA NOT EQUAL SPACES AND ATT-TELEFONE NOT EQUAL
059900                                                        SPACES
060000         MOVE "TELEFONE" TO LK-OPERACAO
060100         MOVE ATT-TELEFONE TO LK-ENTRADA-1
060200         CALL WRK-MODULO-NORM USING LK-NORM
060300         IF LK-STATUS-NORM EQUAL "00"
060400             SET IX-TABMAPA TO 1
060500             SEARCH MAPA-ENTRADA VARYING IX-TABMAPA
060600                 AT END
060700                     ADD 1 TO WRK-QTD-MAPA
060800                     MOVE LK-SAIDA TO MAPA-TELEFONE (WRK-QTD-MAPA)
060900                 WHEN MAPA-EMAIL (IX-TABMAPA) EQUAL SPACES
061000                     CONTINUE
061100             END-SEARCH
061200         END-IF
061300     END-IF.
061400
061500 0160-REGISTRAR-MAPA-FIM.EXIT.
061600*-----------------------------------------------------------------*
061700 0200-NORMALIZAR                            SECTION.
061800*    PROCEDIMENTO DE ENTRADA DO SORT - LE ARQATTI, NORMALIZA,
061900*    PREENCHE TELEFONE POR E-MAIL, DESCARTA TELEFONE INVALIDO E
062000*    LIBERA (RELEASE) O REGISTRO DE TRABALHO NO GRUPO CERTO.
062100
062200     MOVE ZEROS TO WRK-SEQ-ORIGEM-ATUAL WRK-QTD-GRUPOS.
062300     PERFORM 0201-A-LER-NORMALIZAR THRU 0201-A-LER-NORMALIZAR-FIM
062400         UNTIL ARQATTI-ACABOU.
062500     CLOSE ARQATTI.
062600
062700 0200-NORMALIZAR-FIM.EXIT.
062800*-----------------------------------------------------------------*
062900 0201-A-LER-NORMALIZAR                      SECTION.
063000
063100     READ ARQATTI
063200         AT END SET ARQATTI-ACABOU TO TRUE
063300         NOT AT END
063400             ADD 1 TO ACU-LIDOS
063500             ADD 1 TO WRK-SEQ-ORIGEM-ATUAL
063600             PERFORM 0210-NORMALIZAR-CAMPOS
063700             PERFORM 0220-BACKFILL-TELEFONE
063800             IF ATU-TELEFONE (1:10) EQUAL SPACES
063900                OR ATU-TELEFONE EQUAL SPACES
064000                 ADD 1 TO ACU-FONE-INVALIDO
064100             ELSE
064200                 ADD 1 TO ACU-NORMALIZADOS
064300                 PERFORM 0230-ACHAR-GRUPO
064400                 PERFORM 0240-LIBERAR-REGISTRO
064500             END-IF
064600     END-READ.
064700
064800 0201-A-LER-NORMALIZAR-FIM.EXIT.
064900*-----------------------------------------------------------------*
065000 0210-NORMALIZAR-CAMPOS                     SECTION.
065100
065200     MOVE SPACES TO WHR-ATT-ATUAL.
065300     MOVE "ESPACO" TO LK-OPERACAO.
065400     MOVE ATT-COMPARECEU TO LK-ENTRADA-1.
065500     MOVE "BOOLEANO" TO LK-OPERACAO.
065600     CALL WRK-MODULO-NORM USING LK-NORM.
065700     MOVE LK-SAIDA TO ATU-ATENDEU.
065800
065900     MOVE "PROPRIO" TO LK-OPERACAO.
066000     MOVE ATT-NOME-USUARIO TO LK-ENTRADA-1.
066100     CALL WRK-MODULO-NORM USING LK-NORM.
066200     MOVE LK-SAIDA TO ATU-NOME-USUARIO.
066300
066400     MOVE ATT-PRIMEIRO-NOME TO LK-ENTRADA-1.
066500     CALL WRK-MODULO-NORM USING LK-NORM.
066600     MOVE LK-SAIDA TO ATU-PRIMEIRO-NOME.
066700
066800     MOVE ATT-ULTIMO-NOME TO LK-ENTRADA-1.
066900     CALL WRK-MODULO-NORM USING LK-NORM.
067000     MOVE LK-SAIDA TO ATU-ULTIMO-NOME.
067100
067200     MOVE ATT-PAIS TO LK-ENTRADA-1.
067300     CALL WRK-MODULO-NORM USING LK-NORM.
067400     MOVE LK-SAIDA TO ATU-PAIS.
067500
067600     MOVE "ESPACO" TO LK-OPERACAO.
067700     MOVE ATT-EMAIL TO LK-ENTRADA-1.
067800     CALL WRK-MODULO-NORM USING LK-NORM.
067900     MOVE LK-SAIDA TO ATU-EMAIL.
068000     INSPECT ATU-EMAIL CONVERTING
068100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
068200      TO "abcdefghijklmnopqrstuvwxyz".
068300
068400     MOVE "TELEFONE" TO LK-OPERACAO.
068500     MOVE ATT-TELEFONE TO LK-ENTRADA-1.
068600     CALL WRK-MODULO-NORM USING LK-NORM.
068700     MOVE SPACES TO ATU-TELEFONE.
068800     IF LK-STATUS-NORM EQUAL "00"
068900         MOVE LK-SAIDA (1:10) TO ATU-TELEFONE (1:10)
069000     END-IF.
069100
069200     MOVE ATT-NOME-FONTE TO LK-ENTRADA-1.
069300     MOVE "ESPACO" TO LK-OPERACAO.
069400     CALL WRK-MODULO-NORM USING LK-NORM.
069500     MOVE LK-SAIDA TO ATU-NOME-FONTE.
069600
069700     MOVE ATT-SITUACAO-APROV TO ATU-SITUACAO-APROV.
069800     MOVE "BOOLEANO" TO LK-OPERACAO.
069900     MOVE ATT-CONVIDADO TO LK-ENTRADA-1.
070000     CALL WRK-MODULO-NORM USING LK-NORM.
070100     MOVE LK-SAIDA TO ATU-CONVIDADO.
070200
070300*    TRATA "--" COMO EM BRANCO NAS 3 DATAS ANTES DO PARSE.
070400     MOVE ATT-DT-INSCRICAO TO ATU-DT-INSCRICAO.
070500     IF ATU-DT-INSCRICAO (1:2) EQUAL "--"
070600         MOVE SPACES TO ATU-DT-INSCRICAO
070700     END-IF.
070800     MOVE ATT-DT-ENTRADA  TO ATU-DT-ENTRADA.
070900     IF ATU-DT-ENTRADA (1:2) EQUAL "--"
071000         MOVE SPACES TO ATU-DT-ENTRADA
071100     END-IF.
071200     MOVE ATT-DT-SAIDA    TO ATU-DT-SAIDA.
071300     IF ATU-DT-SAIDA (1:2) EQUAL "--"
071400         MOVE SPACES TO ATU-DT-SAIDA
071500     END-IF.
071600
071700     PERFORM 0211-PARSE-TEMPO-SESSAO.
071800
071900 0210-NORMALIZAR-CAMPOS-FIM.EXIT.
072000*-----------------------------------------------------------------*
072100 0211-PARSE-TEMPO-SESSAO                    SECTION.
072200*    TEMPO EM SESSAO - "--"/BRANCO/NAO-NUMERICO VIRAM 0.
072300
072400     MOVE ZEROS TO ATU-TEMPO-SESSAO-NUM.
072500     MOVE ATT-TEMPO-SESSAO TO ATU-TEMPO-SESSAO-TXT.
072600     IF ATU-TEMPO-SESSAO-TXT EQUAL SPACES
072700         OR ATU-TEMPO-SESSAO-TXT (1:2) EQUAL "--"
072800         CONTINUE
072900     ELSE
073000         IF ATU-TEMPO-SESSAO-TXT IS NUMERIC
073100             MOVE ATU-TEMPO-SESSAO-TXT TO ATU-TEMPO-SESSAO-NUM
073200         END-IF
073300     END-IF.
073400
073500 0211-PARSE-TEMPO-SESSAO-FIM.EXIT.
073600*-----------------------------------------------------------------*
073700 0220-BACKFILL-TELEFONE                     SECTION.
073800
073900     IF ATU-TELEFONE EQUAL SPACES AND ATU-EMAIL NOT EQUAL SPACES
074000         SET IX-TABMAPA TO 1
074100         SEARCH MAPA-ENTRADA VARYING IX-TABMAPA
074200             AT END CONTINUE
074300             WHEN MAPA-EMAIL (IX-TABMAPA) EQUAL ATU-EMAIL
074400                 MOVE MAPA-TELEFONE (IX-TABMAPA) TO ATU-TELEFONE
074500         END-SEARCH
074600     END-IF.
074700
074800 0220-BACKFILL-TELEFONE-FIM.EXIT.
074900*-----------------------------------------------------------------*
075000 0230-ACHAR-GRUPO                           SECTION.
075100*    CHAVE DE AGRUPAMENTO = TELEFONE (SEMPRE PREENCHIDO NESTE
075200*    PONTO - VIDE PASSO 6 DO FLUXO DE LIMPEZA). MANTEM A ORDEM
075300*    DE 1A APARICAO DE CADA GRUPO (WRK-QTD-GRUPOS).
075400
075500     MOVE SPACES TO WHR-CHAVE-GRUPO-ATUAL.
075600     MOVE ATU-TELEFONE TO WRK-CHAVE-FONE.
075700     SET IX-TABGRUPO TO 1.
075800     SEARCH GRUPO-ENTRADA VARYING IX-TABGRUPO
075900         AT END
076000             ADD 1 TO WRK-QTD-GRUPOS
076100             MOVE WRK-CHAVE-GRUPO TO GRUPO-CHAVE (WRK-QTD-GRUPOS)
076200             MOVE WRK-QTD-GRUPOS  TO GRUPO-SEQ  (WRK-QTD-GRUPOS)
076300             MOVE WRK-QTD-GRUPOS  TO WA-SEQ-GRUPO
076400         WHEN GRUPO-CHAVE (IX-TABGRUPO) EQUAL WRK-CHAVE-GRUPO
076500             MOVE GRUPO-SEQ (IX-TABGRUPO) TO WA-SEQ-GRUPO
076600     END-SEARCH.
076700
076800 0230-ACHAR-GRUPO-FIM.EXIT.
076900*-----------------------------------------------------------------*
077000 0240-LIBERAR-REGISTRO                      SECTION.
077100
077200     MOVE WRK-SEQ-ORIGEM-ATUAL TO WA-SEQ-ORIGEM.
077300     MOVE HIGH-VALUES          TO WA-CHAVE-ENTRADA WA-CHAVE-SAIDA.
077400     MOVE ATU-TEMPO-SESSAO-NUM TO WA-TEMPO-MINUTOS.
077500     MOVE SPACES TO WA-DETALHE.
077600
077700     MOVE "PARSEDATA" TO LK-OPERACAO-DT.
077800     MOVE ATU-DT-ENTRADA TO LK-ENTRADA-DT-1.
077900     CALL WRK-MODULO-DATA USING LK-DATA.
078000     IF ATU-DT-ENTRADA NOT EQUAL SPACES
078100         ADD 1 TO ACU-ENTRADA-NAO-BRANCO
078200     END-IF.
078300     IF LK-STATUS-DT EQUAL "00"
078400         ADD 1 TO ACU-ENTRADA-PARSE-OK
078500         MOVE LK-SAIDA-DT TO NRM-DT-ENTRADA
078600         PERFORM 0241-MONTAR-CHAVE-24H
078700         MOVE WRK-CHAVE-24H TO WA-CHAVE-ENTRADA
078800     ELSE
078900         MOVE SPACES TO NRM-DT-ENTRADA
079000     END-IF.
079100
079200     MOVE "PARSEDATA" TO LK-OPERACAO-DT.
079300     MOVE ATU-DT-SAIDA TO LK-ENTRADA-DT-1.
079400     CALL WRK-MODULO-DATA USING LK-DATA.
079500     IF ATU-DT-SAIDA NOT EQUAL SPACES
079600         ADD 1 TO ACU-SAIDA-NAO-BRANCO
079700     END-IF.
079800     IF LK-STATUS-DT EQUAL "00"
079900         ADD 1 TO ACU-SAIDA-PARSE-OK
080000         MOVE LK-SAIDA-DT TO NRM-DT-SAIDA
080100         PERFORM 0241-MONTAR-CHAVE-24H
080200         MOVE WRK-CHAVE-24H TO WA-CHAVE-SAIDA
080300     ELSE
080400         MOVE SPACES TO NRM-DT-SAIDA
080500     END-IF.
080600
080700     MOVE "PARSEDATA" TO LK-OPERACAO-DT.
080800     MOVE ATU-DT-INSCRICAO TO LK-ENTRADA-DT-1.
080900     CALL WRK-MODULO-DATA USING LK-DATA.
081000     IF ATU-DT-INSCRICAO NOT EQUAL SPACES
081100         ADD 1 TO ACU-INSCR-NAO-BRANCO
081200     END-IF.
081300     IF LK-STATUS-DT EQUAL "00"
081400         ADD 1 TO ACU-INSCR-PARSE-OK
081500         MOVE LK-SAIDA-DT TO NRM-DT-INSCRICAO
081600     ELSE
081700         MOVE SPACES TO NRM-DT-INSCRICAO
081800     END-IF.
081900
082000     MOVE ATU-ATENDEU        TO NRM-ATENDEU.
082100     MOVE ATU-NOME-USUARIO   TO NRM-NOME-USUARIO.
082200     MOVE ATU-PRIMEIRO-NOME  TO NRM-PRIMEIRO-NOME.
082300     MOVE ATU-ULTIMO-NOME    TO NRM-ULTIMO-NOME.
082400     MOVE ATU-EMAIL          TO NRM-EMAIL.
082500     MOVE ATU-TELEFONE       TO NRM-TELEFONE.
082600     MOVE ATU-SITUACAO-APROV TO NRM-SITUACAO-APROV.
082700     MOVE ATU-NOME-FONTE     TO NRM-NOME-FONTE.
082800     MOVE ATU-CONVIDADO      TO NRM-CONVIDADO.
082900     MOVE ATU-PAIS           TO NRM-PAIS.
083000     MOVE "USERID"           TO LK-OPERACAO.
083100     MOVE ATU-TELEFONE       TO LK-ENTRADA-1.
083200     CALL WRK-MODULO-NORM USING LK-NORM.
083300     MOVE LK-SAIDA           TO NRM-USER-ID.
083400
083500     RELEASE REG-WORK-ATT.
083600
083700 0240-LIBERAR-REGISTRO-FIM.EXIT.
083800*-----------------------------------------------------------------*
083900 0241-MONTAR-CHAVE-24H                      SECTION.
084000*    RECONSTROI AAAAMMDDHHMISS (24H) A PARTIR DE LK-SAIDA-DT NO
084100*    FORMATO "DD/MM/AAAA HH:MM:SS AM/PM" PARA COMPARACAO DE
084200*    DATA-HORA MAIS CEDO/MAIS TARDE DENTRO DO GRUPO.
084300
084400     MOVE SPACES TO WRK-CHAVE-24H.
084500     MOVE LK-SAIDA-DT (7:4)  TO WRK-C24-ANO.
084600     MOVE LK-SAIDA-DT (4:2)  TO WRK-C24-MES.
084700     MOVE LK-SAIDA-DT (1:2)  TO WRK-C24-DIA.
084800     MOVE LK-SAIDA-DT (12:2) TO WRK-C24-HORA.
084900     MOVE LK-SAIDA-DT (15:2) TO WRK-C24-MIN.
085000     MOVE LK-SAIDA-DT (18:2) TO WRK-C24-SEG.
085100     IF LK-SAIDA-DT (21:2) EQUAL "PM" AND WRK-C24-HORA NOT
085200                                                        EQUAL 12
085300         ADD 12 TO WRK-C24-HORA
085400     END-IF.
085500     IF LK-SAIDA-DT (21:2) EQUAL "AM" AND WRK-C24-HORA EQUAL 12
085600         MOVE ZEROS TO WRK-C24-HORA
085700     END-IF.
085800
085900 0241-MONTAR-CHAVE-24H-FIM.EXIT.
086000*-----------------------------------------------------------------*
086100 0500-AGRUPAR                                SECTION.
086200*    PROCEDIMENTO DE SAIDA DO SORT - QUEBRA DE CONTROLE POR
086300*    WA-SEQ-GRUPO, AGREGA E GRAVA 1 LINHA POR GRUPO.
086400
086500     MOVE "N" TO WRK-FIM-SORT.
086600     MOVE ZEROS TO GRP-SEQ.
086700     PERFORM 0510-INICIALIZAR-GRUPO.
086800     RETURN WORK-ATT INTO REG-WORK-ATT
086900         AT END SET SORT-ACABOU TO TRUE
087000     END-RETURN.
087100     PERFORM 0501-A-QUEBRAR-GRUPO THRU 0501-A-QUEBRAR-GRUPO-FIM
087200         UNTIL SORT-ACABOU.
087300     IF GRP-SEQ NOT EQUAL ZEROS
087400         PERFORM 0520-FECHAR-GRUPO
087500     END-IF.
087600
087700 0500-AGRUPAR-FIM.EXIT.
087800*-----------------------------------------------------------------*
087900 0501-A-QUEBRAR-GRUPO                        SECTION.
088000
088100     IF GRP-SEQ EQUAL ZEROS
088200         MOVE WA-SEQ-GRUPO TO GRP-SEQ
088300     END-IF.
088400     IF WA-SEQ-GRUPO NOT EQUAL GRP-SEQ
088500         PERFORM 0520-FECHAR-GRUPO
088600         PERFORM 0510-INICIALIZAR-GRUPO
088700         MOVE WA-SEQ-GRUPO TO GRP-SEQ
088800     END-IF.
088900     PERFORM 0530-ACUMULAR-MEMBRO.
089000     RETURN WORK-ATT INTO REG-WORK-ATT
089100         AT END SET SORT-ACABOU TO TRUE
089200     END-RETURN.
089300
089400 0501-A-QUEBRAR-GRUPO-FIM.EXIT.
089500*-----------------------------------------------------------------*
089600 0510-INICIALIZAR-GRUPO                      SECTION.
089700
089800     MOVE "N" TO GRP-ATENDEU-SW.
089900     MOVE " " TO GRP-CONVIDADO-SW.
090000     MOVE ZEROS TO GRP-TEMPO-TOTAL.
090100     MOVE HIGH-VALUES TO GRP-CHAVE-ENTRADA-MIN.
090200     MOVE LOW-VALUES  TO GRP-CHAVE-SAIDA-MAX.
090300     MOVE SPACES TO GRP-DT-ENTRADA-FMT GRP-DT-SAIDA-FMT
090400                    GRP-NOME-USUARIO GRP-PRIMEIRO-NOME
090500                    GRP-ULTIMO-NOME GRP-EMAIL GRP-TELEFONE
090600                    GRP-DT-INSCRICAO GRP-SITUACAO-APROV
090700                    GRP-NOME-FONTE GRP-PAIS GRP-USER-ID.
090800
090900 0510-INICIALIZAR-GRUPO-FIM.EXIT.
091000*-----------------------------------------------------------------*
091100 0520-FECHAR-GRUPO                           SECTION.
091200
091300     ADD 1 TO ACU-DEDUPLICADOS.
091400     PERFORM 0600-ENRIQUECER.
091500     PERFORM 0700-FINALIZAR-SCHEMA.
091600     IF WRK-RODADA-BOOTCAMP
091700         PERFORM 0750-DIA-BOOTCAMP
091800     END-IF.
091900     PERFORM 0790-GRAVAR-ATTO.
092000     PERFORM 0800-GERAR-EVENTOS.
092100
092200 0520-FECHAR-GRUPO-FIM.EXIT.
092300*-----------------------------------------------------------------*
092400 0530-ACUMULAR-MEMBRO                        SECTION.
092500*    ACUMULA 1 MEMBRO DO GRUPO CORRENTE (REGRAS DE AGREGACAO -
092600*    VIDE CH-4003 / MANUAL DE LIMPEZA DE PARTICIPANTES).
092700
092800     ADD WA-TEMPO-MINUTOS TO GRP-TEMPO-TOTAL.
092900     IF NRM-ATENDEU EQUAL "Yes"
093000         SET GRP-TEM-ATENDEU TO TRUE
093100     END-IF.
093200     EVALUATE TRUE
093300         WHEN NRM-CONVIDADO EQUAL "Yes"
093400             MOVE "S" TO GRP-CONVIDADO-SW
093500         WHEN NRM-CONVIDADO EQUAL "No" AND GRP-CONVIDADO-SW
093600                                                        EQUAL " "
093700             MOVE "N" TO GRP-CONVIDADO-SW
093800     END-EVALUATE.
093900     IF WA-CHAVE-ENTRADA LESS GRP-CHAVE-ENTRADA-MIN
094000         MOVE WA-CHAVE-ENTRADA TO GRP-CHAVE-ENTRADA-MIN
094100         MOVE NRM-DT-ENTRADA   TO GRP-DT-ENTRADA-FMT
094200     END-IF.
094300     IF WA-CHAVE-SAIDA GREATER GRP-CHAVE-SAIDA-MAX
094400         MOVE WA-CHAVE-SAIDA TO GRP-CHAVE-SAIDA-MAX
094500         MOVE NRM-DT-SAIDA   TO GRP-DT-SAIDA-FMT
094600     END-IF.
094700     IF GRP-NOME-USUARIO   EQUAL SPACES
094800         MOVE NRM-NOME-USUARIO  TO GRP-NOME-USUARIO   END-IF.
094900     IF GRP-PRIMEIRO-NOME  EQUAL SPACES
095000         MOVE NRM-PRIMEIRO-NOME TO GRP-PRIMEIRO-NOME  END-IF.
095100     IF GRP-ULTIMO-NOME    EQUAL SPACES
095200         MOVE NRM-ULTIMO-NOME   TO GRP-ULTIMO-NOME    END-IF.
095300     IF GRP-EMAIL          EQUAL SPACES
095400         MOVE NRM-EMAIL         TO GRP-EMAIL          END-IF.
095500     IF GRP-TELEFONE       EQUAL SPACES
095600         MOVE NRM-TELEFONE      TO GRP-TELEFONE
095700         MOVE NRM-USER-ID       TO GRP-USER-ID         END-IF.
095800     IF GRP-DT-INSCRICAO   EQUAL SPACES
095900         MOVE NRM-DT-INSCRICAO  TO GRP-DT-INSCRICAO   END-IF.
096000     IF GRP-SITUACAO-APROV EQUAL SPACES
096100         MOVE NRM-SITUACAO-APROV TO GRP-SITUACAO-APROV END-IF.
096200     IF GRP-NOME-FONTE     EQUAL SPACES
096300         MOVE NRM-NOME-FONTE    TO GRP-NOME-FONTE     END-IF.
096400     IF GRP-PAIS           EQUAL SPACES
096500         MOVE NRM-PAIS          TO GRP-PAIS           END-IF.
096600
096700 0530-ACUMULAR-MEMBRO-FIM.EXIT.
096800*-----------------------------------------------------------------*
096900 0600-ENRIQUECER                             SECTION.
097000*    CARIMBA OS METADADOS DO WEBINAR (JA CALCULADOS 1 VEZ EM
097100*    0110) NO REGISTRO AGREGADO DO GRUPO (U5).
097200
097300     MOVE MET-DT-WEBINAR    TO SAI-DT-WEBINAR.
097400     MOVE MET-CATEGORIA     TO SAI-CATEGORIA.
097500     MOVE MET-WEBINAR-ID    TO SAI-WEBINAR-ID.
097600     MOVE MET-WEBINAR-NOME  TO SAI-NOME-WEBINAR.
097700     MOVE MET-CONDUTOR      TO SAI-CONDUTOR-WEBINAR.
097800     MOVE SPACES            TO SAI-DIA-BOOTCAMP.
097900
098000 0600-ENRIQUECER-FIM.EXIT.
098100*-----------------------------------------------------------------*
098200 0700-FINALIZAR-SCHEMA                       SECTION.
098300*    PROJETA O GRUPO AGREGADO NO ESQUEMA FIXO DE SAIDA (U6) -
098400*    ATENDIDO, TEMPO EM SESSAO (PISO), CONVIDADO E TELEFONE/
098500*    USERID JA COM O PREFIXO "91".
098600
098700     IF GRP-TEM-ATENDEU
098800         MOVE "Yes" TO SAI-ATENDEU
098900     ELSE
099000         MOVE "No"  TO SAI-ATENDEU
099100     END-IF.
099200     MOVE GRP-CONVIDADO-SW TO SAI-CONVIDADO.
099300     IF SAI-CONVIDADO EQUAL " "
099400         MOVE SPACES TO SAI-CONVIDADO
099500     END-IF.
099600     MOVE GRP-NOME-USUARIO   TO SAI-NOME-USUARIO.
099700     MOVE GRP-PRIMEIRO-NOME  TO SAI-PRIMEIRO-NOME.
099800     MOVE GRP-ULTIMO-NOME    TO SAI-ULTIMO-NOME.
099900     MOVE GRP-EMAIL          TO SAI-EMAIL.
100000     MOVE GRP-DT-INSCRICAO   TO SAI-DT-INSCRICAO.
100100     MOVE GRP-SITUACAO-APROV TO SAI-SITUACAO-APROV.
100200     MOVE GRP-NOME-FONTE     TO SAI-NOME-FONTE.
100300     MOVE SPACES             TO SAI-TIPO-PRESENCA.
100400     MOVE GRP-DT-ENTRADA-FMT TO SAI-DT-ENTRADA.
100500     MOVE GRP-DT-SAIDA-FMT   TO SAI-DT-SAIDA.
100600     MOVE GRP-PAIS           TO SAI-PAIS.
100700
100800     IF GRP-TELEFONE EQUAL SPACES
100900         MOVE SPACES TO SAI-TELEFONE SAI-USER-ID
101000     ELSE
101100         STRING "91" DELIMITED BY SIZE
101200                GRP-TELEFONE (1:10) DELIMITED BY SIZE
101300             INTO SAI-TELEFONE
101400         MOVE GRP-USER-ID TO SAI-USER-ID
101500     END-IF.
101600
101700     MOVE ZEROS TO WRK-TEMPO-INTEIRO.
101800     MOVE GRP-TEMPO-TOTAL TO WRK-TEMPO-INTEIRO.
101900     MOVE WRK-TEMPO-INTEIRO TO SAI-TEMPO-SESSAO.
102000
102100 0700-FINALIZAR-SCHEMA-FIM.EXIT.
102200*-----------------------------------------------------------------*
102300 0700-ESCREVER-CABECALHO-ATTO                SECTION.
102400
102500     MOVE SPACES TO CLEAN-ATTENDEE-RECORD.
102600     STRING "Webinar Date,Bootcamp Day,Category,Webinar ID,"
102700            "Attended,User Name (Original Name),First Name,"
102800            "Last Name,Email,Phone,Registration Time,"
102900            "Approval Status,Registration Source,"
103000            "Attendance Type,Join Time,Leave Time,"
103100            "Time in Session,Is Guest,Country,UserID,"
103200            "Webinar Name,Webinar Conductor"
103300         DELIMITED BY SIZE
103400         INTO CLN-WEBINAR-DATE
103500     END-STRING.
103600     WRITE CLEAN-ATTENDEE-RECORD.
103700
103800 0700-ESCREVER-CABECALHO-ATTO-FIM.EXIT.
103900*-----------------------------------------------------------------*
104000 0750-DIA-BOOTCAMP                           SECTION.
104100*    PROCURA "DAY 1"/"DAY 2" NO TITULO; SENAO CAI PARA O DIA DA
104200*    SEMANA DA DATA DO WEBINAR (U7 - ALT5 CH-6822).
104300
104400     MOVE SPACES TO MET-DIA-BOOTCAMP.
104500     PERFORM 0760-PROCURAR-DAY-NO-TITULO.
104600     IF MET-DIA-BOOTCAMP EQUAL SPACES
104700         IF MET-DT-WEBINAR NOT EQUAL SPACES
104800             MOVE "DIASEM" TO LK-OPERACAO-DT
104900             MOVE TOPIC-DT-INICIO-REAL TO LK-ENTRADA-DT-1
105000             CALL WRK-MODULO-DATA USING LK-DATA
105100             IF LK-STATUS-DT EQUAL "92"
105200                 SET MET-BOOTCAMP-TEM-AVISO TO TRUE
105300                 MOVE SPACES TO SAI-DIA-BOOTCAMP
105400             ELSE
105500                 MOVE LK-SAIDA-DT TO MET-DIA-BOOTCAMP
105600                 MOVE LK-SAIDA-DT TO SAI-DIA-BOOTCAMP
105700             END-IF
105800         ELSE
105900             SET MET-BOOTCAMP-TEM-AVISO TO TRUE
106000             MOVE SPACES TO SAI-DIA-BOOTCAMP
106100         END-IF
106200     ELSE
106300         MOVE MET-DIA-BOOTCAMP TO SAI-DIA-BOOTCAMP
106400     END-IF.
106500
106600 0750-DIA-BOOTCAMP-FIM.EXIT.
106700*-----------------------------------------------------------------*
106800 0760-PROCURAR-DAY-NO-TITULO                 SECTION.
106900*    BUSCA SIMPLES POR "DAY" SEGUIDO (COM ATE 3 SEPARADORES) DE
107000*    1 OU 2 NO TITULO, JA EM MINUSCULAS.
107100
107200     MOVE TOPIC-TITULO TO WRK-TITULO-BUSCA.
107300     INSPECT WRK-TITULO-BUSCA CONVERTING
107400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
107500      TO "abcdefghijklmnopqrstuvwxyz".
107600     MOVE 1 TO IX-POS-TIT.
107700     PERFORM 0761-A-TESTAR-DAY THRU 0761-A-AVANCAR-DAY
107800         UNTIL IX-POS-TIT GREATER 96.
107900
108000 0760-PROCURAR-DAY-NO-TITULO-FIM.EXIT.
108100*-----------------------------------------------------------------*
108200 0761-A-TESTAR-DAY                           SECTION.
108300
108400     IF WRK-TITULO-BUSCA (IX-POS-TIT : 3) EQUAL "day"
108500         PERFORM 0770-CASAR-DIGITO-APOS-DAY
108600     END-IF.
108700
108800 0761-A-TESTAR-DAY-FIM.EXIT.
108900*-----------------------------------------------------------------*
109000 0761-A-AVANCAR-DAY                          SECTION.
109100
109200     ADD 1 TO IX-POS-TIT.
109300
109400 0761-A-AVANCAR-DAY-FIM.EXIT.
109500*-----------------------------------------------------------------*
109600 0770-CASAR-DIGITO-APOS-DAY                  SECTION.
109700
109800     MOVE IX-POS-TIT TO WRK-POS-APOS-DAY.
109900     ADD 3 TO WRK-POS-APOS-DAY.
110000     PERFORM 0771-A-TESTAR-SEPARADOR THRU 0771-A-AVANCAR-SEPARADOR
110100         UNTIL WRK-POS-APOS-DAY GREATER 100
110200            OR WRK-TITULO-BUSCA (WRK-POS-APOS-DAY : 1)
110300                             NOT EQUAL SPACE
110400            AND WRK-TITULO-BUSCA (WRK-POS-APOS-DAY : 1)
110500                             NOT EQUAL "-"
110600            AND WRK-TITULO-BUSCA (WRK-POS-APOS-DAY : 1)
110700                             NOT EQUAL "_".
110800     IF WRK-TITULO-BUSCA (WRK-POS-APOS-DAY : 1) EQUAL "1"
110900         MOVE "Day 1" TO MET-DIA-BOOTCAMP
111000     END-IF.
111100     IF WRK-TITULO-BUSCA (WRK-POS-APOS-DAY : 1) EQUAL "2"
111200         MOVE "Day 2" TO MET-DIA-BOOTCAMP
111300     END-IF.
111400
111500 0770-CASAR-DIGITO-APOS-DAY-FIM.EXIT.
111600*-----------------------------------------------------------------*
111700 0771-A-TESTAR-SEPARADOR                     SECTION.
111800
111900     CONTINUE.
112000
112100 0771-A-TESTAR-SEPARADOR-FIM.EXIT.
112200*-----------------------------------------------------------------*
112300 0771-A-AVANCAR-SEPARADOR                    SECTION.
112400
112500     ADD 1 TO WRK-POS-APOS-DAY.
112600
112700 0771-A-AVANCAR-SEPARADOR-FIM.EXIT.
112800*-----------------------------------------------------------------*
112900 0790-GRAVAR-ATTO                            SECTION.
113000
113100     MOVE SPACES              TO CLEAN-ATTENDEE-RECORD.
113200     MOVE SAI-DT-WEBINAR      TO CLN-DT-WEBINAR.
113300     MOVE SAI-DIA-BOOTCAMP    TO CLN-DIA-BOOTCAMP.
113400     MOVE SAI-CATEGORIA       TO CLN-CATEGORIA.
113500     MOVE SAI-WEBINAR-ID      TO CLN-WEBINAR-ID.
113600     MOVE SAI-ATENDEU         TO CLN-COMPARECEU.
113700     MOVE SAI-NOME-USUARIO    TO CLN-NOME-USUARIO.
113800     MOVE SAI-PRIMEIRO-NOME   TO CLN-PRIMEIRO-NOME.
113900     MOVE SAI-ULTIMO-NOME     TO CLN-ULTIMO-NOME.
114000     MOVE SAI-EMAIL           TO CLN-EMAIL.
114100     MOVE SAI-TELEFONE        TO CLN-TELEFONE.
114200     MOVE SAI-DT-INSCRICAO    TO CLN-DT-INSCRICAO.
114300     MOVE SAI-SITUACAO-APROV  TO CLN-SITUACAO-APROV.
114400     MOVE SAI-NOME-FONTE      TO CLN-NOME-FONTE.
114500     MOVE SAI-TIPO-PRESENCA   TO CLN-TIPO-PRESENCA.
114600     MOVE SAI-DT-ENTRADA      TO CLN-DT-ENTRADA.
114700     MOVE SAI-DT-SAIDA        TO CLN-DT-SAIDA.
114800     MOVE SAI-TEMPO-SESSAO    TO CLN-TEMPO-SESSAO.
114900     MOVE SAI-CONVIDADO       TO CLN-CONVIDADO.
115000     MOVE SAI-PAIS            TO CLN-PAIS.
115100     MOVE SAI-USER-ID         TO CLN-USER-ID.
115200     MOVE SAI-NOME-WEBINAR    TO CLN-NOME-WEBINAR.
115300     MOVE SAI-CONDUTOR-WEBINAR TO CLN-CONDUTOR-WEBINAR.
115400     WRITE CLEAN-ATTENDEE-RECORD.
115500
115600 0790-GRAVAR-ATTO-FIM.EXIT.
115700*-----------------------------------------------------------------*
115800 0800-GERAR-EVENTOS                          SECTION.
115900*    GERA O PERFIL DE USUARIO E O(S) EVENTO(S) DE MARKETING DE
116000*    ACORDO COM O TIPO DE FLUXO DO PERFIL (U8 - ALT3/ALT5).
116100
116200     EVALUATE TRUE
116300         WHEN FLUXO-ATENDEU-SOMENTE
116400             IF SAI-ATENDEU EQUAL "Yes"
116500                 PERFORM 0810-GRAVAR-PERFIL
116600                 PERFORM 0820-GRAVAR-EVENTO-ATENDIDO
116700             END-IF
116800         WHEN FLUXO-BOOTCAMP-DUAL
116900             PERFORM 0810-GRAVAR-PERFIL
117000             PERFORM 0830-GRAVAR-EVENTO-REGISTRO-BOOTCAMP
117100             IF SAI-ATENDEU EQUAL "Yes"
117200                 PERFORM 0820-GRAVAR-EVENTO-ATENDIDO
117300             END-IF
117400         WHEN OTHER
117500             CONTINUE
117600     END-EVALUATE.
117700
117800 0800-GERAR-EVENTOS-FIM.EXIT.
117900*-----------------------------------------------------------------*
118000 0810-GRAVAR-PERFIL                          SECTION.
118100
118200     MOVE SPACES TO USER-PROFILE-OUTPUT-RECORD.
118300     MOVE SAI-USER-ID       TO UPR-USER-ID.
118400     MOVE SAI-EMAIL         TO UPR-EMAIL.
118500     IF SAI-PRIMEIRO-NOME NOT EQUAL SPACES
118600         MOVE SAI-PRIMEIRO-NOME TO UPR-PRIMEIRO-NOME
118700     ELSE
118800         MOVE SAI-NOME-USUARIO  TO UPR-PRIMEIRO-NOME
118900     END-IF.
119000     MOVE SAI-TELEFONE      TO UPR-TELEFONE.
119100     MOVE "true"            TO UPR-OPTIN-WHATSAPP.
119200     MOVE "true"            TO UPR-OPTIN-EMAIL.
119300     MOVE SAI-NOME-USUARIO  TO UPR-NOME-ORIGINAL.
119400     WRITE USER-PROFILE-OUTPUT-RECORD.
119500
119600 0810-GRAVAR-PERFIL-FIM.EXIT.
119700*-----------------------------------------------------------------*
119800 0820-GRAVAR-EVENTO-ATENDIDO                 SECTION.
119900
120000     MOVE SPACES TO EVENT-OUTPUT-RECORD.
120100     MOVE SAI-USER-ID        TO EVT-USER-ID.
120200     IF WRK-RODADA-BOOTCAMP
120300         MOVE EVN-BOOTCAMP-DIA1 TO EVT-NOME-EVENTO
120400         IF SAI-DIA-BOOTCAMP EQUAL "Day 2"
120500             MOVE EVN-BOOTCAMP-DIA2 TO EVT-NOME-EVENTO
120600         END-IF
120700         MOVE SAI-DIA-BOOTCAMP  TO EVT-DIA-BOOTCAMP
120800     ELSE
120900         MOVE ATU-EVT-ATENDEU   TO EVT-NOME-EVENTO
121000     END-IF.
121100     MOVE SAI-NOME-WEBINAR      TO EVT-NOME-WEBINAR.
121200     MOVE SAI-CONDUTOR-WEBINAR  TO EVT-CONDUTOR.
121300     MOVE SAI-CATEGORIA         TO EVT-CATEGORIA-PRODUTO.
121400     MOVE SAI-DT-WEBINAR        TO EVT-DT-WEBINAR.
121500     MOVE SAI-DT-ENTRADA        TO EVT-DT-ENTRADA.
121600     MOVE SAI-DT-SAIDA          TO EVT-DT-SAIDA.
121700     MOVE SAI-TEMPO-SESSAO      TO EVT-TEMPO-SESSAO.
121800     MOVE SAI-NOME-USUARIO      TO EVT-NOME-USUARIO-ORIG.
121900     MOVE SAI-EMAIL             TO EVT-EMAIL-USUARIO.
122000     MOVE SAI-WEBINAR-ID        TO EVT-WEBINAR-ID.
122100     MOVE ATU-PRODUTO-EXTRA     TO EVT-PRODUTO-EXTRA.
122200     MOVE ATU-TRILHA-EXTRA      TO EVT-TRILHA-EXTRA.
122300     WRITE EVENT-OUTPUT-RECORD.
122400     ADD 1 TO ACU-EVT-ATENDIDO.
122500
122600 0820-GRAVAR-EVENTO-ATENDIDO-FIM.EXIT.
122700*-----------------------------------------------------------------*
122800 0830-GRAVAR-EVENTO-REGISTRO-BOOTCAMP         SECTION.
122900
123000     MOVE SPACES TO EVENT-OUTPUT-RECORD.
123100     MOVE SAI-USER-ID        TO EVT-USER-ID.
123200     MOVE ATU-EVT-INSCREVEU  TO EVT-NOME-EVENTO.
123300     MOVE SAI-DIA-BOOTCAMP   TO EVT-DIA-BOOTCAMP.
123400     MOVE SAI-NOME-WEBINAR   TO EVT-NOME-WEBINAR.
123500     MOVE SAI-CATEGORIA      TO EVT-CATEGORIA-PRODUTO.
123600     MOVE SAI-DT-WEBINAR     TO EVT-DT-WEBINAR.
123700     MOVE SAI-DT-INSCRICAO   TO EVT-DT-INSCRICAO.
123800     MOVE SAI-SITUACAO-APROV TO EVT-SITUACAO-APROV.
123900     MOVE SAI-NOME-FONTE     TO EVT-NOME-FONTE.
124000     MOVE SAI-NOME-USUARIO   TO EVT-NOME-USUARIO-ORIG.
124100     MOVE SAI-EMAIL          TO EVT-EMAIL-USUARIO.
124200     MOVE SAI-WEBINAR-ID     TO EVT-WEBINAR-ID.
124300     MOVE ATU-PRODUTO-EXTRA  TO EVT-PRODUTO-EXTRA.
124400     MOVE ATU-TRILHA-EXTRA   TO EVT-TRILHA-EXTRA.
124500     WRITE EVENT-OUTPUT-RECORD.
124600     ADD 1 TO ACU-EVT-REGISTRO.
124700
124800 0830-GRAVAR-EVENTO-REGISTRO-BOOTCAMP-FIM.EXIT.
124900*-----------------------------------------------------------------*
125000 0850-VERIFICAR-LIMIAR                        SECTION.
125100*    ABORTA A CORRIDA SE A TAXA DE PARSE DE ENTRADA/SAIDA FICAR
125200*    ABAIXO DO LIMIAR CONFIGURADO (ALT1 - CH-4201).
125300
125400     IF ACU-ENTRADA-NAO-BRANCO EQUAL ZEROS
125500         MOVE 100.00 TO WRK-PCT-ENTRADA
125600     ELSE
125700         COMPUTE WRK-PCT-ENTRADA ROUNDED =
125800             (ACU-ENTRADA-PARSE-OK / ACU-ENTRADA-NAO-BRANCO)
125900             * 100
126000     END-IF.
126100     IF ACU-SAIDA-NAO-BRANCO EQUAL ZEROS
126200         MOVE 100.00 TO WRK-PCT-SAIDA
126300     ELSE
126400         COMPUTE WRK-PCT-SAIDA ROUNDED =
126500             (ACU-SAIDA-PARSE-OK / ACU-SAIDA-NAO-BRANCO) * 100
126600     END-IF.
126700     IF WRK-PCT-ENTRADA LESS 99.00 OR WRK-PCT-SAIDA LESS 99.00
126800         MOVE "TAXA DE PARSE DE DATA/HORA ABAIXO DO LIMIAR"
126900                                 TO WRK-DESCRICAO-ERRO
127000         MOVE "ARQATTI"          TO WRK-ARQUIVO-ERRO
127100*        ALT7 - CH-6855: O ARQATTO/ARQUPRO/ARQEVT DESTA CORRIDA JA
127200*        FORAM GRAVADOS PELO PROCEDIMENTO DE SAIDA DO SORT (0500-
127300*        AGRUPAR) ANTES DESTA VERIFICACAO RODAR - SINALIZA PARA
127400*        9999-TRATA-ERRO ESVAZIAR OS 3 ARQUIVOS, JA QUE A CORRIDA
127500*        ESTA SENDO REJEITADA E NAO PODE DEIXAR SAIDA PARCIAL
127600         MOVE "S" TO WRK-LIMIAR-ESTOUROU
127700         PERFORM 9999-TRATA-ERRO
127800     END-IF.
127900
128000 0850-VERIFICAR-LIMIAR-FIM.EXIT.
128100*-----------------------------------------------------------------*
128200 0900-RELATORIO                               SECTION.
128300*    RELATORIO DE DIAGNOSTICO (U10) - SEM QUEBRA DE CONTROLE,
128400*    TOTAIS DO ARQUIVO INTEIRO.
128500
128600     MOVE SPACES TO REG-ARQLOG.
128700     STRING "WHRATTND - RELATORIO DE DIAGNOSTICO" DELIMITED
128800         BY SIZE INTO REG-ARQLOG.
128900     WRITE REG-ARQLOG.
129000     MOVE SPACES TO REG-ARQLOG.
129100     STRING "WEBINAR ID: " DELIMITED BY SIZE
129200            MET-WEBINAR-ID DELIMITED BY SIZE
129300         INTO REG-ARQLOG.
129400     WRITE REG-ARQLOG.
129500     MOVE SPACES TO REG-ARQLOG.
129600     STRING "TOPICO....: " DELIMITED BY SIZE
129700            MET-WEBINAR-NOME (1:80) DELIMITED BY SIZE
129800         INTO REG-ARQLOG.
129900     WRITE REG-ARQLOG.
130000     MOVE SPACES TO REG-ARQLOG.
130100     STRING "CATEGORIA.: " DELIMITED BY SIZE
130200            MET-CATEGORIA DELIMITED BY SIZE
130300         INTO REG-ARQLOG.
130400     WRITE REG-ARQLOG.
130500     MOVE SPACES TO REG-ARQLOG.
130600     STRING "CONDUTOR..: " DELIMITED BY SIZE
130700            MET-CONDUTOR DELIMITED BY SIZE
130800         INTO REG-ARQLOG.
130900     WRITE REG-ARQLOG.
131000     IF MET-CONDUTOR-TEM-AVISO
131100         MOVE SPACES TO REG-ARQLOG
131200         STRING "AVISO: CONDUTOR(ES) FORA DA LISTA APROVADA"
131300             DELIMITED BY SIZE INTO REG-ARQLOG
131400         WRITE REG-ARQLOG
131500     END-IF.
131600     IF MET-BOOTCAMP-TEM-AVISO
131700         MOVE SPACES TO REG-ARQLOG
131800         STRING "AVISO: DIA DE BOOTCAMP NAO ENCONTRADO NO "
131900                "TITULO - VER FALLBACK POR DATA"
132000             DELIMITED BY SIZE INTO REG-ARQLOG
132100         WRITE REG-ARQLOG
132200     END-IF.
132300     PERFORM 0910-IMPRIMIR-CONTADOR.
132400
132500 0900-RELATORIO-FIM.EXIT.
132600*-----------------------------------------------------------------*
132700 0910-IMPRIMIR-CONTADOR                       SECTION.
132800
132900     MOVE SPACES TO REG-ARQLOG.
133000     MOVE ACU-LIDOS TO LED-NUMERO-ED.
133100     STRING "LINHAS LIDAS.............: " DELIMITED BY SIZE
133200            LED-NUMERO-ED DELIMITED BY SIZE INTO REG-ARQLOG.
133300     WRITE REG-ARQLOG.
133400     MOVE SPACES TO REG-ARQLOG.
133500     MOVE ACU-NORMALIZADOS TO LED-NUMERO-ED.
133600     STRING "LINHAS NORMALIZADAS......: " DELIMITED BY SIZE
133700            LED-NUMERO-ED DELIMITED BY SIZE INTO REG-ARQLOG.
133800     WRITE REG-ARQLOG.
133900     MOVE SPACES TO REG-ARQLOG.
134000     MOVE ACU-FONE-INVALIDO TO LED-NUMERO-ED.
134100     STRING "TELEFONE INVALIDO (DROP).: " DELIMITED BY SIZE
134200            LED-NUMERO-ED DELIMITED BY SIZE INTO REG-ARQLOG.
134300     WRITE REG-ARQLOG.
134400     MOVE SPACES TO REG-ARQLOG.
134500     MOVE ACU-DEDUPLICADOS TO LED-NUMERO-ED.
134600     STRING "LINHAS APOS DEDUPLICACAO.: " DELIMITED BY SIZE
134700            LED-NUMERO-ED DELIMITED BY SIZE INTO REG-ARQLOG.
134800     WRITE REG-ARQLOG.
134900     MOVE SPACES TO REG-ARQLOG.
135000     MOVE WRK-PCT-ENTRADA TO WHR-PCT-EDITADO.
135100     STRING "TAXA DE PARSE JOIN TIME..: " DELIMITED BY SIZE
135200            WHR-PCT-EDITADO DELIMITED BY SIZE " %"
135300            DELIMITED BY SIZE INTO REG-ARQLOG.
135400     WRITE REG-ARQLOG.
135500     MOVE SPACES TO REG-ARQLOG.
135600     MOVE WRK-PCT-SAIDA TO WHR-PCT-EDITADO.
135700     STRING "TAXA DE PARSE LEAVE TIME.: " DELIMITED BY SIZE
135800            WHR-PCT-EDITADO DELIMITED BY SIZE " %"
135900            DELIMITED BY SIZE INTO REG-ARQLOG.
136000     WRITE REG-ARQLOG.
136100     MOVE SPACES TO REG-ARQLOG.
136200     MOVE ACU-EVT-REGISTRO TO LED-NUMERO-ED.
136300     STRING "EVENTOS DE REGISTRO GRAVADOS: " DELIMITED BY SIZE
136400            LED-NUMERO-ED DELIMITED BY SIZE INTO REG-ARQLOG.
136500     WRITE REG-ARQLOG.
136600     MOVE SPACES TO REG-ARQLOG.
136700     MOVE ACU-EVT-ATENDIDO TO LED-NUMERO-ED.
136800     STRING "EVENTOS DE PRESENCA GRAVADOS: " DELIMITED BY SIZE
136900            LED-NUMERO-ED DELIMITED BY SIZE INTO REG-ARQLOG.
137000     WRITE REG-ARQLOG.
137100
137200 0910-IMPRIMIR-CONTADOR-FIM.EXIT.
137300*-----------------------------------------------------------------*
137400 0950-FINALIZAR                               SECTION.
137500
137600     CLOSE ARQTOPICO ARQATTO ARQUPRO ARQEVT ARQLOG.
137700
137800 0950-FINALIZAR-FIM.EXIT.
137900*-----------------------------------------------------------------*
138000 9999-TRATA-ERRO                              SECTION.
138100
138200     DISPLAY "========== WHRATTND INTERROMPIDO ==========".
138300     DISPLAY "ARQUIVO.....:" WRK-ARQUIVO-ERRO.
138400     DISPLAY "DESCRICAO...:" WRK-DESCRICAO-ERRO.
138500     CLOSE ARQTOPICO ARQATTI ARQATTO ARQUPRO ARQEVT ARQLOG.
138600     IF LIMIAR-FALHOU
138700*        ESVAZIA A SAIDA JA GRAVADA PELO SORT - A CORRIDA FOI
138800*        REJEITADA PELO LIMIAR DE QUALIDADE E NAO PODE FICAR
138900*        NENHUM ARQUIVO DE SAIDA UTILIZAVEL PARA TRAS (ALT7 -
139000*        CH-6855)
139100         OPEN OUTPUT ARQATTO
139200         CLOSE ARQATTO
139300         OPEN OUTPUT ARQUPRO
139400         CLOSE ARQUPRO
139500         OPEN OUTPUT ARQEVT
139600         CLOSE ARQEVT
139700     END-IF.
139800     STOP RUN.
139900
140000 9999-TRATA-ERRO-FIM.EXIT.
140100*=================================================================*
