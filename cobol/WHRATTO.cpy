000100*=================================================================*
000200*    BOOK........: WHRATTO
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 03 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: LAYOUT DA LINHA LIMPA DE PARTICIPANTE (SAIDA
000900*                  DO FLUXO DE LIMPEZA DE ATTENDEE - 22 COLUNAS,
001000*                  1 LINHA POR PESSOA/WEBINAR APOS AGRUPAMENTO
001100*                  POR TELEFONE/EMAIL).      LRECL = 651
001200*-----------------------------------------------------------------*
001300*                          ALTERACOES
001400*-----------------------------------------------------------------*
001500*    PROGRAMADOR.: K.GERA                  DATA: 19 / 06 / 1998   ALT1
001600*    CHAMADO.....: CH-6603 (AJUSTE ANO 2000)                      .
001700*    OBJETIVO....: CLN-DT-WEBINAR E CLN-DIA-BOOTCAMP REVISADOS    ALT1
001800*                  PARA GARANTIR ANO COM 4 DIGITOS                ALT1
001900*-----------------------------------------------------------------*
002000*    PROGRAMADOR.: S.MONGA                  DATA: 04 / 03 / 1999  ALT2
002100*    CHAMADO.....: CH-6688                                        .
002200*    OBJETIVO....: CLN-CONDUTOR-WEBINAR ACRESCIDO (COLUNA DE      ALT2
002300*                  APOIO A CAMPANHA DE MARKETING)                 ALT2
002400*=================================================================*
002500 01  CLEAN-ATTENDEE-RECORD.
002600     05 CLN-DT-WEBINAR           PIC X(010)         VALUE SPACES.
002700     05 CLN-DIA-BOOTCAMP         PIC X(010)         VALUE SPACES.
002800     05 CLN-CATEGORIA            PIC X(030)         VALUE SPACES.
002900     05 CLN-WEBINAR-ID           PIC X(020)         VALUE SPACES.
003000     05 CLN-COMPARECEU           PIC X(003)         VALUE SPACES.
003100     05 CLN-NOME-USUARIO         PIC X(060)         VALUE SPACES.
003200     05 CLN-PRIMEIRO-NOME        PIC X(030)         VALUE SPACES.
003300     05 CLN-ULTIMO-NOME          PIC X(030)         VALUE SPACES.
003400     05 CLN-EMAIL                PIC X(060)         VALUE SPACES.
003500     05 CLN-TELEFONE             PIC X(012)         VALUE SPACES.
003600     05 CLN-DT-INSCRICAO         PIC X(022)         VALUE SPACES.
003700     05 CLN-SITUACAO-APROV       PIC X(015)         VALUE SPACES.
003800     05 CLN-NOME-FONTE           PIC X(040)         VALUE SPACES.
003900     05 CLN-TIPO-PRESENCA        PIC X(020)         VALUE SPACES.
004000     05 CLN-DT-ENTRADA           PIC X(022)         VALUE SPACES.
004100     05 CLN-DT-SAIDA             PIC X(022)         VALUE SPACES.
004200     05 CLN-TEMPO-SESSAO         PIC X(010)         VALUE SPACES.
004300     05 CLN-CONVIDADO            PIC X(003)         VALUE SPACES.
004400     05 CLN-PAIS                 PIC X(030)         VALUE SPACES.
004500     05 CLN-USER-ID              PIC X(012)         VALUE SPACES.
004600     05 CLN-NOME-WEBINAR         PIC X(100)         VALUE SPACES.
004700     05 CLN-CONDUTOR-WEBINAR     PIC X(080)         VALUE SPACES.
004800     05 FILLER                   PIC X(010)         VALUE SPACES.
004900*-----------------------------------------------------------------*
005000*    REDEFINICAO USADA NA FASE DE ORDENACAO (SORT DE TRABALHO)
005100*    PARA ENXERGAR O NUMERO DE SEQUENCIA DE GRUPO E A CHAVE DE
005200*    ENTRADA GRAVADOS PELO 0400-CLASSIFICAR-GRUPOS NOS PRIMEIROS
005300*    BYTES DO REGISTRO DE TRABALHO (VIDE WORK-ATTENDEE ABAIXO).
005400*-----------------------------------------------------------------*
005500 01  CLEAN-ATTENDEE-CHAVE REDEFINES CLEAN-ATTENDEE-RECORD.
005600     05 CAC-DT-WEBINAR           PIC X(010).
005700     05 CAC-DIA-BOOTCAMP         PIC X(010).
005800     05 CAC-RESTO                PIC X(631).
005900*-----------------------------------------------------------------*
