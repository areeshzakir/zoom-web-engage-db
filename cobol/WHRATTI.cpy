000100*=================================================================*
000200*    BOOK........: WHRATTI
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 03 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: LAYOUT DE 1 LINHA BRUTA DA SECAO "ATTENDEE
000900*                  REPORT" DO RELATORIO DE WEBINAR, ANTES DA
001000*                  LIMPEZA (COLUNAS NA ORDEM ORIGINAL DO CSV).
001100*                                LRECL = 400
001200*-----------------------------------------------------------------*
001300*                          ALTERACOES
001400*-----------------------------------------------------------------*
001500*    PROGRAMADOR.: S.MONGA                  DATA: 03 / 05 / 1996  ALT1
001600*    CHAMADO.....: CH-5804                                        .
001700*    OBJETIVO....: CAMPO ATT-NOME-FONTE ACRESCIDO (COLUNA         ALT1
001800*                  "SOURCE NAME" PASSOU A SER EXIGIDA)            ALT1
001900*=================================================================*
002000 01  RAW-ATTENDEE-RECORD.
002100     05 ATT-COMPARECEU           PIC X(005)         VALUE SPACES.
002200     05 ATT-NOME-USUARIO         PIC X(060)         VALUE SPACES.
002300     05 ATT-PRIMEIRO-NOME        PIC X(030)         VALUE SPACES.
002400     05 ATT-ULTIMO-NOME          PIC X(030)         VALUE SPACES.
002500     05 ATT-EMAIL                PIC X(060)         VALUE SPACES.
002600     05 ATT-TELEFONE             PIC X(020)         VALUE SPACES.
002700     05 ATT-DT-INSCRICAO         PIC X(025)         VALUE SPACES.
002800     05 ATT-SITUACAO-APROV       PIC X(015)         VALUE SPACES.
002900     05 ATT-DT-ENTRADA           PIC X(025)         VALUE SPACES.
003000     05 ATT-DT-SAIDA             PIC X(025)         VALUE SPACES.
003100     05 ATT-TEMPO-SESSAO         PIC X(010)         VALUE SPACES.
003200     05 ATT-CONVIDADO            PIC X(005)         VALUE SPACES.
003300     05 ATT-PAIS                 PIC X(030)         VALUE SPACES.
003400     05 ATT-NOME-FONTE           PIC X(040)         VALUE SPACES.
003500     05 FILLER                   PIC X(020)         VALUE SPACES.
003600*-----------------------------------------------------------------*
